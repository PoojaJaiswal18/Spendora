000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              CBLANL15.                                       
000300 AUTHOR.                  ASHLEY LINDQUIST.                               
000400 INSTALLATION.            LINDQUIST DATA SERVICES.                        
000500 DATE-WRITTEN.            04/09/90.                                       
000600 DATE-COMPILED.           04/11/90.                                       
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.            
000800*                                                                         
000900*****************************************************************         
001000*                                                               *         
001100*   CBLANL15  --  SAVINGS CHALLENGE PROGRESS AND LEADERBOARD    *         
001200*                                                               *         
001300*   LOADS THE CHALLENGE MASTER AND THE USER-CHALLENGE FILE TO   *         
001400*   MEMORY, COMPUTES EACH PARTICIPANT'S PROGRESS PERCENTAGE,    *         
001500*   MARKS COMPLETION, AND PRINTS A LEADERBOARD PER CHALLENGE.   *         
001600*                                                               *         
001700*****************************************************************         
001800*  MAINT LOG                                                    *         
001900*  ----------------------------------------------------------   *         
002000*  04/09/90  AJL  ORIGINAL PROGRAM -- SPENDING-LIMIT AND         *        
002100*                 NO-SPEND PROGRESS ONLY.                        *        
002200*  07/19/93  RMK  ADDED CATEGORY-LIMIT AND RECEIPT-COUNT         *        
002300*                 PROGRESS FORMULAS.                             *        
002400*  11/18/98  TJH  Y2K -- NO DATE ARITHMETIC ON THIS PROGRAM, NO  *        
002500*                 CHANGE REQUIRED.                               *        
002600*  02/25/04  SLC  ADDED PER-CHALLENGE LEADERBOARD SORT AND       *        
002700*                 PRINT SECTION.                                 *        
002800*  02/18/06  SLC  DROPPED THE WS- PREFIX FROM WORKING-STORAGE    *        
002900*                 TO MATCH SHOP STANDARD (DP STANDARDS REQUEST   *        
003000*                 06-014).  ADDED THE RUN-DATE-X TRACE VIEW      *        
003100*                 AND THE C-CALC-PCT-X EDITED VIEW FOR THE       *        
003200*                 PROGRESS TRACE LINE ON THE DETAIL REPORT.      *        
003300*  04/10/06  SLC  C-CALC-PCT-X WAS CODED AS AN 01-LEVEL ITEM     *        
003400*                 OVER A 05-LEVEL FIELD OF WORK-AREA, WHICH      *        
003500*                 WILL NOT COMPILE.  MOVED IT INSIDE WORK-AREA   *        
003600*                 AS A 05-LEVEL REDEFINES OF C-CALC-PCT.  NO     *        
003700*                 CHANGE TO THE TRACE LINE ITSELF.  DP           *        
003800*                 STANDARDS REQUEST 06-021 (COBOL SYNTAX AUDIT). *        
003900*****************************************************************         
004000*                                                                         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 ON STATUS IS SW-TEST-RUN                                      
004600     UPSI-0 OFF STATUS IS SW-PROD-RUN.                                    
004700*                                                                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT CHALLENGE-FILE                                                
005100         ASSIGN TO "CHALLENGE-FILE"                                       
005200         ORGANIZATION IS LINE SEQUENTIAL.                                 
005300     SELECT USER-CHALLENGE-FILE                                           
005400         ASSIGN TO "USER-CHALLENGE-FILE"                                  
005500         ORGANIZATION IS LINE SEQUENTIAL.                                 
005600     SELECT REPORT-FILE                                                   
005700         ASSIGN TO "REPORT-FILE"                                          
005800         ORGANIZATION IS RECORD SEQUENTIAL.                               
005900*                                                                         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200*                                                                         
006300 FD  CHALLENGE-FILE                                                       
006400     LABEL RECORD IS STANDARD                                             
006500     RECORD CONTAINS 120 CHARACTERS                                       
006600     DATA RECORD IS CHALLENGE-RECORD.                                     
006700     COPY CBLCHAL.                                                        
006800*                                                                         
006900 FD  USER-CHALLENGE-FILE                                                  
007000     LABEL RECORD IS STANDARD                                             
007100     RECORD CONTAINS 80 CHARACTERS                                        
007200     DATA RECORD IS USER-CHALLENGE-RECORD.                                
007300     COPY CBLUCHL.                                                        
007400*                                                                         
007500 FD  REPORT-FILE                                                          
007600     LABEL RECORD IS OMITTED                                              
007700     RECORD CONTAINS 132 CHARACTERS                                       
007800     LINAGE IS 60 WITH FOOTING AT 55                                      
007900     DATA RECORD IS PRTLINE.                                              
008000 01  PRTLINE                     PIC X(132).                              
008100*                                                                         
008200 WORKING-STORAGE SECTION.                                                 
008300 01  WORK-AREA.                                                           
008400     05  C-PCTR                  PIC 99      COMP    VALUE ZERO.          
008500     05  SW-CHAL-MORE            PIC XXX     VALUE "YES".                 
008600     05  SW-UCHAL-MORE           PIC XXX     VALUE "YES".                 
008700     05  SW-FOUND                PIC XXX     VALUE "NO".                  
008800     05  SW-SWAPPED              PIC XXX     VALUE "NO".                  
008900     05  C-CHAL-COUNT           PIC 9(3)    COMP    VALUE ZERO.           
009000     05  C-UCHAL-COUNT          PIC 9(3)    COMP    VALUE ZERO.           
009100     05  C-LB-COUNT             PIC 9(3)    COMP    VALUE ZERO.           
009200     05  SWAP-TEMP            PIC 9(3)    COMP    VALUE ZERO.             
009300     05  C-SORT-I               PIC 9(3)    COMP    VALUE ZERO.           
009400     05  C-SORT-J               PIC 9(3)    COMP    VALUE ZERO.           
009500     05  C-OUTER-LIMIT          PIC 9(3)    COMP    VALUE ZERO.           
009600     05  C-INNER-LIMIT          PIC 9(3)    COMP    VALUE ZERO.           
009700     05  C-CALC-PCT             PIC S9(5)V99 VALUE ZERO.                  
009800*        EDITED VIEW OF THE PROGRESS PERCENT FOR THE TRACE LINE.          
009900     05  C-CALC-PCT-X REDEFINES C-CALC-PCT                                
010000                                 PIC X(07).                               
010100 77  C-TRACE-LINES               PIC 9(3)  COMP  VALUE ZERO.              
010200*                                                                         
010300 01  RUN-DATE.                                                            
010400     05  RUN-CCYY             PIC 9(04).                                  
010500     05  RUN-MM               PIC 9(02).                                  
010600     05  RUN-DD               PIC 9(02).                                  
010700 01  RUN-DATE-N REDEFINES RUN-DATE                                        
010800                                 PIC 9(08).                               
010900 01  RUN-DATE-X REDEFINES RUN-DATE                                        
011000                                 PIC X(08).                               
011100*                                                                         
011200*    CHALLENGE MASTER, LOADED IN FULL BY CHALLENGE-ID.                    
011300 01  CHALLENGE-TABLE.                                                     
011400     05  CT-ENTRY OCCURS 200 TIMES INDEXED BY CX-IDX.                     
011500         10  CT-CHALLENGE-ID     PIC X(08).                               
011600         10  CT-TITLE            PIC X(30).                               
011700         10  CT-TYPE             PIC X(15).                               
011800             88  CT-IS-SPEND-LIMIT    VALUE "SPENDING-LIMIT ".            
011900             88  CT-IS-CATG-LIMIT     VALUE "CATEGORY-LIMIT ".            
012000             88  CT-IS-RECEIPT-COUNT  VALUE "RECEIPT-COUNT  ".            
012100         10  CT-TARGET-AMOUNT    PIC S9(07)V99.                           
012200*                                                                         
012300*    USER-CHALLENGE PARTICIPATION, LOADED IN FULL.                        
012400 01  USER-CHALLENGE-TABLE.                                                
012500     05  UT-ENTRY OCCURS 500 TIMES INDEXED BY UX-IDX.                     
012600         10  UT-USER-ID          PIC X(08).                               
012700         10  UT-CHALLENGE-ID     PIC X(08).                               
012800         10  UT-SPENDING         PIC S9(07)V99.                           
012900         10  UT-COUNT            PIC 9(05).                               
013000         10  UT-STATUS           PIC X(10).                               
013100             88  UT-IS-COMPLETED     VALUE "COMPLETED ".                  
013200         10  UT-PROGRESS         PIC 9(03)V99.                            
013300*                                                                         
013400*    WORKING LIST OF PARTICIPANT SUBSCRIPTS FOR ONE CHALLENGE'S           
013500*    LEADERBOARD, SORTED IN PLACE BY 3150-BUBBLE-SORT.                    
013600 01  LB-INDEX-TABLE.                                                      
013700     05  LB-IDX-ENTRY OCCURS 500 TIMES INDEXED BY LB-SUB.                 
013800         10  LB-UX-PTR        PIC 9(03)   COMP.                           
013900*                                                                         
014000 01  COMPANY-TITLE.                                                       
014100     05  FILLER          PIC X(6)  VALUE "DATE: ".                        
014200     05  O-MM                    PIC 99.                                  
014300     05  FILLER                  PIC X       VALUE "/".                   
014400     05  O-DD                    PIC 99.                                  
014500     05  FILLER                  PIC X       VALUE "/".                   
014600     05  O-CCYY                  PIC 9(4).                                
014700     05  FILLER          PIC X(34) VALUE SPACES.                          
014800     05  FILLER          PIC X(24) VALUE "LINDQUIST DATA SVCS".           
014900     05  FILLER          PIC X(48) VALUE SPACES.                          
015000     05  FILLER          PIC X(6)  VALUE "PAGE: ".                        
015100     05  O-PCTR                  PIC Z9.                                  
015200*                                                                         
015300 01  DIVISION-TITLE.                                                      
015400     05  FILLER          PIC X(8)  VALUE "CBLANL15".                      
015500     05  FILLER          PIC X(46) VALUE SPACES.                          
015600     05  FILLER          PIC X(23) VALUE "CHALLENGE PROGRESS RPT".        
015700     05  FILLER          PIC X(55) VALUE SPACES.                          
015800*                                                                         
015900 01  DETAIL-TITLE.                                                        
016000     05  FILLER          PIC X(3)  VALUE SPACES.                          
016100     05  FILLER          PIC X(8)  VALUE "USER ID".                       
016200     05  FILLER          PIC X(3)  VALUE SPACES.                          
016300     05  FILLER          PIC X(12) VALUE "CHALLENGE ID".                  
016400     05  FILLER          PIC X(3)  VALUE SPACES.                          
016500     05  FILLER          PIC X(9)  VALUE "PROGRESS".                      
016600     05  FILLER          PIC X(3)  VALUE SPACES.                          
016700     05  FILLER          PIC X(10) VALUE "STATUS".                        
016800     05  FILLER          PIC X(81) VALUE SPACES.                          
016900*                                                                         
017000 01  DETAIL-LINE.                                                         
017100     05  FILLER          PIC X(3)  VALUE SPACES.                          
017200     05  O-DT-USER               PIC X(08).                               
017300     05  FILLER          PIC X(3)  VALUE SPACES.                          
017400     05  O-DT-CHAL               PIC X(08).                               
017500     05  FILLER          PIC X(7)  VALUE SPACES.                          
017600     05  O-DT-PROGRESS           PIC ZZ9.99.                              
017700     05  FILLER          PIC X(3)  VALUE SPACES.                          
017800     05  O-DT-STATUS             PIC X(10).                               
017900     05  FILLER          PIC X(84) VALUE SPACES.                          
018000*                                                                         
018100 01  LEADERBOARD-TITLE.                                                   
018200     05  FILLER          PIC X(3)  VALUE SPACES.                          
018300     05  FILLER          PIC X(12) VALUE "LEADERBOARD ".                  
018400     05  O-LB-CHAL-ID            PIC X(08).                               
018500     05  FILLER          PIC X(2)  VALUE SPACES.                          
018600     05  O-LB-TITLE              PIC X(30).                               
018700     05  FILLER          PIC X(77) VALUE SPACES.                          
018800*                                                                         
018900 01  LEADERBOARD-LINE.                                                    
019000     05  FILLER          PIC X(5)  VALUE SPACES.                          
019100     05  O-LB-RANK               PIC ZZ9.                                 
019200     05  FILLER          PIC X(3)  VALUE SPACES.                          
019300     05  O-LB-USER               PIC X(08).                               
019400     05  FILLER          PIC X(3)  VALUE SPACES.                          
019500     05  O-LB-PROGRESS           PIC ZZ9.99.                              
019600     05  FILLER          PIC X(3)  VALUE SPACES.                          
019700     05  O-LB-STATUS             PIC X(10).                               
019800     05  FILLER          PIC X(85) VALUE SPACES.                          
019900*                                                                         
020000 PROCEDURE DIVISION.                                                      
020100*                                                                         
020200 0000-CBLANL15.                                                           
020300     PERFORM 1000-INIT.                                                   
020400     PERFORM 2000-MAINLINE                                                
020500         VARYING UX-IDX FROM 1 BY 1                                       
020600             UNTIL UX-IDX > C-UCHAL-COUNT.                                
020700     PERFORM 3000-CLOSING.                                                
020800     STOP RUN.                                                            
020900*                                                                         
021000 1000-INIT.                                                               
021100     ACCEPT RUN-DATE-N FROM DATE YYYYMMDD.                                
021200     MOVE RUN-MM TO O-MM.                                                 
021300     MOVE RUN-DD TO O-DD.                                                 
021400     MOVE RUN-CCYY TO O-CCYY.                                             
021500*                                                                         
021600     OPEN INPUT CHALLENGE-FILE.                                           
021700     OPEN INPUT USER-CHALLENGE-FILE.                                      
021800     OPEN OUTPUT REPORT-FILE.                                             
021900*                                                                         
022000     PERFORM 1010-READ-CHAL.                                              
022100     PERFORM 1100-LOAD-CHAL-ENTRY                                         
022200         UNTIL SW-CHAL-MORE = "NO".                                       
022300     CLOSE CHALLENGE-FILE.                                                
022400*                                                                         
022500     PERFORM 1020-READ-UCHAL.                                             
022600     PERFORM 1150-LOAD-UCHAL-ENTRY                                        
022700         UNTIL SW-UCHAL-MORE = "NO".                                      
022800     CLOSE USER-CHALLENGE-FILE.                                           
022900*                                                                         
023000     PERFORM 9900-HEADING.                                                
023100*                                                                         
023200 1010-READ-CHAL.                                                          
023300     READ CHALLENGE-FILE                                                  
023400         AT END                                                           
023500             MOVE "NO" TO SW-CHAL-MORE.                                   
023600*                                                                         
023700 1020-READ-UCHAL.                                                         
023800     READ USER-CHALLENGE-FILE                                             
023900         AT END                                                           
024000             MOVE "NO" TO SW-UCHAL-MORE.                                  
024100*                                                                         
024200 1100-LOAD-CHAL-ENTRY.                                                    
024300     ADD 1 TO C-CHAL-COUNT.                                               
024400     MOVE CH-CHALLENGE-ID TO CT-CHALLENGE-ID (C-CHAL-COUNT).              
024500     MOVE CH-TITLE        TO CT-TITLE       (C-CHAL-COUNT).               
024600     MOVE CH-CHALLENGE-TYPE TO CT-TYPE      (C-CHAL-COUNT).               
024700     MOVE CH-TARGET-AMOUNT TO CT-TARGET-AMOUNT (C-CHAL-COUNT).            
024800     PERFORM 1010-READ-CHAL.                                              
024900*                                                                         
025000 1150-LOAD-UCHAL-ENTRY.                                                   
025100     ADD 1 TO C-UCHAL-COUNT.                                              
025200     MOVE UC-USER-ID      TO UT-USER-ID     (C-UCHAL-COUNT).              
025300     MOVE UC-CHALLENGE-ID TO UT-CHALLENGE-ID (C-UCHAL-COUNT).             
025400     MOVE UC-CURRENT-SPENDING TO UT-SPENDING (C-UCHAL-COUNT).             
025500     MOVE UC-CURRENT-COUNT TO UT-COUNT      (C-UCHAL-COUNT).              
025600     MOVE UC-STATUS       TO UT-STATUS      (C-UCHAL-COUNT).              
025700     MOVE ZERO TO UT-PROGRESS (C-UCHAL-COUNT).                            
025800     PERFORM 1020-READ-UCHAL.                                             
025900*                                                                         
026000 2000-MAINLINE.                                                           
026100     PERFORM 2100-FIND-CHALLENGE.                                         
026200     PERFORM 2200-CALC-PROGRESS.                                          
026300     PERFORM 2300-COMPLETE-CHECK.                                         
026400     PERFORM 2400-DETAIL-OUTPUT.                                          
026500*                                                                         
026600 2100-FIND-CHALLENGE.                                                     
026700     MOVE "NO" TO SW-FOUND.                                               
026800     PERFORM 2110-SCAN-CHAL                                               
026900         VARYING CX-IDX FROM 1 BY 1                                       
027000             UNTIL CX-IDX > C-CHAL-COUNT                                  
027100                 OR SW-FOUND = "YES".                                     
027200*                                                                         
027300 2110-SCAN-CHAL.                                                          
027400     IF CT-CHALLENGE-ID (CX-IDX) = UT-CHALLENGE-ID (UX-IDX)               
027500         MOVE "YES" TO SW-FOUND                                           
027600     END-IF.                                                              
027700*                                                                         
027800 2200-CALC-PROGRESS.                                                      
027900     MOVE ZERO TO C-CALC-PCT.                                             
028000     IF SW-FOUND = "YES"                                                  
028100        AND CT-TARGET-AMOUNT (CX-IDX) > 0                                 
028200         EVALUATE TRUE                                                    
028300             WHEN CT-IS-SPEND-LIMIT (CX-IDX)                              
028400                 COMPUTE C-CALC-PCT ROUNDED =                             
028500                     UT-SPENDING (UX-IDX) /                               
028600                         CT-TARGET-AMOUNT (CX-IDX) * 100                  
028700             WHEN CT-IS-CATG-LIMIT (CX-IDX)                               
028800                 COMPUTE C-CALC-PCT ROUNDED =                             
028900                     UT-SPENDING (UX-IDX) /                               
029000                         CT-TARGET-AMOUNT (CX-IDX) * 100                  
029100             WHEN CT-IS-RECEIPT-COUNT (CX-IDX)                            
029200                 COMPUTE C-CALC-PCT ROUNDED =                             
029300                     UT-COUNT (UX-IDX) /                                  
029400                         CT-TARGET-AMOUNT (CX-IDX) * 100                  
029500             WHEN OTHER                                                   
029600                 MOVE ZERO TO C-CALC-PCT                                  
029700         END-EVALUATE                                                     
029800     END-IF.                                                              
029900     IF C-CALC-PCT < 0                                                    
030000         MOVE ZERO TO C-CALC-PCT                                          
030100     END-IF.                                                              
030200     MOVE C-CALC-PCT TO UT-PROGRESS (UX-IDX).                             
030300*                                                                         
030400 2300-COMPLETE-CHECK.                                                     
030500     IF UT-PROGRESS (UX-IDX) >= 100                                       
030600        AND NOT UT-IS-COMPLETED (UX-IDX)                                  
030700         MOVE "COMPLETED " TO UT-STATUS (UX-IDX)                          
030800     END-IF.                                                              
030900*                                                                         
031000 2400-DETAIL-OUTPUT.                                                      
031100     MOVE UT-USER-ID (UX-IDX)      TO O-DT-USER.                          
031200     MOVE UT-CHALLENGE-ID (UX-IDX) TO O-DT-CHAL.                          
031300     MOVE UT-PROGRESS (UX-IDX)     TO O-DT-PROGRESS.                      
031400     MOVE UT-STATUS (UX-IDX)       TO O-DT-STATUS.                        
031500     WRITE PRTLINE                                                        
031600         FROM DETAIL-LINE                                                 
031700             AFTER ADVANCING 1 LINE.                                      
031800     PERFORM 2450-TRACE-LINE.                                             
031900*                                                                         
032000 2450-TRACE-LINE.                                                         
032100*    ONE DISPLAY PER DETAIL LINE FOR THE PILOT RUN LOG, SHOWS             
032200*    THE EDITED PROGRESS PERCENT AGAINST THE RUN DATE.                    
032300     ADD 1 TO C-TRACE-LINES.                                              
032400     DISPLAY "CBLANL15 - " RUN-DATE-X " " UT-USER-ID (UX-IDX)             
032500         " PCT " C-CALC-PCT-X " LINE " C-TRACE-LINES.                     
032600*                                                                         
032700 3000-CLOSING.                                                            
032800     PERFORM 3100-LEADERBOARD-ALL                                         
032900         VARYING CX-IDX FROM 1 BY 1                                       
033000             UNTIL CX-IDX > C-CHAL-COUNT.                                 
033100     CLOSE REPORT-FILE.                                                   
033200*                                                                         
033300 3100-LEADERBOARD-ALL.                                                    
033400     PERFORM 3110-BUILD-LB-LIST.                                          
033500     IF C-LB-COUNT > 0                                                    
033600         PERFORM 3150-BUBBLE-SORT                                         
033700         PERFORM 3190-PRINT-LEADERBOARD                                   
033800     END-IF.                                                              
033900*                                                                         
034000 3110-BUILD-LB-LIST.                                                      
034100     MOVE ZERO TO C-LB-COUNT.                                             
034200     PERFORM 3120-LB-SCAN                                                 
034300         VARYING UX-IDX FROM 1 BY 1                                       
034400             UNTIL UX-IDX > C-UCHAL-COUNT.                                
034500*                                                                         
034600 3120-LB-SCAN.                                                            
034700     IF UT-CHALLENGE-ID (UX-IDX) = CT-CHALLENGE-ID (CX-IDX)               
034800         ADD 1 TO C-LB-COUNT                                              
034900         MOVE UX-IDX TO LB-UX-PTR (C-LB-COUNT)                            
035000     END-IF.                                                              
035100*                                                                         
035200 3150-BUBBLE-SORT.                                                        
035300     MOVE "YES" TO SW-SWAPPED.                                            
035400     COMPUTE C-OUTER-LIMIT = C-LB-COUNT - 1.                              
035500     PERFORM 3160-OUTER-PASS                                              
035600         VARYING C-SORT-I FROM 1 BY 1                                     
035700             UNTIL C-SORT-I > C-OUTER-LIMIT                               
035800                 OR SW-SWAPPED = "NO".                                    
035900*                                                                         
036000 3160-OUTER-PASS.                                                         
036100     COMPUTE C-INNER-LIMIT = C-LB-COUNT - C-SORT-I.                       
036200     MOVE "NO" TO SW-SWAPPED.                                             
036300     PERFORM 3170-INNER-PASS                                              
036400         VARYING C-SORT-J FROM 1 BY 1                                     
036500             UNTIL C-SORT-J > C-INNER-LIMIT.                              
036600*                                                                         
036700 3170-INNER-PASS.                                                         
036800     IF UT-PROGRESS (LB-UX-PTR (C-SORT-J)) <                              
036900        UT-PROGRESS (LB-UX-PTR (C-SORT-J + 1))                            
037000         MOVE LB-UX-PTR (C-SORT-J)     TO SWAP-TEMP                       
037100         MOVE LB-UX-PTR (C-SORT-J + 1)                                    
037200             TO LB-UX-PTR (C-SORT-J)                                      
037300         MOVE SWAP-TEMP TO LB-UX-PTR (C-SORT-J + 1)                       
037400         MOVE "YES" TO SW-SWAPPED                                         
037500     END-IF.                                                              
037600*                                                                         
037700 3190-PRINT-LEADERBOARD.                                                  
037800     MOVE CT-CHALLENGE-ID (CX-IDX) TO O-LB-CHAL-ID.                       
037900     MOVE CT-TITLE (CX-IDX)        TO O-LB-TITLE.                         
038000     WRITE PRTLINE                                                        
038100         FROM LEADERBOARD-TITLE                                           
038200             AFTER ADVANCING 2 LINES.                                     
038300     PERFORM 3195-LB-LINE                                                 
038400         VARYING LB-SUB FROM 1 BY 1                                       
038500             UNTIL LB-SUB > C-LB-COUNT.                                   
038600*                                                                         
038700 3195-LB-LINE.                                                            
038800     MOVE LB-SUB TO O-LB-RANK.                                            
038900     MOVE UT-USER-ID  (LB-UX-PTR (LB-SUB)) TO O-LB-USER.                  
039000     MOVE UT-PROGRESS (LB-UX-PTR (LB-SUB)) TO O-LB-PROGRESS.              
039100     MOVE UT-STATUS   (LB-UX-PTR (LB-SUB)) TO O-LB-STATUS.                
039200     WRITE PRTLINE                                                        
039300         FROM LEADERBOARD-LINE                                            
039400             AFTER ADVANCING 1 LINE.                                      
039500*                                                                         
039600 9900-HEADING.                                                            
039700     ADD 1 TO C-PCTR.                                                     
039800     MOVE C-PCTR TO O-PCTR.                                               
039900     WRITE PRTLINE                                                        
040000         FROM COMPANY-TITLE                                               
040100             AFTER ADVANCING PAGE.                                        
040200     WRITE PRTLINE                                                        
040300         FROM DIVISION-TITLE                                              
040400             AFTER ADVANCING 1 LINE.                                      
040500     WRITE PRTLINE                                                        
040600         FROM DETAIL-TITLE                                                
040700             AFTER ADVANCING 2 LINES.                                     
