000100*****************************************************************         
000200*                                                               *         
000300*   CBLRCPT  --  RECEIPT MASTER RECORD LAYOUT                  *          
000400*   LINDQUIST DATA SERVICES                                    *          
000500*                                                               *         
000600*   ONE ENTRY PER PURCHASE RECEIPT ON FILE FOR A GIVEN         *          
000700*   ACCOUNT HOLDER.  RECEIPT-FILE IS PHYSICALLY SEQUENCED BY   *          
000800*   USER-ID THEN RECEIPT-DATE ASCENDING.  RECORD IS 200 BYTES  *          
000900*   FIXED.  USED BY CBLANL10, CBLANL11, CBLANL12, CBLANL13     *          
001000*   AND CBLANL16.                                              *          
001100*                                                               *         
001200*****************************************************************         
001300*  MAINT LOG                                                    *         
001400*  ----------------------------------------------------------   *         
001500*  01/09/89  AJL  ORIGINAL LAYOUT PER RECEIPT PROJECT SPEC.      *        
001600*  06/22/90  AJL  ADDED TAX-AMOUNT AND TIP-AMOUNT SPLIT OUT      *        
001700*                 OF TOTAL-AMOUNT PER ACCTG REQUEST 90-114.      *        
001800*  03/03/92  RMK  ADDED OCR-CONFIDENCE FOR SCANNED-RECEIPT       *        
001900*                 WORK.  SHORTENED DESCRIPTION TO HOLD LENGTH.   *        
002000*  11/17/98  TJH  Y2K -- CONFIRMED RECEIPT-DATE ALREADY CARRIES  *        
002100*                 FULL 4-DIGIT YEAR.  NO CHANGE REQUIRED.        *        
002200*  05/06/03  SLC  ADDED RD-DATE-CC/YY/MM/DD REDEFINES FOR NEW    *        
002300*                 CENTURY-SAFE REPORT HEADINGS.                  *        
002400*  09/14/04  SLC  ADDED 88-LEVELS FOR RD-STATUS AND THE PAY-    *         
002500*                 CASH-FLAG SO THE ANALYTICS SUITE STOPS         *        
002600*                 COMPARING AGAINST LITERALS IN EACH PROGRAM.    *        
002700*  02/18/06  SLC  SPLIT THE TRAILING FILLER INTO NAMED RESERVE   *        
002800*                 SLOTS AND ADDED THE EDITED-AMOUNT AND KEYWORD  *        
002900*                 REDEFINES VIEWS PER DP STANDARDS REQUEST       *        
003000*                 06-014 (SEE CBLANL13/14 MAINT LOG).            *        
003100*  04/03/06  SLC  WIDENED RD-DESCRIPTION TO 40 BYTES PER         *        
003200*                 ACCTG REQUEST 06-055, TAKING THE 5 BYTES       *        
003300*                 BACK OUT OF RD-RESERVED-2.  CORRECTED THE      *        
003400*                 RD-STATUS 88-LEVELS TO THE FIVE VALUES THE     *        
003500*                 ONLINE SIDE ACTUALLY SETS -- PENDING,          *        
003600*                 PROCESSING, PROCESSED, FAILED, ARCHIVED --     *        
003700*                 DROPPING THE OLD CONFIRMED/DISPUTED PAIR       *        
003800*                 LEFT OVER FROM THE ORIGINAL PILOT.             *        
003900*  04/10/06  SLC  DROPPED THE TOTAL-AMOUNT EDITED VIEW AND THE   *        
004000*                 KEYWORD-SCAN TABLE ADDED UNDER 06-014 -- BOTH  *        
004100*                 WERE CODED AS 01-LEVEL ITEMS OVER A 05-LEVEL   *        
004200*                 FIELD, WHICH WILL NOT COMPILE, AND NEITHER     *        
004300*                 WAS EVER READ BY A CALLING PROGRAM.  DP        *        
004400*                 STANDARDS REQUEST 06-021 (COBOL SYNTAX AUDIT). *        
004500*****************************************************************         
004600*                                                               *         
004700*    FIELD NOTES                                                *         
004800*    ---------------------------------------------------------  *         
004900*    RD-RECEIPT-ID     -- ASSIGNED BY THE UPLOAD FRONT END, NOT  *        
005000*                         RESEQUENCED BY THIS SHOP.              *        
005100*    RD-USER-ID        -- OWNING ACCOUNT HOLDER, EDITED AS A     *        
005200*                         USERNAME (SEE CBLANL13 2150-EDIT-      *        
005300*                         USERNAME).                             *        
005400*    RD-MERCHANT-NAME  -- FREE TEXT, UPPERCASE PER SHOP CONV.    *        
005500*    RD-RECEIPT-DATE   -- DATE OF PURCHASE, NOT UPLOAD DATE.     *        
005600*    RD-TOTAL-AMOUNT   -- INCLUDES TAX AND TIP.  RD-TAX-AMOUNT   *        
005700*                         AND RD-TIP-AMOUNT ARE INFORMATIONAL    *        
005800*                         BREAKOUTS ONLY -- THEY DO NOT NET      *        
005900*                         AGAINST RD-TOTAL-AMOUNT ANYWHERE IN    *        
006000*                         THE ANALYTICS SUITE.                   *        
006100*    RD-CATEGORY-ID    -- SPACES MEANS UNCATEGORIZED.  MATCHED   *        
006200*                         AGAINST CG-CATEGORY-ID ON CBLCATG.     *        
006300*    RD-PAYMENT-METHOD -- "CASH" OR A CARD-TYPE LITERAL.  THE    *        
006400*                         REDEFINES BELOW EXPOSES BYTE ONE AS    *        
006500*                         A CASH/NON-CASH FLAG FOR THE OLDER     *        
006600*                         REPORT PROGRAMS THAT NEVER TEST THE    *        
006700*                         WHOLE FIELD.                           *        
006800*    RD-STATUS         -- LIFECYCLE STATE OF THE RECEIPT ROW --  *        
006900*                         PENDING, PROCESSING, PROCESSED,        *        
007000*                         FAILED OR ARCHIVED.                    *        
007100*    RD-OCR-CONFIDENCE -- ZERO WHEN THE RECEIPT WAS KEYED, NOT   *        
007200*                         SCANNED.                               *        
007300*****************************************************************         
007400 01  RECEIPT-RECORD.                                                      
007500     05  RD-RECEIPT-ID           PIC X(10).                               
007600     05  RD-USER-ID              PIC X(08).                               
007700     05  RD-MERCHANT-NAME        PIC X(30).                               
007800     05  RD-RECEIPT-DATE         PIC 9(08).                               
007900     05  RD-RECEIPT-DATE-R REDEFINES RD-RECEIPT-DATE.                     
008000         10  RD-DATE-CCYY        PIC 9(04).                               
008100         10  RD-DATE-MM          PIC 9(02).                               
008200         10  RD-DATE-DD          PIC 9(02).                               
008300     05  RD-TOTAL-AMOUNT         PIC S9(07)V99.                           
008400     05  RD-CATEGORY-ID          PIC X(08).                               
008500     05  RD-DESCRIPTION          PIC X(40).                               
008600     05  RD-PAYMENT-METHOD       PIC X(08).                               
008700     05  RD-PAYMENT-METHOD-R REDEFINES RD-PAYMENT-METHOD.                 
008800         10  RD-PAY-CASH-FLAG    PIC X(01).                               
008900             88  RD-PAY-IS-CASH       VALUE "Y".                          
009000             88  RD-PAY-IS-NOT-CASH   VALUE "N".                          
009100         10  FILLER              PIC X(07).                               
009200     05  RD-TAX-AMOUNT           PIC S9(05)V99.                           
009300     05  RD-TIP-AMOUNT           PIC S9(05)V99.                           
009400     05  RD-STATUS               PIC X(10).                               
009500         88  RD-IS-PENDING            VALUE "PENDING   ".                 
009600         88  RD-IS-PROCESSING         VALUE "PROCESSING".                 
009700         88  RD-IS-PROCESSED          VALUE "PROCESSED ".                 
009800         88  RD-IS-FAILED             VALUE "FAILED    ".                 
009900         88  RD-IS-ARCHIVED           VALUE "ARCHIVED  ".                 
010000     05  RD-OCR-CONFIDENCE       PIC 9V99.                                
010100*        RESERVED FOR FUTURE USE -- KEEP RECORD AT 200 BYTES.             
010200*        DO NOT ASSIGN WITHOUT UPDATING RECORD CONTAINS IN                
010300*        EVERY PROGRAM THAT SELECTS RECEIPT-FILE.                         
010400     05  RD-RESERVED-1           PIC X(20).                               
010500     05  RD-RESERVED-2           PIC X(15).                               
010600     05  FILLER                  PIC X(17).                               
