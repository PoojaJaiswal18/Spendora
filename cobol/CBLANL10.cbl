000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              CBLANL10.                                       
000300 AUTHOR.                  ASHLEY LINDQUIST.                               
000400 INSTALLATION.            LINDQUIST DATA SERVICES.                        
000500 DATE-WRITTEN.            03/06/89.                                       
000600 DATE-COMPILED.           03/09/89.                                       
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.            
000800*                                                                         
000900*****************************************************************         
001000*                                                               *         
001100*   CBLANL10  --  SPENDING ANALYTICS SUMMARY                   *          
001200*                                                               *         
001300*   BUILDS ONE MONTH'S ANALYTICS SUMMARY FOR ONE ACCOUNT        *         
001400*   HOLDER -- CURRENT MONTH, PRIOR MONTH AND YEAR-TO-DATE       *         
001500*   TOTALS, THE CATEGORY BREAKDOWN, THE DAILY SPENDING TREND    *         
001600*   AND THE ROLLING 12-MONTH COMPARISON.  RECEIPT-FILE IS       *         
001700*   READ ONCE; ALL FOUR WINDOWS ARE TESTED PER RECORD.          *         
001800*                                                               *         
001900*****************************************************************         
002000*  MAINT LOG                                                    *         
002100*  ----------------------------------------------------------   *         
002200*  03/06/89  AJL  ORIGINAL PROGRAM -- CURRENT/PRIOR MONTH AND   *         
002300*                 CATEGORY BREAKDOWN ONLY.                      *         
002400*  10/02/91  AJL  ADDED YEAR-TO-DATE ACCUMULATOR AND DAILY      *         
002500*                 TREND TABLE PER ANALYTICS PROJECT PHASE 2.    *         
002600*  04/19/95  DWP  ADDED THE 12-MONTH ROLLING COMPARISON TABLE    *        
002700*                 AND THE WEEKLY-AVERAGE INSIGHT.                *        
002800*  11/24/98  TJH  Y2K -- CONTROL CARD AND ALL WORKING DATE       *        
002900*                 FIELDS CONFIRMED FULL 4-DIGIT YEAR.  FEBRUARY  *        
003000*                 LENGTH TABLE LEFT AT 28 (LEAP YEAR NOT USED    *        
003100*                 BY THIS REPORT).                               *        
003200*  07/09/03  SLC  ADDED TOP-CATEGORY INSIGHT LINE TO CLOSING.    *        
003300*****************************************************************         
003400*                                                                         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     UPSI-0 ON STATUS IS SW-TEST-RUN                                      
004000     UPSI-0 OFF STATUS IS SW-PROD-RUN.                                    
004100*                                                                         
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT RECEIPT-FILE                                                  
004500         ASSIGN TO "RECEIPT-FILE"                                         
004600         ORGANIZATION IS LINE SEQUENTIAL.                                 
004700     SELECT CATEGORY-FILE                                                 
004800         ASSIGN TO "CATEGORY-FILE"                                        
004900         ORGANIZATION IS LINE SEQUENTIAL.                                 
005000     SELECT ANALYTICS-FILE                                                
005100         ASSIGN TO "ANALYTICS-FILE"                                       
005200         ORGANIZATION IS LINE SEQUENTIAL.                                 
005300     SELECT REPORT-FILE                                                   
005400         ASSIGN TO "REPORT-FILE"                                          
005500         ORGANIZATION IS RECORD SEQUENTIAL.                               
005600*                                                                         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900*                                                                         
006000 FD  RECEIPT-FILE                                                         
006100     LABEL RECORD IS STANDARD                                             
006200     RECORD CONTAINS 200 CHARACTERS                                       
006300     DATA RECORD IS RECEIPT-RECORD.                                       
006400     COPY CBLRCPT.                                                        
006500*                                                                         
006600 FD  CATEGORY-FILE                                                        
006700     LABEL RECORD IS STANDARD                                             
006800     RECORD CONTAINS 120 CHARACTERS                                       
006900     DATA RECORD IS CATEGORY-RECORD.                                      
007000     COPY CBLCATG.                                                        
007100*                                                                         
007200 FD  ANALYTICS-FILE                                                       
007300     LABEL RECORD IS STANDARD                                             
007400     RECORD CONTAINS 150 CHARACTERS                                       
007500     DATA RECORD IS ANALYTICS-SUMMARY-RECORD.                             
007600     COPY CBLANLY.                                                        
007700*                                                                         
007800 FD  REPORT-FILE                                                          
007900     LABEL RECORD IS OMITTED                                              
008000     RECORD CONTAINS 132 CHARACTERS                                       
008100     LINAGE IS 60 WITH FOOTING AT 55                                      
008200     DATA RECORD IS PRTLINE.                                              
008300 01  PRTLINE                     PIC X(132).                              
008400*                                                                         
008500 WORKING-STORAGE SECTION.                                                 
008600 01  WORK-AREA.                                                           
008700     05  C-PCTR                  PIC 99      COMP    VALUE ZERO.          
008800     05  MORE-RECS               PIC XXX     VALUE "YES".                 
008900     05  SW-FOUND                PIC XXX.                                 
009000     05  CL-COUNT                PIC 9(5)    COMP    VALUE ZERO.          
009100     05  CL-SUB                  PIC 9(5)    COMP    VALUE ZERO.          
009200     05  CT-COUNT                PIC 9(3)    COMP    VALUE ZERO.          
009300     05  CT-SUB                  PIC 9(3)    COMP    VALUE ZERO.          
009400     05  CT-INNER                PIC 9(3)    COMP    VALUE ZERO.          
009500     05  DT-COUNT                PIC 9(3)    COMP    VALUE ZERO.          
009600     05  DT-SUB                  PIC 9(3)    COMP    VALUE ZERO.          
009700     05  DT-INNER                PIC 9(3)    COMP    VALUE ZERO.          
009800     05  C-MO-IDX               PIC 9(2)    COMP    VALUE ZERO.           
009900     05  C-BLD-YEAR             PIC 9(4)    COMP    VALUE ZERO.           
010000     05  C-BLD-MONTH            PIC 9(2)    COMP    VALUE ZERO.           
010100     05  I-REC-CCYYMM           PIC 9(6)    COMP    VALUE ZERO.           
010200*                                                                         
010300     05  C-CUR-TOTAL             PIC S9(9)V99 VALUE ZERO.                 
010400     05  C-PREV-TOTAL            PIC S9(9)V99 VALUE ZERO.                 
010500     05  C-YTD-TOTAL             PIC S9(9)V99 VALUE ZERO.                 
010600     05  C-CUR-COUNT             PIC 9(7)    COMP    VALUE ZERO.          
010700     05  C-AVG-PER-DAY           PIC S9(7)V99 VALUE ZERO.                 
010800     05  C-AVG-PER-TXN           PIC S9(7)V99 VALUE ZERO.                 
010900     05  C-PCT-CHANGE-SAVE       PIC S9(5)V99 VALUE ZERO.                 
011000     05  C-PREV-YEAR            PIC 9(4)    COMP    VALUE ZERO.           
011100     05  C-PREV-MONTH           PIC 9(2)    COMP    VALUE ZERO.           
011200     05  C-CUR-LAST-DAY         PIC 9(2)    COMP    VALUE ZERO.           
011300     05  C-PRV-LAST-DAY         PIC 9(2)    COMP    VALUE ZERO.           
011400     05  C-CUR-START            PIC 9(8)    VALUE ZERO.                   
011500     05  C-CUR-END              PIC 9(8)    VALUE ZERO.                   
011600     05  C-PRV-START            PIC 9(8)    VALUE ZERO.                   
011700     05  C-PRV-END              PIC 9(8)    VALUE ZERO.                   
011800     05  C-YTD-START            PIC 9(8)    VALUE ZERO.                   
011900     05  C-YTD-END              PIC 9(8)    VALUE ZERO.                   
012000*                                                                         
012100*    SHARED PERCENTAGE-CHANGE WORK FIELDS -- SEE 3100-PCT-CHANGE.         
012200     05  C-PCT-CURRENT          PIC S9(9)V99.                             
012300     05  C-PCT-PREVIOUS         PIC S9(9)V99.                             
012400     05  C-PCT-INTERMED         PIC S9(3)V9999.                           
012500     05  C-PCT-RESULT           PIC S9(5)V99.                             
012600     05  C-DIM-MONTH            PIC 9(2)    COMP.                         
012700     05  C-DIM-RESULT           PIC 9(2)    COMP.                         
012800*                                                                         
012900*    RUN CONTROL CARD -- USER, CALENDAR MONTH REQUESTED.                  
013000 01  CONTROL-CARD             PIC X(80).                                  
013100 01  CARD-FIELDS REDEFINES CONTROL-CARD.                                  
013200     05  CC-USER-ID              PIC X(08).                               
013300     05  CC-YEAR                 PIC 9(04).                               
013400     05  CC-MONTH                PIC 9(02).                               
013500     05  FILLER                  PIC X(66).                               
013600*                                                                         
013700 01  RUN-DATE.                                                            
013800     05  RUN-CCYY             PIC 9(04).                                  
013900     05  RUN-MM               PIC 9(02).                                  
014000     05  RUN-DD               PIC 9(02).                                  
014100 01  RUN-DATE-N REDEFINES RUN-DATE                                        
014200                                 PIC 9(08).                               
014300*                                                                         
014400*    12-MONTH ROLLING COMPARISON TARGET TABLE.                            
014500 01  MONTH-TARGET-TABLE.                                                  
014600     05  MO-ENTRY OCCURS 12 TIMES INDEXED BY MO-IDX.                      
014700         10  MO-CUR-CCYYMM       PIC 9(06).                               
014800         10  MO-PRV-CCYYMM       PIC 9(06).                               
014900         10  MO-CUR-TOTAL        PIC S9(9)V99.                            
015000         10  MO-PRV-TOTAL        PIC S9(9)V99.                            
015100*                                                                         
015200*    CATEGORY LOOKUP TABLE -- ALL CATEGORIES, LOADED ONCE.                
015300 01  CATG-LOOKUP-TABLE.                                                   
015400     05  CL-ENTRY OCCURS 200 TIMES INDEXED BY CL-IDX.                     
015500         10  CL-CATEGORY-ID      PIC X(08).                               
015600         10  CL-CATEGORY-NAME    PIC X(20).                               
015700*                                                                         
015800*    CURRENT-MONTH CATEGORY BREAKDOWN TABLE.                              
015900 01  CATG-TOTAL-TABLE.                                                    
016000     05  CT-ENTRY OCCURS 50 TIMES INDEXED BY CT-IDX.                      
016100         10  CT-CATEGORY-ID      PIC X(08).                               
016200         10  CT-CATEGORY-NAME    PIC X(20).                               
016300         10  CT-AMOUNT           PIC S9(09)V99.                           
016400         10  CT-TRANS-COUNT      PIC 9(05).                               
016500 01  SWAP-CT                  PIC X(44).                                  
016600*                                                                         
016700*    CURRENT-MONTH DAILY TOTAL TABLE.                                     
016800 01  DAILY-TOTAL-TABLE.                                                   
016900     05  DT-ENTRY OCCURS 100 TIMES INDEXED BY DT-IDX.                     
017000         10  DT-RECEIPT-DATE     PIC 9(08).                               
017100         10  DT-DATE-R REDEFINES DT-RECEIPT-DATE.                         
017200             15  DT-DATE-CCYY    PIC 9(04).                               
017300             15  DT-DATE-MM      PIC 9(02).                               
017400             15  DT-DATE-DD      PIC 9(02).                               
017500         10  DT-AMOUNT           PIC S9(09)V99.                           
017600 01  SWAP-DT                  PIC X(17).                                  
017700*                                                                         
017800 01  O-TOP-CATEGORY              PIC X(20).                               
017900 01  O-TOP-PCT                   PIC S9(5)V99.                            
018000 01  O-WEEKLY-AVG                PIC S9(7)V99.                            
018100*                                                                         
018200 01  COMPANY-TITLE.                                                       
018300     05  FILLER          PIC X(6)  VALUE "DATE: ".                        
018400     05  O-MM                    PIC 99.                                  
018500     05  FILLER                  PIC X       VALUE "/".                   
018600     05  O-DD                    PIC 99.                                  
018700     05  FILLER                  PIC X       VALUE "/".                   
018800     05  O-CCYY                  PIC 9(4).                                
018900     05  FILLER          PIC X(34) VALUE SPACES.                          
019000     05  FILLER          PIC X(24) VALUE "LINDQUIST DATA SVCS".           
019100     05  FILLER          PIC X(48) VALUE SPACES.                          
019200     05  FILLER          PIC X(6)  VALUE "PAGE: ".                        
019300     05  O-PCTR                  PIC Z9.                                  
019400*                                                                         
019500 01  DIVISION-TITLE.                                                      
019600     05  FILLER          PIC X(8)  VALUE "CBLANL10".                      
019700     05  FILLER          PIC X(46) VALUE SPACES.                          
019800     05  FILLER          PIC X(21) VALUE "SPENDORA ANALYTICS".            
019900     05  FILLER          PIC X(57) VALUE SPACES.                          
020000*                                                                         
020100 01  REPORT-HEADING-LINE.                                                 
020200     05  FILLER          PIC X(6)  VALUE "USER: ".                        
020300     05  O-H-USER-ID             PIC X(8).                                
020400     05  FILLER          PIC X(4)  VALUE SPACES.                          
020500     05  FILLER          PIC X(8)  VALUE "PERIOD: ".                      
020600     05  O-H-MONTH               PIC 99.                                  
020700     05  FILLER          PIC X(1)  VALUE "/".                             
020800     05  O-H-YEAR                PIC 9(4).                                
020900     05  FILLER          PIC X(95) VALUE SPACES.                          
021000*                                                                         
021100 01  SUMMARY-LINE.                                                        
021200     05  FILLER          PIC X(3)  VALUE SPACES.                          
021300     05  FILLER          PIC X(9)  VALUE "CURRENT: ".                     
021400     05  O-CUR-TOTAL             PIC ZZ,ZZZ,ZZ9.99.                       
021500     05  FILLER          PIC X(3)  VALUE SPACES.                          
021600     05  FILLER          PIC X(6)  VALUE "PRIOR:".                        
021700     05  O-PRV-TOTAL             PIC ZZ,ZZZ,ZZ9.99.                       
021800     05  FILLER          PIC X(3)  VALUE SPACES.                          
021900     05  FILLER          PIC X(5)  VALUE "YTD: ".                         
022000     05  O-YTD-TOTAL             PIC ZZ,ZZZ,ZZ9.99.                       
022100     05  FILLER          PIC X(3)  VALUE SPACES.                          
022200     05  FILLER          PIC X(6)  VALUE "PCT: ".                         
022300     05  O-PCT-CHANGE            PIC Z,ZZ9.99.                            
022400     05  FILLER          PIC X(20) VALUE SPACES.                          
022500*                                                                         
022600 01  AVG-LINE.                                                            
022700     05  FILLER          PIC X(12) VALUE "AVG/DAY:    ".                  
022800     05  O-AVG-DAY               PIC ZZZ,ZZ9.99.                          
022900     05  FILLER          PIC X(6)  VALUE SPACES.                          
023000     05  FILLER          PIC X(12) VALUE "AVG/TXN:    ".                  
023100     05  O-AVG-TXN               PIC ZZZ,ZZ9.99.                          
023200     05  FILLER          PIC X(6)  VALUE SPACES.                          
023300     05  FILLER          PIC X(9)  VALUE "COUNT:   ".                     
023400     05  O-TXN-COUNT             PIC ZZ,ZZ9.                              
023500     05  FILLER          PIC X(59) VALUE SPACES.                          
023600*                                                                         
023700 01  BREAKDOWN-TITLE.                                                     
023800     05  FILLER          PIC X(3)  VALUE SPACES.                          
023900     05  FILLER          PIC X(24) VALUE "CATEGORY BREAKDOWN TBL".        
024000     05  FILLER          PIC X(105) VALUE SPACES.                         
024100*                                                                         
024200 01  BREAKDOWN-LINE.                                                      
024300     05  FILLER          PIC X(3)  VALUE SPACES.                          
024400     05  O-BD-NAME               PIC X(20).                               
024500     05  FILLER          PIC X(4)  VALUE SPACES.                          
024600     05  O-BD-AMOUNT             PIC ZZ,ZZZ,ZZ9.99.                       
024700     05  FILLER          PIC X(4)  VALUE SPACES.                          
024800     05  O-BD-PERCENT            PIC ZZ9.99.                              
024900     05  FILLER          PIC X(4)  VALUE SPACES.                          
025000     05  O-BD-COUNT              PIC ZZZZ9.                               
025100     05  FILLER          PIC X(73) VALUE SPACES.                          
025200*                                                                         
025300 01  TREND-TITLE.                                                         
025400     05  FILLER          PIC X(3)  VALUE SPACES.                          
025500     05  FILLER          PIC X(19) VALUE "DAILY TREND TABLE  ".           
025600     05  FILLER          PIC X(110) VALUE SPACES.                         
025700*                                                                         
025800 01  TREND-LINE.                                                          
025900     05  FILLER          PIC X(3)  VALUE SPACES.                          
026000     05  O-TR-MM                 PIC 99.                                  
026100     05  FILLER          PIC X(1)  VALUE "/".                             
026200     05  O-TR-DD                 PIC 99.                                  
026300     05  FILLER          PIC X(1)  VALUE "/".                             
026400     05  O-TR-CCYY               PIC 9(4).                                
026500     05  FILLER          PIC X(6)  VALUE SPACES.                          
026600     05  O-TR-AMOUNT             PIC ZZ,ZZZ,ZZ9.99.                       
026700     05  FILLER          PIC X(100) VALUE SPACES.                         
026800*                                                                         
026900 01  WEEKLY-LINE.                                                         
027000     05  FILLER          PIC X(20) VALUE "WEEKLY AVERAGE:     ".          
027100     05  O-WK-AVG                PIC ZZZ,ZZ9.99.                          
027200     05  FILLER          PIC X(101) VALUE SPACES.                         
027300*                                                                         
027400 01  TOP-LINE.                                                            
027500     05  FILLER          PIC X(15) VALUE "TOP CATEGORY:  ".               
027600     05  O-TC-NAME               PIC X(20).                               
027700     05  FILLER          PIC X(4)  VALUE SPACES.                          
027800     05  FILLER          PIC X(6)  VALUE "PCT: ".                         
027900     05  O-TC-PCT                PIC ZZ9.99.                              
028000     05  FILLER          PIC X(76) VALUE SPACES.                          
028100*                                                                         
028200 01  MONTHLY-TITLE.                                                       
028300     05  FILLER          PIC X(3)  VALUE SPACES.                          
028400     05  FILLER        PIC X(24) VALUE "12-MONTH COMPARISON TBL".         
028500     05  FILLER          PIC X(105) VALUE SPACES.                         
028600*                                                                         
028700 01  MONTHLY-LINE.                                                        
028800     05  FILLER          PIC X(3)  VALUE SPACES.                          
028900     05  O-MO-CCYYMM             PIC 9(06).                               
029000     05  FILLER          PIC X(4)  VALUE SPACES.                          
029100     05  O-MO-CUR                PIC ZZ,ZZZ,ZZ9.99.                       
029200     05  FILLER          PIC X(4)  VALUE SPACES.                          
029300     05  O-MO-PRV                PIC ZZ,ZZZ,ZZ9.99.                       
029400     05  FILLER          PIC X(4)  VALUE SPACES.                          
029500     05  O-MO-PCT                PIC Z,ZZ9.99.                            
029600     05  FILLER          PIC X(63) VALUE SPACES.                          
029700*                                                                         
029800 PROCEDURE DIVISION.                                                      
029900*                                                                         
030000 0000-CBLANL10.                                                           
030100     PERFORM 1000-INIT.                                                   
030200     PERFORM 2000-MAINLINE                                                
030300         UNTIL MORE-RECS = "NO".                                          
030400     PERFORM 3000-CLOSING.                                                
030500     STOP RUN.                                                            
030600*                                                                         
030700 1000-INIT.                                                               
030800     ACCEPT CONTROL-CARD FROM SYSIN.                                      
030900     ACCEPT RUN-DATE-N FROM DATE YYYYMMDD.                                
031000     MOVE RUN-MM TO O-MM.                                                 
031100     MOVE RUN-DD TO O-DD.                                                 
031200     MOVE RUN-CCYY TO O-CCYY.                                             
031300     MOVE CC-USER-ID TO O-H-USER-ID.                                      
031400     MOVE CC-MONTH TO O-H-MONTH.                                          
031500     MOVE CC-YEAR TO O-H-YEAR.                                            
031600*                                                                         
031700     OPEN INPUT CATEGORY-FILE.                                            
031800     OPEN INPUT RECEIPT-FILE.                                             
031900     OPEN OUTPUT ANALYTICS-FILE.                                          
032000     OPEN OUTPUT REPORT-FILE.                                             
032100*                                                                         
032200     PERFORM 1100-LOAD-CATG-ENTRY                                         
032300         UNTIL SW-FOUND = "EOF".                                          
032400     CLOSE CATEGORY-FILE.                                                 
032500*                                                                         
032600     PERFORM 1200-COMPUTE-BOUNDS.                                         
032700     PERFORM 1300-BUILD-MONTH-TABLE                                       
032800         VARYING C-MO-IDX FROM 12 BY -1                                   
032900             UNTIL C-MO-IDX < 1.                                          
033000*                                                                         
033100     PERFORM 9000-READ.                                                   
033200*                                                                         
033300 1100-LOAD-CATG-ENTRY.                                                    
033400     READ CATEGORY-FILE                                                   
033500         AT END                                                           
033600             MOVE "EOF" TO SW-FOUND                                       
033700     NOT AT END                                                           
033800         ADD 1 TO CL-COUNT                                                
033900         MOVE CG-CATEGORY-ID TO CL-CATEGORY-ID (CL-COUNT)                 
034000         MOVE CG-CATEGORY-NAME TO CL-CATEGORY-NAME (CL-COUNT)             
034100     END-READ.                                                            
034200*                                                                         
034300 1200-COMPUTE-BOUNDS.                                                     
034400     IF CC-MONTH = 1                                                      
034500         MOVE 12 TO C-PREV-MONTH                                          
034600         COMPUTE C-PREV-YEAR = CC-YEAR - 1                                
034700     ELSE                                                                 
034800         COMPUTE C-PREV-MONTH = CC-MONTH - 1                              
034900         MOVE CC-YEAR TO C-PREV-YEAR                                      
035000     END-IF.                                                              
035100     MOVE CC-MONTH TO C-DIM-MONTH.                                        
035200     PERFORM 1210-DAYS-IN-MONTH.                                          
035300     MOVE C-DIM-RESULT TO C-CUR-LAST-DAY.                                 
035400     MOVE C-PREV-MONTH TO C-DIM-MONTH.                                    
035500     PERFORM 1210-DAYS-IN-MONTH.                                          
035600     MOVE C-DIM-RESULT TO C-PRV-LAST-DAY.                                 
035700*                                                                         
035800     COMPUTE C-CUR-START = CC-YEAR * 10000 + CC-MONTH * 100 + 1.          
035900     COMPUTE C-CUR-END = CC-YEAR * 10000 + CC-MONTH * 100                 
036000         + C-CUR-LAST-DAY.                                                
036100     COMPUTE C-PRV-START = C-PREV-YEAR * 10000                            
036200         + C-PREV-MONTH * 100 + 1.                                        
036300     COMPUTE C-PRV-END = C-PREV-YEAR * 10000                              
036400         + C-PREV-MONTH * 100 + C-PRV-LAST-DAY.                           
036500     COMPUTE C-YTD-START = CC-YEAR * 10000 + 0101.                        
036600     MOVE C-CUR-END TO C-YTD-END.                                         
036700*                                                                         
036800 1210-DAYS-IN-MONTH.                                                      
036900     EVALUATE C-DIM-MONTH                                                 
037000         WHEN 1  MOVE 31 TO C-DIM-RESULT                                  
037100         WHEN 2  MOVE 28 TO C-DIM-RESULT                                  
037200         WHEN 3  MOVE 31 TO C-DIM-RESULT                                  
037300         WHEN 4  MOVE 30 TO C-DIM-RESULT                                  
037400         WHEN 5  MOVE 31 TO C-DIM-RESULT                                  
037500         WHEN 6  MOVE 30 TO C-DIM-RESULT                                  
037600         WHEN 7  MOVE 31 TO C-DIM-RESULT                                  
037700         WHEN 8  MOVE 31 TO C-DIM-RESULT                                  
037800         WHEN 9  MOVE 30 TO C-DIM-RESULT                                  
037900         WHEN 10 MOVE 31 TO C-DIM-RESULT                                  
038000         WHEN 11 MOVE 30 TO C-DIM-RESULT                                  
038100         WHEN 12 MOVE 31 TO C-DIM-RESULT                                  
038200     END-EVALUATE.                                                        
038300*                                                                         
038400 1300-BUILD-MONTH-TABLE.                                                  
038500     IF C-MO-IDX = 12                                                     
038600         MOVE CC-YEAR TO C-BLD-YEAR                                       
038700         MOVE CC-MONTH TO C-BLD-MONTH                                     
038800     END-IF.                                                              
038900     COMPUTE MO-CUR-CCYYMM (C-MO-IDX) =                                   
039000         C-BLD-YEAR * 100 + C-BLD-MONTH.                                  
039100     COMPUTE MO-PRV-CCYYMM (C-MO-IDX) =                                   
039200         (C-BLD-YEAR - 1) * 100 + C-BLD-MONTH.                            
039300     MOVE ZERO TO MO-CUR-TOTAL (C-MO-IDX).                                
039400     MOVE ZERO TO MO-PRV-TOTAL (C-MO-IDX).                                
039500     IF C-BLD-MONTH = 1                                                   
039600         MOVE 12 TO C-BLD-MONTH                                           
039700         COMPUTE C-BLD-YEAR = C-BLD-YEAR - 1                              
039800     ELSE                                                                 
039900         COMPUTE C-BLD-MONTH = C-BLD-MONTH - 1                            
040000     END-IF.                                                              
040100*                                                                         
040200 2000-MAINLINE.                                                           
040300     PERFORM 2100-SELECT-TEST THRU 2100-EXIT.                             
040400     IF SW-FOUND = "YES"                                                  
040500         PERFORM 2200-CLASSIFY-DATE                                       
040600     END-IF.                                                              
040700     PERFORM 9000-READ.                                                   
040800*                                                                         
040900 2100-SELECT-TEST.                                                        
041000     MOVE "NO" TO SW-FOUND.                                               
041100     IF RD-USER-ID NOT = CC-USER-ID                                       
041200         GO TO 2100-EXIT                                                  
041300     END-IF.                                                              
041400     MOVE "YES" TO SW-FOUND.                                              
041500 2100-EXIT.                                                               
041600     EXIT.                                                                
041700*                                                                         
041800 2200-CLASSIFY-DATE.                                                      
041900     COMPUTE I-REC-CCYYMM = RD-DATE-CCYY * 100 + RD-DATE-MM.              
042000     IF RD-RECEIPT-DATE >= C-CUR-START AND                                
042100        RD-RECEIPT-DATE <= C-CUR-END                                      
042200         PERFORM 2210-ACCUM-CURRENT                                       
042300     END-IF.                                                              
042400     IF RD-RECEIPT-DATE >= C-PRV-START AND                                
042500        RD-RECEIPT-DATE <= C-PRV-END                                      
042600         ADD RD-TOTAL-AMOUNT TO C-PREV-TOTAL                              
042700     END-IF.                                                              
042800     IF RD-RECEIPT-DATE >= C-YTD-START AND                                
042900        RD-RECEIPT-DATE <= C-YTD-END                                      
043000         ADD RD-TOTAL-AMOUNT TO C-YTD-TOTAL                               
043100     END-IF.                                                              
043200     PERFORM 2300-MONTHLY-MATCH                                           
043300         VARYING MO-IDX FROM 1 BY 1                                       
043400             UNTIL MO-IDX > 12.                                           
043500*                                                                         
043600 2210-ACCUM-CURRENT.                                                      
043700     ADD 1 TO C-CUR-COUNT.                                                
043800     ADD RD-TOTAL-AMOUNT TO C-CUR-TOTAL.                                  
043900     PERFORM 2220-LOOKUP-CATG-NAME.                                       
044000     IF RD-CATEGORY-ID NOT = SPACES                                       
044100         PERFORM 2230-ACCUM-CATG-TOTAL                                    
044200     END-IF.                                                              
044300     PERFORM 2240-ACCUM-DAY.                                              
044400*                                                                         
044500 2220-LOOKUP-CATG-NAME.                                                   
044600     MOVE "UNKNOWN" TO O-TOP-CATEGORY.                                    
044700     IF RD-CATEGORY-ID NOT = SPACES                                       
044800         PERFORM 2221-SCAN-CATG                                           
044900             VARYING CL-IDX FROM 1 BY 1                                   
045000                 UNTIL CL-IDX > CL-COUNT                                  
045100     END-IF.                                                              
045200*                                                                         
045300 2221-SCAN-CATG.                                                          
045400     IF CL-CATEGORY-ID (CL-IDX) = RD-CATEGORY-ID                          
045500         MOVE CL-CATEGORY-NAME (CL-IDX) TO O-TOP-CATEGORY                 
045600     END-IF.                                                              
045700*                                                                         
045800 2230-ACCUM-CATG-TOTAL.                                                   
045900     MOVE "NO" TO SW-FOUND.                                               
046000     PERFORM 2231-SCAN-CT                                                 
046100         VARYING CT-SUB FROM 1 BY 1                                       
046200             UNTIL CT-SUB > CT-COUNT OR SW-FOUND = "YES".                 
046300     IF SW-FOUND = "NO"                                                   
046400         ADD 1 TO CT-COUNT                                                
046500         MOVE RD-CATEGORY-ID TO CT-CATEGORY-ID (CT-COUNT)                 
046600         MOVE O-TOP-CATEGORY TO CT-CATEGORY-NAME (CT-COUNT)               
046700         MOVE RD-TOTAL-AMOUNT TO CT-AMOUNT (CT-COUNT)                     
046800         MOVE 1 TO CT-TRANS-COUNT (CT-COUNT)                              
046900     END-IF.                                                              
047000*                                                                         
047100 2231-SCAN-CT.                                                            
047200     IF CT-CATEGORY-ID (CT-SUB) = RD-CATEGORY-ID                          
047300         ADD RD-TOTAL-AMOUNT TO CT-AMOUNT (CT-SUB)                        
047400         ADD 1 TO CT-TRANS-COUNT (CT-SUB)                                 
047500         MOVE "YES" TO SW-FOUND                                           
047600     END-IF.                                                              
047700*                                                                         
047800 2240-ACCUM-DAY.                                                          
047900     MOVE "NO" TO SW-FOUND.                                               
048000     PERFORM 2241-SCAN-DT                                                 
048100         VARYING DT-SUB FROM 1 BY 1                                       
048200             UNTIL DT-SUB > DT-COUNT OR SW-FOUND = "YES".                 
048300     IF SW-FOUND = "NO"                                                   
048400         ADD 1 TO DT-COUNT                                                
048500         MOVE RD-RECEIPT-DATE TO DT-RECEIPT-DATE (DT-COUNT)               
048600         MOVE RD-TOTAL-AMOUNT TO DT-AMOUNT (DT-COUNT)                     
048700     END-IF.                                                              
048800*                                                                         
048900 2241-SCAN-DT.                                                            
049000     IF DT-RECEIPT-DATE (DT-SUB) = RD-RECEIPT-DATE                        
049100         ADD RD-TOTAL-AMOUNT TO DT-AMOUNT (DT-SUB)                        
049200         MOVE "YES" TO SW-FOUND                                           
049300     END-IF.                                                              
049400*                                                                         
049500 2300-MONTHLY-MATCH.                                                      
049600     IF I-REC-CCYYMM = MO-CUR-CCYYMM (MO-IDX)                             
049700         ADD RD-TOTAL-AMOUNT TO MO-CUR-TOTAL (MO-IDX)                     
049800     END-IF.                                                              
049900     IF I-REC-CCYYMM = MO-PRV-CCYYMM (MO-IDX)                             
050000         ADD RD-TOTAL-AMOUNT TO MO-PRV-TOTAL (MO-IDX)                     
050100     END-IF.                                                              
050200*                                                                         
050300 3000-CLOSING.                                                            
050400     CLOSE RECEIPT-FILE.                                                  
050500     PERFORM 9900-HEADING.                                                
050600     MOVE C-CUR-TOTAL TO C-PCT-CURRENT.                                   
050700     MOVE C-PREV-TOTAL TO C-PCT-PREVIOUS.                                 
050800     PERFORM 3100-PCT-CHANGE.                                             
050900     MOVE C-PCT-RESULT TO C-PCT-CHANGE-SAVE.                              
051000     PERFORM 3200-AVERAGES.                                               
051100     PERFORM 3210-SUMMARY-PRT.                                            
051200     IF CT-COUNT NOT = 0                                                  
051300         PERFORM 3300-SORT-BREAKDOWN                                      
051400         PERFORM 3310-BREAKDOWN-PRT                                       
051500             VARYING CT-IDX FROM 1 BY 1                                   
051600                 UNTIL CT-IDX > CT-COUNT                                  
051700         PERFORM 3600-TOP-CATG                                            
051800     ELSE                                                                 
051900         MOVE "NONE" TO O-TOP-CATEGORY                                    
052000         MOVE ZERO TO O-TOP-PCT                                           
052100     END-IF.                                                              
052200     IF DT-COUNT NOT = 0                                                  
052300         PERFORM 3400-SORT-DAILY                                          
052400         PERFORM 3410-TREND-PRT                                           
052500             VARYING DT-IDX FROM 1 BY 1                                   
052600                 UNTIL DT-IDX > DT-COUNT                                  
052700         PERFORM 3420-WEEKLY-AVG                                          
052800     END-IF.                                                              
052900     PERFORM 3500-MONTHLY-CMP-PRT                                         
053000         VARYING MO-IDX FROM 1 BY 1                                       
053100             UNTIL MO-IDX > 12.                                           
053200     PERFORM 3900-WRITE-ANALYTICS.                                        
053300     CLOSE ANALYTICS-FILE.                                                
053400     CLOSE REPORT-FILE.                                                   
053500*                                                                         
053600 3100-PCT-CHANGE.                                                         
053700     IF C-PCT-PREVIOUS = 0                                                
053800         IF C-PCT-CURRENT > 0                                             
053900             MOVE 100 TO C-PCT-RESULT                                     
054000         ELSE                                                             
054100             MOVE 0 TO C-PCT-RESULT                                       
054200         END-IF                                                           
054300     ELSE                                                                 
054400         COMPUTE C-PCT-INTERMED ROUNDED =                                 
054500             (C-PCT-CURRENT - C-PCT-PREVIOUS) / C-PCT-PREVIOUS            
054600         COMPUTE C-PCT-RESULT ROUNDED = C-PCT-INTERMED * 100              
054700     END-IF.                                                              
054800*                                                                         
054900 3200-AVERAGES.                                                           
055000     IF C-CUR-LAST-DAY = 0                                                
055100         MOVE ZERO TO C-AVG-PER-DAY                                       
055200     ELSE                                                                 
055300         COMPUTE C-AVG-PER-DAY ROUNDED =                                  
055400             C-CUR-TOTAL / C-CUR-LAST-DAY                                 
055500     END-IF.                                                              
055600     IF C-CUR-COUNT = 0                                                   
055700         MOVE ZERO TO C-AVG-PER-TXN                                       
055800     ELSE                                                                 
055900         COMPUTE C-AVG-PER-TXN ROUNDED =                                  
056000             C-CUR-TOTAL / C-CUR-COUNT                                    
056100     END-IF.                                                              
056200*                                                                         
056300 3210-SUMMARY-PRT.                                                        
056400     MOVE C-CUR-TOTAL TO O-CUR-TOTAL.                                     
056500     MOVE C-PREV-TOTAL TO O-PRV-TOTAL.                                    
056600     MOVE C-YTD-TOTAL TO O-YTD-TOTAL.                                     
056700     MOVE C-PCT-CHANGE-SAVE TO O-PCT-CHANGE.                              
056800     WRITE PRTLINE                                                        
056900         FROM SUMMARY-LINE                                                
057000             AFTER ADVANCING 2 LINES.                                     
057100     MOVE C-AVG-PER-DAY TO O-AVG-DAY.                                     
057200     MOVE C-AVG-PER-TXN TO O-AVG-TXN.                                     
057300     MOVE C-CUR-COUNT TO O-TXN-COUNT.                                     
057400     WRITE PRTLINE                                                        
057500         FROM AVG-LINE                                                    
057600             AFTER ADVANCING 1 LINE.                                      
057700*                                                                         
057800 3300-SORT-BREAKDOWN.                                                     
057900     PERFORM 3301-SORT-PASS                                               
058000         VARYING CT-SUB FROM 1 BY 1                                       
058100             UNTIL CT-SUB >= CT-COUNT.                                    
058200     WRITE PRTLINE                                                        
058300         FROM BREAKDOWN-TITLE                                             
058400             AFTER ADVANCING 2 LINES.                                     
058500*                                                                         
058600 3301-SORT-PASS.                                                          
058700     PERFORM 3302-SORT-COMPARE                                            
058800         VARYING CT-INNER FROM 1 BY 1                                     
058900             UNTIL CT-INNER > CT-COUNT - CT-SUB.                          
059000*                                                                         
059100 3302-SORT-COMPARE.                                                       
059200     IF CT-AMOUNT (CT-INNER) < CT-AMOUNT (CT-INNER + 1)                   
059300         MOVE CT-ENTRY (CT-INNER)     TO SWAP-CT                          
059400         MOVE CT-ENTRY (CT-INNER + 1) TO CT-ENTRY (CT-INNER)              
059500         MOVE SWAP-CT              TO CT-ENTRY (CT-INNER + 1)             
059600     END-IF.                                                              
059700*                                                                         
059800 3310-BREAKDOWN-PRT.                                                      
059900     MOVE CT-CATEGORY-NAME (CT-IDX) TO O-BD-NAME.                         
060000     MOVE CT-AMOUNT (CT-IDX) TO O-BD-AMOUNT.                              
060100     IF C-CUR-TOTAL = 0                                                   
060200         MOVE ZERO TO O-BD-PERCENT                                        
060300     ELSE                                                                 
060400         COMPUTE O-BD-PERCENT ROUNDED =                                   
060500             CT-AMOUNT (CT-IDX) / C-CUR-TOTAL * 100                       
060600     END-IF.                                                              
060700     MOVE CT-TRANS-COUNT (CT-IDX) TO O-BD-COUNT.                          
060800     WRITE PRTLINE                                                        
060900         FROM BREAKDOWN-LINE                                              
061000             AFTER ADVANCING 1 LINE.                                      
061100*                                                                         
061200 3400-SORT-DAILY.                                                         
061300     PERFORM 3401-SORT-PASS                                               
061400         VARYING DT-SUB FROM 1 BY 1                                       
061500             UNTIL DT-SUB >= DT-COUNT.                                    
061600     WRITE PRTLINE                                                        
061700         FROM TREND-TITLE                                                 
061800             AFTER ADVANCING 2 LINES.                                     
061900*                                                                         
062000 3401-SORT-PASS.                                                          
062100     PERFORM 3402-SORT-COMPARE                                            
062200         VARYING DT-INNER FROM 1 BY 1                                     
062300             UNTIL DT-INNER > DT-COUNT - DT-SUB.                          
062400*                                                                         
062500 3402-SORT-COMPARE.                                                       
062600     IF DT-RECEIPT-DATE (DT-INNER) >                                      
062700         DT-RECEIPT-DATE (DT-INNER + 1)                                   
062800         MOVE DT-ENTRY (DT-INNER)     TO SWAP-DT                          
062900         MOVE DT-ENTRY (DT-INNER + 1) TO DT-ENTRY (DT-INNER)              
063000         MOVE SWAP-DT              TO DT-ENTRY (DT-INNER + 1)             
063100     END-IF.                                                              
063200*                                                                         
063300 3410-TREND-PRT.                                                          
063400     MOVE DT-DATE-CCYY (DT-IDX) TO O-TR-CCYY.                             
063500     MOVE DT-DATE-MM (DT-IDX) TO O-TR-MM.                                 
063600     MOVE DT-DATE-DD (DT-IDX) TO O-TR-DD.                                 
063700     MOVE DT-AMOUNT (DT-IDX) TO O-TR-AMOUNT.                              
063800     WRITE PRTLINE                                                        
063900         FROM TREND-LINE                                                  
064000             AFTER ADVANCING 1 LINE.                                      
064100*                                                                         
064200 3420-WEEKLY-AVG.                                                         
064300     MOVE ZERO TO O-WEEKLY-AVG.                                           
064400     IF DT-COUNT >= 7                                                     
064500         MOVE ZERO TO C-CUR-TOTAL                                         
064600         PERFORM 3421-SUM-LAST-7                                          
064700             VARYING DT-SUB FROM 1 BY 1                                   
064800                 UNTIL DT-SUB > 7                                         
064900         COMPUTE O-WEEKLY-AVG ROUNDED = C-CUR-TOTAL / 7                   
065000     END-IF.                                                              
065100     MOVE O-WEEKLY-AVG TO O-WK-AVG.                                       
065200     WRITE PRTLINE                                                        
065300         FROM WEEKLY-LINE                                                 
065400             AFTER ADVANCING 2 LINES.                                     
065500*                                                                         
065600 3421-SUM-LAST-7.                                                         
065700     COMPUTE DT-IDX = DT-COUNT - 7 + DT-SUB.                              
065800     ADD DT-AMOUNT (DT-IDX) TO C-CUR-TOTAL.                               
065900*                                                                         
066000 3500-MONTHLY-CMP-PRT.                                                    
066100     MOVE MO-CUR-CCYYMM (MO-IDX) TO O-MO-CCYYMM.                          
066200     MOVE MO-CUR-TOTAL (MO-IDX) TO O-MO-CUR.                              
066300     MOVE MO-PRV-TOTAL (MO-IDX) TO O-MO-PRV.                              
066400     MOVE MO-CUR-TOTAL (MO-IDX) TO C-PCT-CURRENT.                         
066500     MOVE MO-PRV-TOTAL (MO-IDX) TO C-PCT-PREVIOUS.                        
066600     PERFORM 3100-PCT-CHANGE.                                             
066700     MOVE C-PCT-RESULT TO O-MO-PCT.                                       
066800     IF MO-IDX = 1                                                        
066900         WRITE PRTLINE                                                    
067000             FROM MONTHLY-TITLE                                           
067100                 AFTER ADVANCING 2 LINES                                  
067200     END-IF.                                                              
067300     WRITE PRTLINE                                                        
067400         FROM MONTHLY-LINE                                                
067500             AFTER ADVANCING 1 LINE.                                      
067600*                                                                         
067700 3600-TOP-CATG.                                                           
067800     MOVE CT-CATEGORY-NAME (1) TO O-TOP-CATEGORY.                         
067900     IF C-CUR-TOTAL = 0                                                   
068000         MOVE ZERO TO O-TOP-PCT                                           
068100     ELSE                                                                 
068200         COMPUTE O-TOP-PCT ROUNDED =                                      
068300             CT-AMOUNT (1) / C-CUR-TOTAL * 100                            
068400     END-IF.                                                              
068500     MOVE O-TOP-CATEGORY TO O-TC-NAME.                                    
068600     MOVE O-TOP-PCT TO O-TC-PCT.                                          
068700     WRITE PRTLINE                                                        
068800         FROM TOP-LINE                                                    
068900             AFTER ADVANCING 2 LINES.                                     
069000*                                                                         
069100 3900-WRITE-ANALYTICS.                                                    
069200     MOVE SPACES TO ANALYTICS-SUMMARY-RECORD.                             
069300     MOVE CC-USER-ID TO AY-USER-ID.                                       
069400     MOVE C-CUR-START TO AY-PERIOD-START.                                 
069500     MOVE C-CUR-END TO AY-PERIOD-END.                                     
069600     MOVE C-CUR-TOTAL TO AY-TOTAL-CURRENT.                                
069700     MOVE C-PREV-TOTAL TO AY-TOTAL-PREVIOUS.                              
069800     MOVE C-YTD-TOTAL TO AY-TOTAL-YEAR.                                   
069900     MOVE C-AVG-PER-DAY TO AY-AVG-PER-DAY.                                
070000     MOVE C-AVG-PER-TXN TO AY-AVG-PER-TRANSACTION.                        
070100     MOVE C-CUR-COUNT TO AY-TRANSACTION-COUNT.                            
070200     MOVE C-PCT-CHANGE-SAVE TO AY-PCT-CHANGE.                             
070300     WRITE ANALYTICS-SUMMARY-RECORD.                                      
070400*                                                                         
070500 9000-READ.                                                               
070600     READ RECEIPT-FILE                                                    
070700         AT END                                                           
070800             MOVE "NO" TO MORE-RECS.                                      
070900*                                                                         
071000 9900-HEADING.                                                            
071100     ADD 1 TO C-PCTR.                                                     
071200     MOVE C-PCTR TO O-PCTR.                                               
071300     WRITE PRTLINE                                                        
071400         FROM COMPANY-TITLE                                               
071500             AFTER ADVANCING PAGE.                                        
071600     WRITE PRTLINE                                                        
071700         FROM DIVISION-TITLE                                              
071800             AFTER ADVANCING 1 LINE.                                      
071900     WRITE PRTLINE                                                        
072000         FROM REPORT-HEADING-LINE                                         
072100             AFTER ADVANCING 1 LINE.                                      
