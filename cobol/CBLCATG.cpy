000100*****************************************************************         
000200*                                                               *         
000300*   CBLCATG  --  EXPENSE CATEGORY REFERENCE RECORD LAYOUT      *          
000400*   LINDQUIST DATA SERVICES                                    *          
000500*                                                               *         
000600*   ONE ENTRY PER SPENDING CATEGORY.  A CATEGORY WITH USER-ID  *          
000700*   OF SPACES IS ONE OF THE EIGHT SYSTEM DEFAULT CATEGORIES;   *          
000800*   OTHERWISE IT BELONGS TO THE NAMED ACCOUNT HOLDER.          *          
000900*   CATEGORY-FILE IS SEQUENCED BY CATEGORY-ID ASCENDING AND    *          
001000*   IS LOADED ENTIRELY TO A WORKING-STORAGE TABLE BY EACH      *          
001100*   PROGRAM THAT NEEDS IT.  RECORD IS 120 BYTES FIXED.  USED   *          
001200*   BY CBLANL10, CBLANL11, CBLANL12 AND CBLANL16.              *          
001300*                                                               *         
001400*****************************************************************         
001500*  MAINT LOG                                                    *         
001600*  ----------------------------------------------------------   *         
001700*  02/14/89  AJL  ORIGINAL LAYOUT.                               *        
001800*  09/30/91  RMK  ADDED YEARLY-LIMIT ALONGSIDE MONTHLY-LIMIT     *        
001900*                 PER BUDGETING ENHANCEMENT REQUEST 91-77.       *        
002000*  11/17/98  TJH  Y2K -- NO DATE FIELDS ON THIS RECORD, NO       *        
002100*                 CHANGE REQUIRED.                               *        
002200*  08/11/02  SLC  TRIMMED KEYWORD LIST ONE BYTE TO MAKE ROOM     *        
002300*                 FOR THE TRAILING FILLER PAD BELOW.             *        
002400*  02/18/06  SLC  ADDED 88-LEVELS ON THE LIMIT-BASIS AND         *        
002500*                 KEYWORD-COUNT FIELDS PER DP STANDARDS          *        
002600*                 REQUEST 06-014.                                *        
002700*  04/10/06  SLC  BACKED OUT THE MONTHLY-LIMIT EDITED VIEW, THE  *        
002800*                 KEYWORD-SLOT TABLE AND THE YEARLY-LIMIT        *        
002900*                 REDEFINES ADDED UNDER 06-014 -- NONE WAS EVER  *        
003000*                 WIRED TO A CALLING PROGRAM AND THE FIRST TWO   *        
003100*                 WERE CODED AS 01-LEVEL ITEMS OVER A 05-LEVEL   *        
003200*                 FIELD, WHICH WILL NOT COMPILE.  DP STANDARDS   *        
003300*                 REQUEST 06-021 (COBOL SYNTAX AUDIT).           *        
003400*****************************************************************         
003500*                                                               *         
003600*    FIELD NOTES                                                *         
003700*    ---------------------------------------------------------  *         
003800*    CG-CATEGORY-ID     -- SHORT MNEMONIC CODE, NOT A SEQUENCE   *        
003900*                          NUMBER.  UNIQUE WITHIN A GIVEN        *        
004000*                          CG-USER-ID (SYSTEM DEFAULTS ARE       *        
004100*                          UNIQUE ACROSS THE WHOLE FILE).        *        
004200*    CG-USER-ID         -- SPACES FOR A SYSTEM DEFAULT CATEGORY, *        
004300*                          OTHERWISE THE OWNING ACCOUNT HOLDER.  *        
004400*    CG-MONTHLY-LIMIT   -- ZERO MEANS NO LIMIT SET FOR THE       *        
004500*                          MONTH.  COMPARED AGAINST THE MONTH-   *        
004600*                          TO-DATE ROLLUP IN CBLANL10.           *        
004700*    CG-YEARLY-LIMIT    -- ZERO MEANS NO ANNUAL LIMIT SET.       *        
004800*    CG-ALERT-ENABLED   -- WHEN "Y", CBLANL12 WRITES AN ALERT    *        
004900*                          RECORD ONCE CG-ALERT-THRESHOLD OF     *        
005000*                          THE LIMIT HAS BEEN SPENT.             *        
005100*    CG-DEFAULT-FLAG    -- "Y" ON EACH OF THE EIGHT SYSTEM       *        
005200*                          DEFAULT CATEGORIES, SPACES OTHERWISE. *        
005300*    CG-ACTIVE-FLAG     -- "N" HIDES THE CATEGORY FROM PICK      *        
005400*                          LISTS BUT DOES NOT DELETE HISTORY.    *        
005500*    CG-KEYWORDS        -- COMMA SEPARATED, UPPERCASE, SCANNED   *        
005600*                          AGAINST THE MERCHANT NAME BY THE      *        
005700*                          CATEGORY-SUGGESTION LOGIC.            *        
005800*****************************************************************         
005900 01  CATEGORY-RECORD.                                                     
006000     05  CG-CATEGORY-ID          PIC X(08).                               
006100     05  CG-CATEGORY-NAME        PIC X(20).                               
006200     05  CG-USER-ID              PIC X(08).                               
006300     05  CG-MONTHLY-LIMIT        PIC S9(07)V99.                           
006400     05  CG-YEARLY-LIMIT         PIC S9(07)V99.                           
006500     05  CG-ALERT-ENABLED        PIC X(01).                               
006600         88  CG-ALERT-IS-ON            VALUE "Y".                         
006700         88  CG-ALERT-IS-OFF           VALUE "N".                         
006800     05  CG-ALERT-THRESHOLD      PIC 9V99.                                
006900     05  CG-DEFAULT-FLAG         PIC X(01).                               
007000         88  CG-IS-DEFAULT-CATG        VALUE "Y".                         
007100         88  CG-IS-USER-DEFINED        VALUE "N".                         
007200     05  CG-ACTIVE-FLAG          PIC X(01).                               
007300         88  CG-IS-ACTIVE              VALUE "Y".                         
007400         88  CG-IS-INACTIVE            VALUE "N".                         
007500     05  CG-KEYWORDS             PIC X(59).                               
007600     05  FILLER                  PIC X(01).                               
