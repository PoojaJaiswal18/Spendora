000100*****************************************************************         
000200*                                                               *         
000300*   CBLANLY  --  SPENDING ANALYTICS SUMMARY RECORD LAYOUT      *          
000400*   LINDQUIST DATA SERVICES                                    *          
000500*                                                               *         
000600*   ONE ENTRY WRITTEN PER USER PER REPORTING PERIOD BY         *          
000700*   CBLANL10.  HOLDS THE PERIOD, PRIOR-PERIOD AND YEAR-TO-DATE *          
000800*   TOTALS PLUS THE DERIVED AVERAGES AND PERCENTAGE CHANGE.    *          
000900*   RECORD IS 150 BYTES FIXED.  READ BACK BY CBLANL11 TO       *          
001000*   BUILD THE TREND DETAIL REPORT.                             *          
001100*                                                               *         
001200*****************************************************************         
001300*  MAINT LOG                                                    *         
001400*  ----------------------------------------------------------   *         
001500*  06/11/91  AJL  ORIGINAL LAYOUT.                               *        
001600*  02/14/94  RMK  ADDED TOTAL-YEAR FOR THE NEW YEAR-TO-DATE      *        
001700*                 COLUMN ON THE ANALYTICS REPORT.                *        
001800*  11/19/98  TJH  Y2K -- PERIOD-START/PERIOD-END CONFIRMED       *        
001900*                 FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.         *        
002000*  03/02/05  SLC  ADDED AY-PCT-CHANGE-R REDEFINES FOR SIGN       *        
002100*                 TESTING ON THE TREND ARROW COLUMN.             *        
002200*  02/18/06  SLC  ADDED THE PERIOD-START/END COMPONENT           *        
002300*                 REDEFINES AND THE TREND-DIRECTION 88-LEVELS    *        
002400*                 PER DP STANDARDS REQUEST 06-014.               *        
002500*  04/10/06  SLC  DROPPED THE PERIOD-START/END COMPONENT AND     *        
002600*                 PCT-CHANGE-SIGN REDEFINES -- CBLANL10 NEVER    *        
002700*                 READ ANY OF THE THREE.  TREND-DIRECTION        *        
002800*                 88-LEVELS LEFT AS IS.  DP STANDARDS REQUEST    *        
002900*                 06-021 (COBOL SYNTAX AUDIT).                   *        
003000*****************************************************************         
003100*                                                               *         
003200*    FIELD NOTES                                                *         
003300*    ---------------------------------------------------------  *         
003400*    AY-USER-ID             -- OWNING ACCOUNT HOLDER.            *        
003500*    AY-PERIOD-START/END    -- INCLUSIVE CALENDAR-MONTH BOUNDS   *        
003600*                              OF THE REPORTING PERIOD PER       *        
003700*                              CBLANL10 1000-BUILD-PERIOD.       *        
003800*    AY-TOTAL-CURRENT       -- SUM OF RD-TOTAL-AMOUNT FOR THE    *        
003900*                              CURRENT PERIOD.                   *        
004000*    AY-TOTAL-PREVIOUS      -- SAME SUM FOR THE PRIOR PERIOD,    *        
004100*                              USED FOR THE PERCENT-CHANGE CALC. *        
004200*    AY-TOTAL-YEAR          -- RUNNING YEAR-TO-DATE SUM.         *        
004300*    AY-AVG-PER-DAY         -- AY-TOTAL-CURRENT DIVIDED BY THE   *        
004400*                              NUMBER OF DAYS IN THE PERIOD.     *        
004500*    AY-AVG-PER-TRANSACTION -- AY-TOTAL-CURRENT DIVIDED BY       *        
004600*                              AY-TRANSACTION-COUNT, ZERO WHEN   *        
004700*                              THE COUNT IS ZERO.                *        
004800*    AY-PCT-CHANGE          -- (CURRENT MINUS PREVIOUS) OVER     *        
004900*                              PREVIOUS, EXPRESSED AS A WHOLE    *        
005000*                              PERCENT WITH TWO DECIMAL PLACES.  *        
005100*****************************************************************         
005200 01  ANALYTICS-SUMMARY-RECORD.                                            
005300     05  AY-USER-ID              PIC X(08).                               
005400     05  AY-PERIOD-START         PIC 9(08).                               
005500     05  AY-PERIOD-END           PIC 9(08).                               
005600     05  AY-TOTAL-CURRENT        PIC S9(09)V99.                           
005700     05  AY-TOTAL-PREVIOUS       PIC S9(09)V99.                           
005800     05  AY-TOTAL-YEAR           PIC S9(09)V99.                           
005900     05  AY-AVG-PER-DAY          PIC S9(07)V99.                           
006000     05  AY-AVG-PER-TRANSACTION  PIC S9(07)V99.                           
006100     05  AY-TRANSACTION-COUNT    PIC 9(07).                               
006200     05  AY-PCT-CHANGE           PIC S9(05)V99.                           
006300         88  AY-TREND-IS-UP           VALUE 0.01 THRU 999.99.             
006400         88  AY-TREND-IS-DOWN         VALUE -999.99 THRU -0.01.           
006500         88  AY-TREND-IS-FLAT         VALUE 0.                            
006600     05  FILLER                  PIC X(61).                               
