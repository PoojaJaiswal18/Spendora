000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              CBLANL16.                                       
000300 AUTHOR.                  ASHLEY LINDQUIST.                               
000400 INSTALLATION.            LINDQUIST DATA SERVICES.                        
000500 DATE-WRITTEN.            09/14/92.                                       
000600 DATE-COMPILED.           09/16/92.                                       
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.            
000800*                                                                         
000900*****************************************************************         
001000*                                                               *         
001100*   CBLANL16  --  COMMUNITY SPENDING INSIGHT EXTRACT           *          
001200*                                                               *         
001300*   SWEEPS THE ENTIRE RECEIPT-FILE, EVERY ACCOUNT HOLDER, AND  *          
001400*   ACCUMULATES TOTAL SPEND AND RECEIPT COUNT PER CATEGORY.    *          
001500*   ONE INSIGHT-FILE RECORD IS WRITTEN PER DEFAULT CATEGORY    *          
001600*   PLUS ONE FOR RECEIPTS THAT CARRY NO CATEGORY.  NO USER-ID  *          
001700*   IS CARRIED FORWARD -- THE OUTPUT IS ANONYMOUS.             *          
001800*                                                               *         
001900*****************************************************************         
002000*  MAINT LOG                                                    *         
002100*  ----------------------------------------------------------   *         
002200*  09/14/92  RMK  ORIGINAL PROGRAM FOR THE COMMUNITY INSIGHTS    *        
002300*                 PILOT (ACCTG REQUEST 92-201).                  *        
002400*  11/19/98  TJH  Y2K -- RUN DATE ACCEPTED AS FULL 4-DIGIT       *        
002500*                 YEAR, NO CHANGE REQUIRED.                      *        
002600*  03/02/05  SLC  ADDED IG-RUN-DATE-R REDEFINES ON THE OUTPUT    *        
002700*                 RECORD, SEE CBLINSG COPYBOOK.  RESEQUENCED     *        
002800*                 THE CATEGORY TABLE LOAD TO SKIP PER-USER       *        
002900*                 CUSTOM CATEGORIES -- COMMUNITY FIGURES ARE     *        
003000*                 SYSTEM-CATEGORY LEVEL ONLY.                    *        
003100*  02/18/06  SLC  DROPPED THE WS- PREFIX FROM WORKING-STORAGE    *        
003200*                 TO MATCH SHOP STANDARD (DP STANDARDS REQUEST   *        
003300*                 06-014).  ADDED THE RUN-DATE-R AND RUN-DATE-X  *        
003400*                 ALTERNATE VIEWS OF THE RUN DATE FOR THE TRACE  *        
003500*                 DUMP.                                          *        
003600*  04/10/06  SLC  THE 03/02/05 IG-RUN-DATE-R NOTE NO LONGER      *        
003700*                 APPLIES -- THAT REDEFINES CAME OUT OF CBLINSG  *        
003800*                 AS DEAD CODE (SEE CBLINSG MAINT LOG).  ADDED   *        
003900*                 THE CATEGORY TOTAL TO THE TRACE-DUMP DISPLAY   *        
004000*                 LINE USING IG-CATEGORY-TOTAL-X, PER DP         *        
004100*                 STANDARDS REQUEST 06-021 (COBOL SYNTAX AUDIT). *        
004200*****************************************************************         
004300*                                                                         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     UPSI-0 ON STATUS IS SW-TEST-RUN                                      
004900     UPSI-0 OFF STATUS IS SW-PROD-RUN.                                    
005000*                                                                         
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT RECEIPT-FILE                                                  
005400         ASSIGN TO "RECEIPT-FILE"                                         
005500         ORGANIZATION IS LINE SEQUENTIAL.                                 
005600     SELECT CATEGORY-FILE                                                 
005700         ASSIGN TO "CATEGORY-FILE"                                        
005800         ORGANIZATION IS LINE SEQUENTIAL.                                 
005900     SELECT INSIGHT-FILE                                                  
006000         ASSIGN TO "INSIGHT-FILE"                                         
006100         ORGANIZATION IS LINE SEQUENTIAL.                                 
006200*                                                                         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*                                                                         
006600 FD  RECEIPT-FILE                                                         
006700     LABEL RECORD IS STANDARD                                             
006800     RECORD CONTAINS 200 CHARACTERS                                       
006900     DATA RECORD IS RECEIPT-RECORD.                                       
007000     COPY CBLRCPT.                                                        
007100*                                                                         
007200 FD  CATEGORY-FILE                                                        
007300     LABEL RECORD IS STANDARD                                             
007400     RECORD CONTAINS 120 CHARACTERS                                       
007500     DATA RECORD IS CATEGORY-RECORD.                                      
007600     COPY CBLCATG.                                                        
007700*                                                                         
007800 FD  INSIGHT-FILE                                                         
007900     LABEL RECORD IS STANDARD                                             
008000     RECORD CONTAINS 120 CHARACTERS                                       
008100     DATA RECORD IS INSIGHT-RECORD.                                       
008200     COPY CBLINSG.                                                        
008300*                                                                         
008400 WORKING-STORAGE SECTION.                                                 
008500 01  WORK-AREA.                                                           
008600     05  SW-RCPT-MORE            PIC XXX     VALUE "YES".                 
008700     05  SW-CATG-MORE            PIC XXX     VALUE "YES".                 
008800     05  SW-FOUND                PIC XXX     VALUE "NO".                  
008900     05  C-CI-COUNT             PIC 9(3)  COMP  VALUE ZERO.               
009000     05  C-UNKNOWN-SUB          PIC 9(3)  COMP  VALUE ZERO.               
009100 77  C-TRACE-WRITES              PIC 9(3)  COMP  VALUE ZERO.              
009200*                                                                         
009300 01  RUN-DATE-N               PIC 9(08).                                  
009400*                                                                         
009500*    TRACE-DUMP VIEW OF THE RUN DATE -- SEE 9990-TRACE-DUMP.              
009600 01  RUN-DATE-R REDEFINES RUN-DATE-N.                                     
009700     05  RUN-CCYY                PIC 9(04).                               
009800     05  RUN-MM                  PIC 9(02).                               
009900     05  RUN-DD                  PIC 9(02).                               
010000 01  RUN-DATE-X REDEFINES RUN-DATE-N                                      
010100                                 PIC X(08).                               
010200*                                                                         
010300*    ONE SLOT PER SYSTEM DEFAULT CATEGORY (CG-USER-ID OF SPACES ON        
010400*    THE CATEGORY-FILE), PLUS ONE TRAILING SLOT FOR RECEIPTS WHOSE        
010500*    CATEGORY-ID IS SPACES OR MATCHES NOTHING ON FILE.                    
010600 01  CATG-INSIGHT-TABLE.                                                  
010700     05  CI-ENTRY OCCURS 50 TIMES INDEXED BY CI-IDX.                      
010800         10  CI-CATEGORY-ID      PIC X(08).                               
010900         10  CI-CATEGORY-NAME    PIC X(20).                               
011000         10  CI-TOTAL            PIC S9(09)V99 VALUE ZERO.                
011100         10  CI-RECEIPT-COUNT    PIC 9(07)     VALUE ZERO.                
011200*                                                                         
011300 PROCEDURE DIVISION.                                                      
011400*                                                                         
011500 0000-CBLANL16.                                                           
011600     PERFORM 1000-INIT.                                                   
011700     PERFORM 2000-MAINLINE                                                
011800         UNTIL SW-RCPT-MORE = "NO".                                       
011900     PERFORM 3000-CLOSING.                                                
012000     STOP RUN.                                                            
012100*                                                                         
012200 1000-INIT.                                                               
012300     ACCEPT RUN-DATE-N FROM DATE YYYYMMDD.                                
012400*                                                                         
012500     OPEN INPUT RECEIPT-FILE.                                             
012600     OPEN INPUT CATEGORY-FILE.                                            
012700     OPEN OUTPUT INSIGHT-FILE.                                            
012800*                                                                         
012900     PERFORM 1010-READ-CATG.                                              
013000     PERFORM 1100-LOAD-CATG-ENTRY                                         
013100         UNTIL SW-CATG-MORE = "NO".                                       
013200     CLOSE CATEGORY-FILE.                                                 
013300*                                                                         
013400*    APPEND THE CATCH-ALL SLOT FOR UNCATEGORIZED RECEIPTS.                
013500     ADD 1 TO C-CI-COUNT.                                                 
013600     MOVE C-CI-COUNT TO C-UNKNOWN-SUB.                                    
013700     MOVE SPACES     TO CI-CATEGORY-ID   (C-UNKNOWN-SUB).                 
013800     MOVE "UNKNOWN"  TO CI-CATEGORY-NAME (C-UNKNOWN-SUB).                 
013900*                                                                         
014000     PERFORM 1020-READ-RCPT.                                              
014100*                                                                         
014200 1010-READ-CATG.                                                          
014300     READ CATEGORY-FILE                                                   
014400         AT END                                                           
014500             MOVE "NO" TO SW-CATG-MORE.                                   
014600*                                                                         
014700 1020-READ-RCPT.                                                          
014800     READ RECEIPT-FILE                                                    
014900         AT END                                                           
015000             MOVE "NO" TO SW-RCPT-MORE.                                   
015100*                                                                         
015200 1100-LOAD-CATG-ENTRY.                                                    
015300*        SYSTEM DEFAULT CATEGORIES ONLY -- A PER-USER CUSTOM              
015400*        CATEGORY DOES NOT GET ITS OWN COMMUNITY-INSIGHT SLOT.            
015500     IF CG-USER-ID = SPACES                                               
015600         ADD 1 TO C-CI-COUNT                                              
015700         MOVE CG-CATEGORY-ID   TO CI-CATEGORY-ID   (C-CI-COUNT)           
015800         MOVE CG-CATEGORY-NAME TO CI-CATEGORY-NAME (C-CI-COUNT)           
015900     END-IF.                                                              
016000     PERFORM 1010-READ-CATG.                                              
016100*                                                                         
016200 2000-MAINLINE.                                                           
016300     PERFORM 2100-ACCUM-CATEGORY.                                         
016400     PERFORM 1020-READ-RCPT.                                              
016500*                                                                         
016600 2100-ACCUM-CATEGORY.                                                     
016700     MOVE "NO" TO SW-FOUND.                                               
016800     IF RD-CATEGORY-ID NOT = SPACES                                       
016900         PERFORM 2110-SCAN-CI                                             
017000             VARYING CI-IDX FROM 1 BY 1                                   
017100                 UNTIL CI-IDX > C-CI-COUNT                                
017200                     OR SW-FOUND = "YES"                                  
017300     END-IF.                                                              
017400     IF SW-FOUND = "NO"                                                   
017500         ADD RD-TOTAL-AMOUNT TO CI-TOTAL (C-UNKNOWN-SUB)                  
017600         ADD 1 TO CI-RECEIPT-COUNT (C-UNKNOWN-SUB)                        
017700     END-IF.                                                              
017800*                                                                         
017900 2110-SCAN-CI.                                                            
018000     IF CI-CATEGORY-ID (CI-IDX) = RD-CATEGORY-ID                          
018100         ADD RD-TOTAL-AMOUNT TO CI-TOTAL (CI-IDX)                         
018200         ADD 1 TO CI-RECEIPT-COUNT (CI-IDX)                               
018300         MOVE "YES" TO SW-FOUND                                           
018400     END-IF.                                                              
018500*                                                                         
018600 3000-CLOSING.                                                            
018700     PERFORM 3100-WRITE-INSIGHT                                           
018800         VARYING CI-IDX FROM 1 BY 1                                       
018900             UNTIL CI-IDX > C-CI-COUNT.                                   
019000     CLOSE RECEIPT-FILE.                                                  
019100     CLOSE INSIGHT-FILE.                                                  
019200*                                                                         
019300 3100-WRITE-INSIGHT.                                                      
019400     MOVE CI-CATEGORY-ID   (CI-IDX) TO IG-CATEGORY-ID.                    
019500     MOVE CI-CATEGORY-NAME (CI-IDX) TO IG-CATEGORY-NAME.                  
019600     MOVE CI-TOTAL         (CI-IDX) TO IG-CATEGORY-TOTAL.                 
019700     MOVE CI-RECEIPT-COUNT (CI-IDX) TO IG-RECEIPT-COUNT.                  
019800     MOVE RUN-DATE-N              TO IG-RUN-DATE.                         
019900     WRITE INSIGHT-RECORD.                                                
020000     PERFORM 9990-TRACE-DUMP.                                             
020100*                                                                         
020200 9990-TRACE-DUMP.                                                         
020300*    ONE TRACE LINE PER INSIGHT WRITTEN, FOR THE PILOT RUN LOG.           
020400     ADD 1 TO C-TRACE-WRITES.                                             
020500     DISPLAY "CBLANL16 - INSIGHT WRITTEN " RUN-DATE-X                     
020600         " CATG " IG-CATEGORY-ID " TOTAL " IG-CATEGORY-TOTAL-X            
020700         " SEQ " C-TRACE-WRITES.                                          
