000100*****************************************************************         
000200*                                                               *         
000300*   CBLCREQ  --  CATEGORY SERVICE REQUEST RECORD LAYOUT        *          
000400*   LINDQUIST DATA SERVICES                                    *          
000500*                                                               *         
000600*   ONE ENTRY PER CATEGORY-SERVICE ACTION TO BE PERFORMED --   *          
000700*   SUGGEST A CATEGORY, CHECK A BUDGET, LIST DEFAULT            *         
000800*   CATEGORIES, OR VALIDATE A CATEGORY ADD/DELETE.  RECORD IS  *          
000900*   120 BYTES FIXED, SAME WIDTH AS THE CATEGORY MASTER.  USED  *          
001000*   BY CBLANL12 ONLY.                                          *          
001100*                                                               *         
001200*****************************************************************         
001300*  MAINT LOG                                                    *         
001400*  ----------------------------------------------------------   *         
001500*  02/14/90  AJL  ORIGINAL LAYOUT PER CATEGORY SERVICE SPEC.     *        
001600*  09/30/94  RMK  ADDED DUPCHK AND DELCHK FUNCTION CODES.        *        
001700*  11/19/98  TJH  Y2K -- NO DATE FIELDS ON THIS RECORD.  NO      *        
001800*                 CHANGE REQUIRED.                               *        
001900*****************************************************************         
002000 01  CATEGORY-REQUEST-RECORD.                                             
002100     05  CR-FUNCTION             PIC X(08).                               
002200         88  CR-IS-SUGGEST           VALUE "SUGGEST ".                    
002300         88  CR-IS-BUDGET            VALUE "BUDGET  ".                    
002400         88  CR-IS-DEFAULT           VALUE "DEFAULT ".                    
002500         88  CR-IS-DUPCHK            VALUE "DUPCHK  ".                    
002600         88  CR-IS-DELCHK            VALUE "DELCHK  ".                    
002700     05  CR-USER-ID              PIC X(08).                               
002800     05  CR-MERCHANT             PIC X(30).                               
002900     05  CR-DESCRIPTION          PIC X(35).                               
003000     05  CR-CATEGORY-NAME        PIC X(20).                               
003100     05  CR-CATEGORY-ID          PIC X(08).                               
003200     05  FILLER                  PIC X(11).                               
