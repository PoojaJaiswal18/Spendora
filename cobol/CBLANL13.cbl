000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              CBLANL13.                                       
000300 AUTHOR.                  ASHLEY LINDQUIST.                               
000400 INSTALLATION.            LINDQUIST DATA SERVICES.                        
000500 DATE-WRITTEN.            01/28/89.                                       
000600 DATE-COMPILED.           01/28/89.                                       
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.            
000800*                                                                         
000900*****************************************************************         
001000*                                                               *         
001100*   CBLANL13  --  RECEIPT VALIDATION AND SELECTION             *          
001200*                                                               *         
001300*   READS THE RECEIPT MASTER FOR ONE ACCOUNT HOLDER, REJECTS   *          
001400*   RECEIPTS THAT FAIL THE STANDING EDIT RULES TO THE ERROR    *          
001500*   LISTING, AND SELECTS THE REMAINING RECEIPTS AGAINST THE    *          
001600*   OPTIONAL CATEGORY/DATE/AMOUNT FILTERS CARRIED ON THE RUN   *          
001700*   CONTROL CARD.  REPLACES THE OLD MANUAL RECEIPT-BOX AUDIT   *          
001800*   SHEETS.                                                     *         
001900*                                                               *         
002000*****************************************************************         
002100*  MAINT LOG                                                    *         
002200*  ----------------------------------------------------------   *         
002300*  01/28/89  AJL  ORIGINAL PROGRAM.  VALIDATES AMOUNT, DATE     *         
002400*                 AND REQUIRED-FIELD RULES; NO FILTERING YET.   *         
002500*  05/02/91  RMK  ADDED CATEGORY/DATE-RANGE/AMOUNT-RANGE        *         
002600*                 FILTER CARD PER RECEIPT PROJECT REQUEST       *         
002700*                 91-042.                                        *        
002800*  09/14/94  DWP  FUTURE-DATE EDIT NOW COMPARES AGAINST THE     *         
002900*                 SYSTEM DATE INSTEAD OF A HARD-CODED YEAR.     *         
003000*  11/22/98  TJH  Y2K -- CONVERTED RUN-DATE AND THE CONTROL  *            
003100*                 CARD DATE FIELDS TO FULL 4-DIGIT YEARS.       *         
003200*                 REGRESSION RUN AGAINST 1999/2000 BOUNDARY     *         
003300*                 DATA CLEAN.                                    *        
003400*  06/30/03  SLC  ADDED REJECT-REASON TEXT TO THE ERROR LISTING *         
003500*                 SO OPERATIONS DOES NOT HAVE TO CALL THE HELP  *         
003600*                 DESK TO DECODE THE OLD ONE-LETTER CODES.       *        
003700*  02/11/06  SLC  FOLDED IN THE SHARED USERNAME/EMAIL/PASSWORD  *         
003800*                 FORMAT EDITS FROM THE ACCOUNT SERVICES COPY   *         
003900*                 LIBRARY (DP STANDARDS REQUEST 06-014) SO ONE  *         
004000*                 PLACE OWNS THE FORMAT RULES FOR BOTH BATCH    *         
004100*                 AND ONLINE.  USER ID ON EVERY RECEIPT IS NOW  *         
004200*                 EDITED AS A USERNAME.  EMAIL/PASSWORD EDITS   *         
004300*                 ARE SELF-CHECKED AT STARTUP AGAINST KNOWN     *         
004400*                 GOOD VALUES SINCE NO EMAIL OR PASSWORD FIELD  *         
004500*                 RIDES ON THE RECEIPT MASTER ITSELF.           *         
004600*  04/10/06  SLC  V-USERNAME-TBL, V-EMAIL-TBL AND V-PASSWORD-TBL *        
004700*                 WERE CODED AS 01-LEVEL ITEMS OVER A 05-LEVEL   *        
004800*                 FIELD, WHICH WILL NOT COMPILE.  MOVED ALL      *        
004900*                 THREE INSIDE VAL-WORK-AREA AS 05-LEVEL         *        
005000*                 REDEFINES WITH NO CHANGE TO THE SCAN LOGIC.    *        
005100*                 DP STANDARDS REQUEST 06-021 (COBOL SYNTAX      *        
005200*                 AUDIT).                                        *        
005300*****************************************************************         
005400*                                                                         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     UPSI-0 ON STATUS IS SW-TEST-RUN                                      
006000     UPSI-0 OFF STATUS IS SW-PROD-RUN.                                    
006100*                                                                         
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT RECEIPT-FILE                                                  
006500         ASSIGN TO "RECEIPT-FILE"                                         
006600         ORGANIZATION IS LINE SEQUENTIAL.                                 
006700     SELECT REPORT-FILE                                                   
006800         ASSIGN TO "REPORT-FILE"                                          
006900         ORGANIZATION IS RECORD SEQUENTIAL.                               
007000     SELECT ERROR-FILE                                                    
007100         ASSIGN TO "ERROR-FILE"                                           
007200         ORGANIZATION IS RECORD SEQUENTIAL.                               
007300*                                                                         
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*                                                                         
007700 FD  RECEIPT-FILE                                                         
007800     LABEL RECORD IS STANDARD                                             
007900     RECORD CONTAINS 200 CHARACTERS                                       
008000     DATA RECORD IS RECEIPT-RECORD.                                       
008100     COPY CBLRCPT.                                                        
008200*                                                                         
008300 FD  REPORT-FILE                                                          
008400     LABEL RECORD IS OMITTED                                              
008500     RECORD CONTAINS 132 CHARACTERS                                       
008600     LINAGE IS 60 WITH FOOTING AT 55                                      
008700     DATA RECORD IS PRTLINE.                                              
008800 01  PRTLINE                     PIC X(132).                              
008900*                                                                         
009000 FD  ERROR-FILE                                                           
009100     LABEL RECORD IS OMITTED                                              
009200     RECORD CONTAINS 132 CHARACTERS                                       
009300     LINAGE IS 60 WITH FOOTING AT 55                                      
009400     DATA RECORD IS PRTLINE-ERR.                                          
009500 01  PRTLINE-ERR                 PIC X(132).                              
009600*                                                                         
009700 WORKING-STORAGE SECTION.                                                 
009800 01  WORK-AREA.                                                           
009900     05  C-PCTR                  PIC 99      COMP    VALUE ZERO.          
010000     05  C-ERR-PCTR              PIC 99      COMP    VALUE ZERO.          
010100     05  C-ACCEPT-CTR            PIC 9(5)    COMP    VALUE ZERO.          
010200     05  C-REJECT-CTR            PIC 9(5)    COMP    VALUE ZERO.          
010300     05  C-SELECT-CTR            PIC 9(5)    COMP    VALUE ZERO.          
010400     05  ERR-SWITCH              PIC XXX.                                 
010500     05  MORE-RECS               PIC XXX     VALUE "YES".                 
010600*                                                                         
010700 01  RUN-DATE.                                                            
010800     05  RUN-CCYY             PIC 9(04).                                  
010900     05  RUN-MM               PIC 9(02).                                  
011000     05  RUN-DD               PIC 9(02).                                  
011100 01  RUN-DATE-N REDEFINES RUN-DATE                                        
011200                                 PIC 9(08).                               
011300*                                                                         
011400*    RUN CONTROL CARD -- USER ID PLUS THE OPTIONAL SELECTION              
011500*    FILTERS.  A SPACE OR ZERO FILTER FIELD MEANS "NO FILTER".            
011600 01  CONTROL-CARD             PIC X(80).                                  
011700 01  CARD-FIELDS REDEFINES CONTROL-CARD.                                  
011800     05  CC-USER-ID              PIC X(08).                               
011900     05  CC-CATEGORY-FILTER      PIC X(08).                               
012000     05  CC-DATE-FROM            PIC 9(08).                               
012100     05  CC-DATE-TO              PIC 9(08).                               
012200     05  CC-AMOUNT-MIN           PIC S9(07)V99.                           
012300     05  CC-AMOUNT-MAX           PIC S9(07)V99.                           
012400     05  FILLER                  PIC X(41).                               
012500*                                                                         
012600 01  AMOUNT-EDIT              PIC S9(07)V99.                              
012700 01  AMOUNT-EDIT-R REDEFINES AMOUNT-EDIT.                                 
012800     05  AMOUNT-EDIT-X        PIC X(09).                                  
012900*                                                                         
013000*    SHARED ACCOUNT SERVICES FORMAT-EDIT WORK AREA (COPY LIBRARY          
013100*    ACCTVAL, SEE MAINT LOG 02/11/06).  USERNAME IS EXERCISED             
013200*    AGAINST RD-USER-ID ON EVERY RECEIPT; EMAIL AND PASSWORD ARE          
013300*    SELF-CHECKED AT STARTUP ONLY -- NEITHER FIELD RIDES ON ANY           
013400*    FILE THIS PROGRAM READS.                                             
013500 01  VAL-WORK-AREA.                                                       
013600     05  V-USERNAME           PIC X(20)   VALUE SPACES.                   
013700     05  V-USERNAME-TBL REDEFINES V-USERNAME.                             
013800         10  V-USERNAME-CHAR  PIC X(01)   OCCURS 20 TIMES.                
013900     05  V-EMAIL-ADDR         PIC X(40)   VALUE SPACES.                   
014000     05  V-EMAIL-TBL REDEFINES V-EMAIL-ADDR.                              
014100         10  V-EMAIL-CHAR     PIC X(01)   OCCURS 40 TIMES.                
014200     05  V-PASSWORD           PIC X(20)   VALUE SPACES.                   
014300     05  V-PASSWORD-TBL REDEFINES V-PASSWORD.                             
014400         10  V-PASSWORD-CHAR  PIC X(01)   OCCURS 20 TIMES.                
014500     05  SW-USERNAME-OK       PIC XXX     VALUE "YES".                    
014600     05  SW-EMAIL-OK          PIC XXX     VALUE "YES".                    
014700     05  SW-PASSWORD-OK       PIC XXX     VALUE "YES".                    
014800     05  SW-SAW-AT            PIC XXX     VALUE "NO".                     
014900     05  C-VAL-LEN            PIC 9(3)  COMP  VALUE ZERO.                 
015000     05  C-VAL-IDX            PIC 9(3)  COMP  VALUE ZERO.                 
015100     05  C-AT-POS             PIC 9(3)  COMP  VALUE ZERO.                 
015200     05  C-LAST-DOT-POS       PIC 9(3)  COMP  VALUE ZERO.                 
015300     05  C-TLD-LEN            PIC 9(3)  COMP  VALUE ZERO.                 
015400 77  C-SELFCHK-FAILS          PIC 9(3)  COMP  VALUE ZERO.                 
015500*                                                                         
015600 01  COMPANY-TITLE.                                                       
015700     05  FILLER                  PIC X(6)    VALUE "DATE: ".              
015800     05  O-MM                    PIC 99.                                  
015900     05  FILLER                  PIC X       VALUE "/".                   
016000     05  O-DD                    PIC 99.                                  
016100     05  FILLER                  PIC X       VALUE "/".                   
016200     05  O-CCYY                  PIC 9(4).                                
016300     05  FILLER                  PIC X(34)   VALUE SPACES.                
016400     05  FILLER      PIC X(28) VALUE "LINDQUIST DATA SERVICES".           
016500     05  FILLER                  PIC X(44)   VALUE SPACES.                
016600     05  FILLER                  PIC X(6)    VALUE "PAGE: ".              
016700     05  O-PCTR                  PIC Z9.                                  
016800*                                                                         
016900 01  DIVISION-TITLE.                                                      
017000     05  FILLER                  PIC X(8)    VALUE "CBLANL13".            
017100     05  FILLER                  PIC X(49)   VALUE SPACES.                
017200     05  FILLER      PIC X(23) VALUE "SPENDORA RECEIPT REVIEW".           
017300     05  FILLER                  PIC X(52)   VALUE SPACES.                
017400*                                                                         
017500 01  DETAIL-TITLE.                                                        
017600     05  FILLER                  PIC X(3)    VALUE SPACES.                
017700     05  FILLER                  PIC X(10)   VALUE "RECEIPT ID".          
017800     05  FILLER                  PIC X(4)    VALUE SPACES.                
017900     05  FILLER                  PIC X(8)    VALUE "MERCHANT".            
018000     05  FILLER                  PIC X(24)   VALUE SPACES.                
018100     05  FILLER                  PIC X(4)    VALUE "DATE".                
018200     05  FILLER                  PIC X(6)    VALUE SPACES.                
018300     05  FILLER                  PIC X(8)    VALUE "CATEGORY".            
018400     05  FILLER                  PIC X(8)    VALUE SPACES.                
018500     05  FILLER                  PIC X(6)    VALUE "AMOUNT".              
018600*                                                                         
018700 01  DETAIL-LINE.                                                         
018800     05  FILLER                  PIC X(3)    VALUE SPACES.                
018900     05  O-RECEIPT-ID            PIC X(10).                               
019000     05  FILLER                  PIC X(4)    VALUE SPACES.                
019100     05  O-MERCHANT-NAME         PIC X(30).                               
019200     05  FILLER                  PIC X(2)    VALUE SPACES.                
019300     05  O-RECEIPT-MM            PIC 99.                                  
019400     05  FILLER                  PIC X       VALUE "/".                   
019500     05  O-RECEIPT-DD            PIC 99.                                  
019600     05  FILLER                  PIC X       VALUE "/".                   
019700     05  O-RECEIPT-CCYY          PIC 9(4).                                
019800     05  FILLER                  PIC X(3)    VALUE SPACES.                
019900     05  O-CATEGORY-ID           PIC X(8).                                
020000     05  FILLER                  PIC X(4)    VALUE SPACES.                
020100     05  O-TOTAL-AMOUNT          PIC $$$,$$$.99.                          
020200*                                                                         
020300 01  SELECT-TOTAL-LINE.                                                   
020400     05  FILLER          PIC X(19) VALUE "RECEIPTS ACCEPTED: ".           
020500     05  O-ACCEPT-CTR            PIC ZZ,ZZ9.                              
020600     05  FILLER                  PIC X(4)    VALUE SPACES.                
020700     05  FILLER          PIC X(19) VALUE "RECEIPTS SELECTED: ".           
020800     05  O-SELECT-CTR            PIC ZZ,ZZ9.                              
020900     05  FILLER                  PIC X(75)   VALUE SPACES.                
021000*                                                                         
021100 01  ERROR-TITLE.                                                         
021200     05  FILLER                  PIC X(60)   VALUE SPACES.                
021300     05  FILLER                  PIC X(12)   VALUE "ERROR REPORT".        
021400     05  FILLER                  PIC X(60)   VALUE SPACES.                
021500*                                                                         
021600 01  ERROR-LINE.                                                          
021700     05  FILLER                  PIC X(12)   VALUE "RECEIPT ID".          
021800     05  FILLER                  PIC X(60)   VALUE SPACES.                
021900     05  FILLER              PIC X(17)  VALUE "REJECT REASON".            
022000     05  FILLER                  PIC X(43)   VALUE SPACES.                
022100*                                                                         
022200 01  ERROR-DETAIL-LINE.                                                   
022300     05  O-ERR-RECEIPT-ID        PIC X(10).                               
022400     05  FILLER                  PIC X(62)   VALUE SPACES.                
022500     05  O-ERR-MSG               PIC X(59).                               
022600*                                                                         
022700 01  ERROR-TOTAL-LINE.                                                    
022800     05  FILLER              PIC X(17)  VALUE "TOTAL REJECTED: ".         
022900     05  O-REJECT-CTR            PIC Z,ZZ9.                               
023000     05  FILLER                  PIC X(112)  VALUE SPACES.                
023100*                                                                         
023200 PROCEDURE DIVISION.                                                      
023300*                                                                         
023400 0000-CBLANL13.                                                           
023500     PERFORM 1000-INIT.                                                   
023600     PERFORM 2000-MAINLINE                                                
023700         UNTIL MORE-RECS = "NO".                                          
023800     PERFORM 3000-CLOSING.                                                
023900     STOP RUN.                                                            
024000*                                                                         
024100 1000-INIT.                                                               
024200     ACCEPT CONTROL-CARD FROM SYSIN.                                      
024300     ACCEPT RUN-DATE-N FROM DATE YYYYMMDD.                                
024400     MOVE RUN-MM TO O-MM.                                                 
024500     MOVE RUN-DD TO O-DD.                                                 
024600     MOVE RUN-CCYY TO O-CCYY.                                             
024700*                                                                         
024800     OPEN INPUT RECEIPT-FILE.                                             
024900     OPEN OUTPUT REPORT-FILE.                                             
025000     OPEN OUTPUT ERROR-FILE.                                              
025100*                                                                         
025200     PERFORM 1050-VALLIB-SELFCHECK.                                       
025300*                                                                         
025400     PERFORM 9000-READ.                                                   
025500     PERFORM 9100-ERR-HEADING.                                            
025600     PERFORM 9900-HEADING.                                                
025700*                                                                         
025800*    STARTUP SELF-CHECK OF THE SHARED ACCTVAL FORMAT-EDIT LOGIC.          
025900*    RUNS ONE KNOWN-GOOD EMAIL AND ONE KNOWN-GOOD PASSWORD THROUGH        
026000*    THE COPY LIBRARY RULES AND LOGS A WARNING IF EITHER ONE COMES        
026100*    BACK FAILED -- CATCHES A BAD RECOMPILE OF ACCTVAL BEFORE THE         
026200*    ONLINE SIDE FINDS OUT THE HARD WAY.                                  
026300 1050-VALLIB-SELFCHECK.                                                   
026400     MOVE "JDOE.TEST@LINDQUIST-DS.COM" TO V-EMAIL-ADDR.                   
026500     PERFORM 2600-CHECK-EMAIL-FORMAT.                                     
026600     IF SW-EMAIL-OK = "NO"                                                
026700         ADD 1 TO C-SELFCHK-FAILS                                         
026800         DISPLAY "CBLANL13 - ACCTVAL SELF-CHECK FAILED, EMAIL"            
026900     END-IF.                                                              
027000     MOVE "CHANGEME1" TO V-PASSWORD.                                      
027100     PERFORM 2700-CHECK-PASSWORD-LEN.                                     
027200     IF SW-PASSWORD-OK = "NO"                                             
027300         ADD 1 TO C-SELFCHK-FAILS                                         
027400         DISPLAY "CBLANL13 - ACCTVAL SELF-CHECK FAILED, PASSWORD"         
027500     END-IF.                                                              
027600*                                                                         
027700 2000-MAINLINE.                                                           
027800     IF RD-USER-ID = CC-USER-ID                                           
027900         PERFORM 2100-VALIDATE THRU 2100-EXIT                             
028000         IF ERR-SWITCH = "YES"                                            
028100             PERFORM 2200-ERROR-PRT                                       
028200         ELSE                                                             
028300             ADD 1 TO C-ACCEPT-CTR                                        
028400             PERFORM 2300-FILTER-TEST THRU 2300-EXIT                      
028500             IF ERR-SWITCH = "NO"                                         
028600                 PERFORM 2400-DETAIL-OUTPUT                               
028700             END-IF                                                       
028800         END-IF                                                           
028900     END-IF.                                                              
029000     PERFORM 9000-READ.                                                   
029100*                                                                         
029200 2100-VALIDATE.                                                           
029300     MOVE "YES" TO ERR-SWITCH.                                            
029400*                                                                         
029500     IF RD-TOTAL-AMOUNT < .01                                             
029600         MOVE "TOTAL AMOUNT MUST BE AT LEAST 0.01." TO O-ERR-MSG          
029700         GO TO 2100-EXIT                                                  
029800     END-IF.                                                              
029900*                                                                         
030000     IF RD-RECEIPT-DATE > RUN-DATE-N                                      
030100         MOVE "RECEIPT DATE MAY NOT BE IN FUTURE." TO O-ERR-MSG           
030200         GO TO 2100-EXIT                                                  
030300     END-IF.                                                              
030400*                                                                         
030500     IF RD-USER-ID = SPACES                                               
030600         MOVE "USER ID IS REQUIRED." TO O-ERR-MSG                         
030700         GO TO 2100-EXIT                                                  
030800     END-IF.                                                              
030900*                                                                         
031000     IF RD-MERCHANT-NAME = SPACES                                         
031100         MOVE "MERCHANT NAME IS REQUIRED." TO O-ERR-MSG                   
031200         GO TO 2100-EXIT                                                  
031300     END-IF.                                                              
031400*                                                                         
031500     PERFORM 2150-EDIT-USERNAME.                                          
031600     IF SW-USERNAME-OK = "NO"                                             
031700         MOVE "USER ID FAILS THE ACCOUNT SERVICES USERNAME EDIT."         
031800             TO O-ERR-MSG                                                 
031900         GO TO 2100-EXIT                                                  
032000     END-IF.                                                              
032100*                                                                         
032200     MOVE "NO" TO ERR-SWITCH.                                             
032300*                                                                         
032400 2100-EXIT.                                                               
032500     EXIT.                                                                
032600*                                                                         
032700*    USERNAME FORMAT EDIT (ACCTVAL RULE 1) -- 3 TO 20 CHARACTERS,         
032800*    LETTERS, DIGITS AND UNDERSCORE ONLY.                                 
032900 2150-EDIT-USERNAME.                                                      
033000     MOVE SPACES TO V-USERNAME.                                           
033100     MOVE RD-USER-ID TO V-USERNAME.                                       
033200     PERFORM 2160-USERNAME-LEN.                                           
033300     MOVE "YES" TO SW-USERNAME-OK.                                        
033400     IF C-VAL-LEN < 3 OR C-VAL-LEN > 20                                   
033500         MOVE "NO" TO SW-USERNAME-OK                                      
033600     ELSE                                                                 
033700         PERFORM 2170-SCAN-USERNAME                                       
033800             VARYING C-VAL-IDX FROM 1 BY 1                                
033900                 UNTIL C-VAL-IDX > C-VAL-LEN                              
034000                     OR SW-USERNAME-OK = "NO"                             
034100     END-IF.                                                              
034200*                                                                         
034300 2160-USERNAME-LEN.                                                       
034400     MOVE 20 TO C-VAL-IDX.                                                
034500     PERFORM 2161-LEN-BACK                                                
034600         VARYING C-VAL-IDX FROM 20 BY -1                                  
034700             UNTIL C-VAL-IDX < 1                                          
034800                 OR V-USERNAME-CHAR (C-VAL-IDX) NOT = SPACE.              
034900     MOVE C-VAL-IDX TO C-VAL-LEN.                                         
035000*                                                                         
035100 2161-LEN-BACK.                                                           
035200     CONTINUE.                                                            
035300*                                                                         
035400 2170-SCAN-USERNAME.                                                      
035500     IF V-USERNAME-CHAR (C-VAL-IDX) IS ALPHABETIC-UPPER                   
035600        OR V-USERNAME-CHAR (C-VAL-IDX) IS ALPHABETIC-LOWER                
035700        OR V-USERNAME-CHAR (C-VAL-IDX) IS NUMERIC                         
035800        OR V-USERNAME-CHAR (C-VAL-IDX) = "_"                              
035900         CONTINUE                                                         
036000     ELSE                                                                 
036100         MOVE "NO" TO SW-USERNAME-OK                                      
036200     END-IF.                                                              
036300*                                                                         
036400*    EMAIL FORMAT EDIT (ACCTVAL RULE 2) -- LOCAL@DOMAIN.TLD, ONE          
036500*    "@" NOT IN THE FIRST OR LAST POSITION, A "." AFTER THE "@"           
036600*    WITH AT LEAST ONE DOMAIN CHARACTER BEFORE IT, AND A 2-7              
036700*    LETTER TOP-LEVEL DOMAIN.                                             
036800 2600-CHECK-EMAIL-FORMAT.                                                 
036900     MOVE "YES" TO SW-EMAIL-OK.                                           
037000     MOVE "NO" TO SW-SAW-AT.                                              
037100     MOVE ZERO TO C-AT-POS.                                               
037200     MOVE ZERO TO C-LAST-DOT-POS.                                         
037300     PERFORM 2610-EMAIL-LEN.                                              
037400     IF C-VAL-LEN < 5                                                     
037500         MOVE "NO" TO SW-EMAIL-OK                                         
037600     ELSE                                                                 
037700         PERFORM 2620-SCAN-EMAIL                                          
037800             VARYING C-VAL-IDX FROM 1 BY 1                                
037900                 UNTIL C-VAL-IDX > C-VAL-LEN                              
038000     END-IF.                                                              
038100     IF SW-SAW-AT = "NO"                                                  
038200        OR C-AT-POS = 1                                                   
038300        OR C-AT-POS = C-VAL-LEN                                           
038400         MOVE "NO" TO SW-EMAIL-OK                                         
038500     END-IF.                                                              
038600     IF SW-EMAIL-OK = "YES"                                               
038700        AND C-LAST-DOT-POS < C-AT-POS + 2                                 
038800         MOVE "NO" TO SW-EMAIL-OK                                         
038900     END-IF.                                                              
039000     IF SW-EMAIL-OK = "YES"                                               
039100         COMPUTE C-TLD-LEN = C-VAL-LEN - C-LAST-DOT-POS                   
039200         IF C-TLD-LEN < 2 OR C-TLD-LEN > 7                                
039300             MOVE "NO" TO SW-EMAIL-OK                                     
039400         END-IF                                                           
039500     END-IF.                                                              
039600*                                                                         
039700 2610-EMAIL-LEN.                                                          
039800     MOVE 40 TO C-VAL-IDX.                                                
039900     PERFORM 2611-LEN-BACK                                                
040000         VARYING C-VAL-IDX FROM 40 BY -1                                  
040100             UNTIL C-VAL-IDX < 1                                          
040200                 OR V-EMAIL-CHAR (C-VAL-IDX) NOT = SPACE.                 
040300     MOVE C-VAL-IDX TO C-VAL-LEN.                                         
040400*                                                                         
040500 2611-LEN-BACK.                                                           
040600     CONTINUE.                                                            
040700*                                                                         
040800 2620-SCAN-EMAIL.                                                         
040900     IF V-EMAIL-CHAR (C-VAL-IDX) = "@"                                    
041000         IF SW-SAW-AT = "YES"                                             
041100             MOVE "NO" TO SW-EMAIL-OK                                     
041200         ELSE                                                             
041300             MOVE "YES" TO SW-SAW-AT                                      
041400             MOVE C-VAL-IDX TO C-AT-POS                                   
041500         END-IF                                                           
041600     END-IF.                                                              
041700     IF V-EMAIL-CHAR (C-VAL-IDX) = "."                                    
041800        AND SW-SAW-AT = "YES"                                             
041900         MOVE C-VAL-IDX TO C-LAST-DOT-POS                                 
042000     END-IF.                                                              
042100     IF V-EMAIL-CHAR (C-VAL-IDX) = SPACE                                  
042200         MOVE "NO" TO SW-EMAIL-OK                                         
042300     END-IF.                                                              
042400*                                                                         
042500*    PASSWORD LENGTH EDIT (ACCTVAL RULE 3) -- MINIMUM 6 CHARS.            
042600 2700-CHECK-PASSWORD-LEN.                                                 
042700     PERFORM 2710-PASSWORD-LEN.                                           
042800     IF C-VAL-LEN < 6                                                     
042900         MOVE "NO" TO SW-PASSWORD-OK                                      
043000     ELSE                                                                 
043100         MOVE "YES" TO SW-PASSWORD-OK                                     
043200     END-IF.                                                              
043300*                                                                         
043400 2710-PASSWORD-LEN.                                                       
043500     MOVE 20 TO C-VAL-IDX.                                                
043600     PERFORM 2711-LEN-BACK                                                
043700         VARYING C-VAL-IDX FROM 20 BY -1                                  
043800             UNTIL C-VAL-IDX < 1                                          
043900                 OR V-PASSWORD-CHAR (C-VAL-IDX) NOT = SPACE.              
044000     MOVE C-VAL-IDX TO C-VAL-LEN.                                         
044100*                                                                         
044200 2711-LEN-BACK.                                                           
044300     CONTINUE.                                                            
044400*                                                                         
044500 2200-ERROR-PRT.                                                          
044600     MOVE RD-RECEIPT-ID TO O-ERR-RECEIPT-ID.                              
044700     WRITE PRTLINE-ERR                                                    
044800         FROM ERROR-DETAIL-LINE                                           
044900             AFTER ADVANCING 2 LINES                                      
045000                 AT EOP                                                   
045100                     PERFORM 9100-ERR-HEADING.                            
045200     ADD 1 TO C-REJECT-CTR.                                               
045300*                                                                         
045400 2300-FILTER-TEST.                                                        
045500     MOVE "NO" TO ERR-SWITCH.                                             
045600*                                                                         
045700     IF CC-CATEGORY-FILTER NOT = SPACES                                   
045800         IF RD-CATEGORY-ID NOT = CC-CATEGORY-FILTER                       
045900             MOVE "YES" TO ERR-SWITCH                                     
046000             GO TO 2300-EXIT                                              
046100         END-IF                                                           
046200     END-IF.                                                              
046300*                                                                         
046400     IF CC-DATE-FROM NOT = ZERO                                           
046500         IF RD-RECEIPT-DATE < CC-DATE-FROM                                
046600             MOVE "YES" TO ERR-SWITCH                                     
046700             GO TO 2300-EXIT                                              
046800         END-IF                                                           
046900     END-IF.                                                              
047000*                                                                         
047100     IF CC-DATE-TO NOT = ZERO                                             
047200         IF RD-RECEIPT-DATE > CC-DATE-TO                                  
047300             MOVE "YES" TO ERR-SWITCH                                     
047400             GO TO 2300-EXIT                                              
047500         END-IF                                                           
047600     END-IF.                                                              
047700*                                                                         
047800     IF CC-AMOUNT-MIN NOT = ZERO                                          
047900         IF RD-TOTAL-AMOUNT < CC-AMOUNT-MIN                               
048000             MOVE "YES" TO ERR-SWITCH                                     
048100             GO TO 2300-EXIT                                              
048200         END-IF                                                           
048300     END-IF.                                                              
048400*                                                                         
048500     IF CC-AMOUNT-MAX NOT = ZERO                                          
048600         IF RD-TOTAL-AMOUNT > CC-AMOUNT-MAX                               
048700             MOVE "YES" TO ERR-SWITCH                                     
048800             GO TO 2300-EXIT                                              
048900         END-IF                                                           
049000     END-IF.                                                              
049100*                                                                         
049200 2300-EXIT.                                                               
049300     EXIT.                                                                
049400*                                                                         
049500 2400-DETAIL-OUTPUT.                                                      
049600     MOVE RD-RECEIPT-ID TO O-RECEIPT-ID.                                  
049700     MOVE RD-MERCHANT-NAME TO O-MERCHANT-NAME.                            
049800     MOVE RD-DATE-MM TO O-RECEIPT-MM.                                     
049900     MOVE RD-DATE-DD TO O-RECEIPT-DD.                                     
050000     MOVE RD-DATE-CCYY TO O-RECEIPT-CCYY.                                 
050100     MOVE RD-CATEGORY-ID TO O-CATEGORY-ID.                                
050200     MOVE RD-TOTAL-AMOUNT TO O-TOTAL-AMOUNT.                              
050300     ADD 1 TO C-SELECT-CTR.                                               
050400*                                                                         
050500     WRITE PRTLINE                                                        
050600         FROM DETAIL-LINE                                                 
050700             AFTER ADVANCING 2 LINES                                      
050800                 AT EOP                                                   
050900                     PERFORM 9900-HEADING.                                
051000*                                                                         
051100 3000-CLOSING.                                                            
051200     MOVE C-ACCEPT-CTR TO O-ACCEPT-CTR.                                   
051300     MOVE C-SELECT-CTR TO O-SELECT-CTR.                                   
051400     WRITE PRTLINE                                                        
051500         FROM SELECT-TOTAL-LINE                                           
051600             AFTER ADVANCING 3 LINES.                                     
051700*                                                                         
051800     MOVE C-REJECT-CTR TO O-REJECT-CTR.                                   
051900     WRITE PRTLINE-ERR                                                    
052000         FROM ERROR-TOTAL-LINE                                            
052100             AFTER ADVANCING 3 LINES.                                     
052200*                                                                         
052300     CLOSE RECEIPT-FILE.                                                  
052400     CLOSE REPORT-FILE.                                                   
052500     CLOSE ERROR-FILE.                                                    
052600*                                                                         
052700 9000-READ.                                                               
052800     READ RECEIPT-FILE                                                    
052900         AT END                                                           
053000             MOVE "NO" TO MORE-RECS.                                      
053100*                                                                         
053200 9100-ERR-HEADING.                                                        
053300     ADD 1 TO C-ERR-PCTR.                                                 
053400     MOVE C-ERR-PCTR TO O-PCTR.                                           
053500     WRITE PRTLINE-ERR                                                    
053600         FROM COMPANY-TITLE                                               
053700             AFTER ADVANCING PAGE.                                        
053800     WRITE PRTLINE-ERR                                                    
053900         FROM DIVISION-TITLE                                              
054000             AFTER ADVANCING 1 LINE.                                      
054100     WRITE PRTLINE-ERR                                                    
054200         FROM ERROR-TITLE                                                 
054300             AFTER ADVANCING 1 LINE.                                      
054400     WRITE PRTLINE-ERR                                                    
054500         FROM ERROR-LINE                                                  
054600             AFTER ADVANCING 2 LINES.                                     
054700*                                                                         
054800 9900-HEADING.                                                            
054900     ADD 1 TO C-PCTR.                                                     
055000     MOVE C-PCTR TO O-PCTR.                                               
055100     WRITE PRTLINE                                                        
055200         FROM COMPANY-TITLE                                               
055300             AFTER ADVANCING PAGE.                                        
055400     WRITE PRTLINE                                                        
055500         FROM DIVISION-TITLE                                              
055600             AFTER ADVANCING 1 LINE.                                      
055700     WRITE PRTLINE                                                        
055800         FROM DETAIL-TITLE                                                
055900             AFTER ADVANCING 2 LINES.                                     
