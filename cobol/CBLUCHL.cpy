000100*****************************************************************         
000200*                                                               *         
000300*   CBLUCHL  --  USER-CHALLENGE PARTICIPATION RECORD LAYOUT    *          
000400*   LINDQUIST DATA SERVICES                                    *          
000500*                                                               *         
000600*   ONE ENTRY PER ACCOUNT HOLDER JOINED TO A CHALLENGE.  A     *          
000700*   GIVEN USER-ID/CHALLENGE-ID PAIR SHOULD APPEAR ONLY ONCE ON *          
000800*   THIS FILE -- THE ONLINE ENROLLMENT SCREEN ENFORCES THAT,   *          
000900*   NOT THIS BATCH.  RECORD IS 80 BYTES FIXED.                 *          
001000*                                                               *         
001100*****************************************************************         
001200*  MAINT LOG                                                    *         
001300*  ----------------------------------------------------------   *         
001400*  04/09/90  AJL  ORIGINAL LAYOUT.                               *        
001500*  11/18/98  TJH  Y2K -- NO DATE FIELDS ON THIS RECORD, NO       *        
001600*                 CHANGE REQUIRED.                               *        
001700*  02/25/04  SLC  ADDED UC-PROGRESS-R REDEFINES FOR THE          *        
001800*                 LEADERBOARD SORT KEY.                          *        
001900*  02/18/06  SLC  ADDED THE CURRENT-SPENDING EDITED VIEW AND     *        
002000*                 THE JOIN-KEY REDEFINES, PER DP STANDARDS       *        
002100*                 REQUEST 06-014.                                *        
002200*  04/10/06  SLC  BACKED OUT ALL THREE 02/25/04 AND 02/18/06     *        
002300*                 REDEFINES -- NONE WAS EVER READ BY CBLANL15,   *        
002400*                 AND THE CURRENT-SPENDING VIEW WAS CODED AS AN  *        
002500*                 01-LEVEL ITEM OVER A 05-LEVEL FIELD, WHICH     *        
002600*                 WILL NOT COMPILE.  CORRECTED THE JOIN-KEY      *        
002700*                 FIELD NOTE, WHICH CLAIMED A DUPLICATE-JOIN     *        
002800*                 CHECK THIS BATCH DOES NOT PERFORM.  DP         *        
002900*                 STANDARDS REQUEST 06-021 (COBOL SYNTAX AUDIT). *        
003000*****************************************************************         
003100*                                                               *         
003200*    FIELD NOTES                                                *         
003300*    ---------------------------------------------------------  *         
003400*    UC-USER-ID/CHALLENGE-ID -- TOGETHER FORM THE JOIN KEY BACK *         
003500*                               TO THE ACCOUNT HOLDER AND THE   *         
003600*                               CHALLENGE ROW.  UNIQUENESS IS   *         
003700*                               ENFORCED BY THE ONLINE SIDE AT  *         
003800*                               ENROLLMENT TIME, NOT RE-CHECKED *         
003900*                               HERE.                           *         
004000*    UC-CURRENT-SPENDING     -- RUNNING TOTAL TOWARD A          *         
004100*                               SPENDING-LIMIT OR CATEGORY-      *        
004200*                               LIMIT CHALLENGE.  UNUSED FOR     *        
004300*                               NO-SPEND AND RECEIPT-COUNT       *        
004400*                               TYPES.                           *        
004500*    UC-CURRENT-COUNT        -- RECEIPT COUNT TOWARD A           *        
004600*                               RECEIPT-COUNT CHALLENGE.         *        
004700*    UC-STATUS               -- SET BY CBLANL15 EACH RUN.  ONLY  *        
004800*                               ACTIVE ROWS ARE RE-EVALUATED.    *        
004900*    UC-PROGRESS-PCT         -- PERCENT OF TARGET REACHED,       *        
005000*                               CAPPED AT 100.00 BY THE SHOP     *        
005100*                               EVEN WHEN THE HOLDER OVERSHOOTS. *        
005200*****************************************************************         
005300 01  USER-CHALLENGE-RECORD.                                               
005400     05  UC-USER-ID              PIC X(08).                               
005500     05  UC-CHALLENGE-ID         PIC X(08).                               
005600     05  UC-CURRENT-SPENDING     PIC S9(07)V99.                           
005700     05  UC-CURRENT-COUNT        PIC 9(05).                               
005800     05  UC-STATUS               PIC X(10).                               
005900         88  UC-IS-ACTIVE              VALUE "ACTIVE    ".                
006000         88  UC-IS-COMPLETED           VALUE "COMPLETED ".                
006100         88  UC-IS-FAILED              VALUE "FAILED    ".                
006200         88  UC-IS-ABANDONED           VALUE "ABANDONED ".                
006300     05  UC-PROGRESS-PCT         PIC 9(03)V99.                            
006400     05  FILLER                  PIC X(35).                               
