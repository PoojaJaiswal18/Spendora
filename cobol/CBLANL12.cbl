000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              CBLANL12.                                       
000300 AUTHOR.                  ASHLEY LINDQUIST.                               
000400 INSTALLATION.            LINDQUIST DATA SERVICES.                        
000500 DATE-WRITTEN.            02/14/90.                                       
000600 DATE-COMPILED.           02/16/90.                                       
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.            
000800*                                                                         
000900*****************************************************************         
001000*                                                               *         
001100*   CBLANL12  --  CATEGORY SERVICE RULES                       *          
001200*                                                               *         
001300*   PROCESSES A DECK OF CATEGORY-SERVICE REQUESTS -- SUGGEST    *         
001400*   A CATEGORY FROM MERCHANT/DESCRIPTION KEYWORDS, CHECK A      *         
001500*   USER'S BUDGETED CATEGORIES AGAINST CURRENT-MONTH SPENDING,  *         
001600*   LIST DEFAULT CATEGORIES FOR A NEW USER, AND VALIDATE A      *         
001700*   CATEGORY ADD (DUPLICATE NAME) OR DELETE (DEFAULT/IN-USE).   *         
001800*   ALL TEXT FIELDS ARE ASSUMED UPPERCASE PER SHOP CONVENTION.  *         
001900*                                                               *         
002000*****************************************************************         
002100*  MAINT LOG                                                    *         
002200*  ----------------------------------------------------------   *         
002300*  02/14/90  AJL  ORIGINAL PROGRAM -- SUGGEST AND BUDGET-CHECK   *        
002400*                 FUNCTIONS ONLY.                                *        
002500*  09/30/94  RMK  ADDED DEFAULT-CATEGORY LISTING, DUPLICATE-NAME *        
002600*                 CHECK AND DELETE-PROTECTION CHECK.             *        
002700*  11/19/98  TJH  Y2K -- CURRENT-MONTH TEST NOW COMPARES FULL    *        
002800*                 4-DIGIT YEAR, NOT JUST THE MONTH DIGITS.       *        
002900*  08/11/03  SLC  ADDED REQUEST-COUNT TRAILER LINE.              *        
003000*  04/03/06  SLC  FIXED THE ENTERTAINMENT KEYWORD ENTRY -- THE   *        
003100*                 STORED TEXT WAS TRUNCATED WRONG AND NEVER      *        
003200*                 MATCHED A REAL RECEIPT (HELP DESK TICKET       *        
003300*                 06-0091).  RESTORED IT TO A TRUE PREFIX OF     *        
003400*                 THE WORD.                                      *        
003500*****************************************************************         
003600*                                                                         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     UPSI-0 ON STATUS IS SW-TEST-RUN                                      
004200     UPSI-0 OFF STATUS IS SW-PROD-RUN.                                    
004300*                                                                         
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT REQUEST-FILE                                                  
004700         ASSIGN TO "REQUEST-FILE"                                         
004800         ORGANIZATION IS LINE SEQUENTIAL.                                 
004900     SELECT CATEGORY-FILE                                                 
005000         ASSIGN TO "CATEGORY-FILE"                                        
005100         ORGANIZATION IS LINE SEQUENTIAL.                                 
005200     SELECT RECEIPT-FILE                                                  
005300         ASSIGN TO "RECEIPT-FILE"                                         
005400         ORGANIZATION IS LINE SEQUENTIAL.                                 
005500     SELECT REPORT-FILE                                                   
005600         ASSIGN TO "REPORT-FILE"                                          
005700         ORGANIZATION IS RECORD SEQUENTIAL.                               
005800*                                                                         
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100*                                                                         
006200 FD  REQUEST-FILE                                                         
006300     LABEL RECORD IS STANDARD                                             
006400     RECORD CONTAINS 120 CHARACTERS                                       
006500     DATA RECORD IS CATEGORY-REQUEST-RECORD.                              
006600     COPY CBLCREQ.                                                        
006700*                                                                         
006800 FD  CATEGORY-FILE                                                        
006900     LABEL RECORD IS STANDARD                                             
007000     RECORD CONTAINS 120 CHARACTERS                                       
007100     DATA RECORD IS CATEGORY-RECORD.                                      
007200     COPY CBLCATG.                                                        
007300*                                                                         
007400 FD  RECEIPT-FILE                                                         
007500     LABEL RECORD IS STANDARD                                             
007600     RECORD CONTAINS 200 CHARACTERS                                       
007700     DATA RECORD IS RECEIPT-RECORD.                                       
007800     COPY CBLRCPT.                                                        
007900*                                                                         
008000 FD  REPORT-FILE                                                          
008100     LABEL RECORD IS OMITTED                                              
008200     RECORD CONTAINS 132 CHARACTERS                                       
008300     LINAGE IS 60 WITH FOOTING AT 55                                      
008400     DATA RECORD IS PRTLINE.                                              
008500 01  PRTLINE                     PIC X(132).                              
008600*                                                                         
008700 WORKING-STORAGE SECTION.                                                 
008800 01  WORK-AREA.                                                           
008900     05  C-PCTR                  PIC 99      COMP    VALUE ZERO.          
009000     05  MORE-RECS               PIC XXX     VALUE "YES".                 
009100     05  SW-FOUND                PIC XXX.                                 
009200     05  CL-COUNT                PIC 9(5)    COMP    VALUE ZERO.          
009300     05  RT-COUNT                PIC 9(5)    COMP    VALUE ZERO.          
009400     05  C-MATCH-COUNT          PIC 9(3)    COMP    VALUE ZERO.           
009500     05  C-REQ-COUNT             PIC 9(7)    COMP    VALUE ZERO.          
009600*                                                                         
009700     05  C-CATG-SPEND            PIC S9(9)V99 VALUE ZERO.                 
009800     05  C-ALERT-AMT            PIC S9(9)V99 VALUE ZERO.                  
009900     05  I-SEARCH-TEXT          PIC X(65)   VALUE SPACES.                 
010000     05  H-DEL-DEFAULT-FLAG     PIC X(01)   VALUE SPACES.                 
010100*                                                                         
010200 01  RUN-DATE.                                                            
010300     05  RUN-CCYY             PIC 9(04).                                  
010400     05  RUN-MM               PIC 9(02).                                  
010500     05  RUN-DD               PIC 9(02).                                  
010600 01  RUN-DATE-N REDEFINES RUN-DATE                                        
010700                                 PIC 9(08).                               
010800*                                                                         
010900*    CATEGORY LOOKUP TABLE -- ALL CATEGORIES, LOADED ONCE.                
011000 01  CATG-LOOKUP-TABLE.                                                   
011100     05  CL-ENTRY OCCURS 200 TIMES INDEXED BY CX-IDX.                     
011200         10  CL-CATEGORY-ID      PIC X(08).                               
011300         10  CL-CATEGORY-NAME    PIC X(20).                               
011400         10  CL-USER-ID          PIC X(08).                               
011500         10  CL-MONTHLY-LIMIT    PIC S9(7)V99.                            
011600         10  CL-ALERT-ENABLED    PIC X(01).                               
011700         10  CL-ALERT-THRESHOLD  PIC 9V99.                                
011800         10  CL-DEFAULT-FLAG     PIC X(01).                               
011900*                                                                         
012000*    RECEIPT TABLE -- ALL RECEIPTS, LOADED ONCE.                          
012100 01  RECEIPT-TABLE.                                                       
012200     05  RT-ENTRY OCCURS 500 TIMES INDEXED BY RX-IDX.                     
012300         10  RT-USER-ID          PIC X(08).                               
012400         10  RT-CATEGORY-ID      PIC X(08).                               
012500         10  RT-RECEIPT-DATE     PIC 9(08).                               
012600         10  RT-DATE-R REDEFINES RT-RECEIPT-DATE.                         
012700             15  RT-DATE-CCYY    PIC 9(04).                               
012800             15  RT-DATE-MM      PIC 9(02).                               
012900             15  RT-DATE-DD      PIC 9(02).                               
013000         10  RT-AMOUNT           PIC S9(07)V99.                           
013100*                                                                         
013200*    KEYWORD-TO-CATEGORY LOOKUP -- FIRST MATCH WINS.                      
013300 01  KEYWORD-ARRAY.                                                       
013400     05  FILLER  PIC X(12) VALUE "GROCERY".                               
013500     05  FILLER  PIC 9(02) VALUE 07.                                      
013600     05  FILLER  PIC X(20) VALUE "GROCERIES".                             
013700     05  FILLER  PIC X(12) VALUE "SUPERMARKET".                           
013800     05  FILLER  PIC 9(02) VALUE 11.                                      
013900     05  FILLER  PIC X(20) VALUE "GROCERIES".                             
014000     05  FILLER  PIC X(12) VALUE "WALMART".                               
014100     05  FILLER  PIC 9(02) VALUE 07.                                      
014200     05  FILLER  PIC X(20) VALUE "GROCERIES".                             
014300     05  FILLER  PIC X(12) VALUE "TARGET".                                
014400     05  FILLER  PIC 9(02) VALUE 06.                                      
014500     05  FILLER  PIC X(20) VALUE "GROCERIES".                             
014600     05  FILLER  PIC X(12) VALUE "FOOD".                                  
014700     05  FILLER  PIC 9(02) VALUE 04.                                      
014800     05  FILLER  PIC X(20) VALUE "GROCERIES".                             
014900     05  FILLER  PIC X(12) VALUE "GAS".                                   
015000     05  FILLER  PIC 9(02) VALUE 03.                                      
015100     05  FILLER  PIC X(20) VALUE "TRANSPORTATION".                        
015200     05  FILLER  PIC X(12) VALUE "FUEL".                                  
015300     05  FILLER  PIC 9(02) VALUE 04.                                      
015400     05  FILLER  PIC X(20) VALUE "TRANSPORTATION".                        
015500     05  FILLER  PIC X(12) VALUE "SHELL".                                 
015600     05  FILLER  PIC 9(02) VALUE 05.                                      
015700     05  FILLER  PIC X(20) VALUE "TRANSPORTATION".                        
015800     05  FILLER  PIC X(12) VALUE "EXXON".                                 
015900     05  FILLER  PIC 9(02) VALUE 05.                                      
016000     05  FILLER  PIC X(20) VALUE "TRANSPORTATION".                        
016100     05  FILLER  PIC X(12) VALUE "BP".                                    
016200     05  FILLER  PIC 9(02) VALUE 02.                                      
016300     05  FILLER  PIC X(20) VALUE "TRANSPORTATION".                        
016400     05  FILLER  PIC X(12) VALUE "RESTAURANT".                            
016500     05  FILLER  PIC 9(02) VALUE 10.                                      
016600     05  FILLER  PIC X(20) VALUE "DINING".                                
016700     05  FILLER  PIC X(12) VALUE "CAFE".                                  
016800     05  FILLER  PIC 9(02) VALUE 04.                                      
016900     05  FILLER  PIC X(20) VALUE "DINING".                                
017000     05  FILLER  PIC X(12) VALUE "PIZZA".                                 
017100     05  FILLER  PIC 9(02) VALUE 05.                                      
017200     05  FILLER  PIC X(20) VALUE "DINING".                                
017300     05  FILLER  PIC X(12) VALUE "BURGER".                                
017400     05  FILLER  PIC 9(02) VALUE 06.                                      
017500     05  FILLER  PIC X(20) VALUE "DINING".                                
017600     05  FILLER  PIC X(12) VALUE "DINING".                                
017700     05  FILLER  PIC 9(02) VALUE 06.                                      
017800     05  FILLER  PIC X(20) VALUE "DINING".                                
017900     05  FILLER  PIC X(12) VALUE "MOVIE".                                 
018000     05  FILLER  PIC 9(02) VALUE 05.                                      
018100     05  FILLER  PIC X(20) VALUE "ENTERTAINMENT".                         
018200     05  FILLER  PIC X(12) VALUE "THEATER".                               
018300     05  FILLER  PIC 9(02) VALUE 07.                                      
018400     05  FILLER  PIC X(20) VALUE "ENTERTAINMENT".                         
018500     05  FILLER  PIC X(12) VALUE "ENTERTAINME".                           
018600     05  FILLER  PIC 9(02) VALUE 11.                                      
018700     05  FILLER  PIC X(20) VALUE "ENTERTAINMENT".                         
018800     05  FILLER  PIC X(12) VALUE "NETFLIX".                               
018900     05  FILLER  PIC 9(02) VALUE 07.                                      
019000     05  FILLER  PIC X(20) VALUE "ENTERTAINMENT".                         
019100     05  FILLER  PIC X(12) VALUE "PHARMACY".                              
019200     05  FILLER  PIC 9(02) VALUE 08.                                      
019300     05  FILLER  PIC X(20) VALUE "HEALTHCARE".                            
019400     05  FILLER  PIC X(12) VALUE "CVS".                                   
019500     05  FILLER  PIC 9(02) VALUE 03.                                      
019600     05  FILLER  PIC X(20) VALUE "HEALTHCARE".                            
019700     05  FILLER  PIC X(12) VALUE "WALGREENS".                             
019800     05  FILLER  PIC 9(02) VALUE 09.                                      
019900     05  FILLER  PIC X(20) VALUE "HEALTHCARE".                            
020000     05  FILLER  PIC X(12) VALUE "MEDICINE".                              
020100     05  FILLER  PIC 9(02) VALUE 08.                                      
020200     05  FILLER  PIC X(20) VALUE "HEALTHCARE".                            
020300     05  FILLER  PIC X(12) VALUE "HEALTH".                                
020400     05  FILLER  PIC 9(02) VALUE 06.                                      
020500     05  FILLER  PIC X(20) VALUE "HEALTHCARE".                            
020600 01  KEYWORD-TABLE REDEFINES KEYWORD-ARRAY.                               
020700     05  KW-ENTRY OCCURS 24 TIMES INDEXED BY KW-SUB.                      
020800         10  KW-TEXT             PIC X(12).                               
020900         10  KW-LEN              PIC 9(02).                               
021000         10  KW-CATEGORY         PIC X(20).                               
021100*                                                                         
021200*    DEFAULT CATEGORY LIST -- ASSIGNED TO A USER WITH NONE.               
021300 01  DEFAULT-CATG-ARRAY.                                                  
021400     05  FILLER  PIC X(20) VALUE "GROCERIES".                             
021500     05  FILLER  PIC X(20) VALUE "TRANSPORTATION".                        
021600     05  FILLER  PIC X(20) VALUE "DINING".                                
021700     05  FILLER  PIC X(20) VALUE "ENTERTAINMENT".                         
021800     05  FILLER  PIC X(20) VALUE "HEALTHCARE".                            
021900     05  FILLER  PIC X(20) VALUE "SHOPPING".                              
022000     05  FILLER  PIC X(20) VALUE "UTILITIES".                             
022100     05  FILLER  PIC X(20) VALUE "OTHER".                                 
022200 01  DEFAULT-CATG-TABLE REDEFINES DEFAULT-CATG-ARRAY.                     
022300     05  DC-ENTRY PIC X(20) OCCURS 8 TIMES INDEXED BY DC-SUB.             
022400*                                                                         
022500 01  COMPANY-TITLE.                                                       
022600     05  FILLER          PIC X(6)  VALUE "DATE: ".                        
022700     05  O-MM                    PIC 99.                                  
022800     05  FILLER                  PIC X       VALUE "/".                   
022900     05  O-DD                    PIC 99.                                  
023000     05  FILLER                  PIC X       VALUE "/".                   
023100     05  O-CCYY                  PIC 9(4).                                
023200     05  FILLER          PIC X(34) VALUE SPACES.                          
023300     05  FILLER          PIC X(24) VALUE "LINDQUIST DATA SVCS".           
023400     05  FILLER          PIC X(48) VALUE SPACES.                          
023500     05  FILLER          PIC X(6)  VALUE "PAGE: ".                        
023600     05  O-PCTR                  PIC Z9.                                  
023700*                                                                         
023800 01  DIVISION-TITLE.                                                      
023900     05  FILLER          PIC X(8)  VALUE "CBLANL12".                      
024000     05  FILLER          PIC X(46) VALUE SPACES.                          
024100     05  FILLER          PIC X(24) VALUE "SPENDORA CATEGORY SVC".         
024200     05  FILLER          PIC X(54) VALUE SPACES.                          
024300*                                                                         
024400 01  SUGGEST-LINE.                                                        
024500     05  FILLER          PIC X(3)  VALUE SPACES.                          
024600     05  FILLER          PIC X(9)  VALUE "SUGGEST: ".                     
024700     05  O-SG-USER               PIC X(8).                                
024800     05  FILLER          PIC X(3)  VALUE SPACES.                          
024900     05  O-SG-MERCHANT           PIC X(30).                               
025000     05  FILLER          PIC X(3)  VALUE SPACES.                          
025100     05  FILLER          PIC X(11) VALUE "CATEGORY: ".                    
025200     05  O-SG-CATEGORY           PIC X(20).                               
025300     05  FILLER          PIC X(24) VALUE SPACES.                          
025400*                                                                         
025500 01  BUDGET-LINE.                                                         
025600     05  FILLER          PIC X(3)  VALUE SPACES.                          
025700     05  FILLER          PIC X(8)  VALUE "BUDGET: ".                      
025800     05  O-BG-USER               PIC X(8).                                
025900     05  FILLER          PIC X(2)  VALUE SPACES.                          
026000     05  O-BG-CATEGORY           PIC X(20).                               
026100     05  FILLER          PIC X(2)  VALUE SPACES.                          
026200     05  FILLER          PIC X(8)  VALUE "SPEND: ".                       
026300     05  O-BG-SPEND              PIC ZZ,ZZZ,ZZ9.99.                       
026400     05  FILLER          PIC X(2)  VALUE SPACES.                          
026500     05  FILLER          PIC X(8)  VALUE "LIMIT: ".                       
026600     05  O-BG-LIMIT              PIC ZZ,ZZZ,ZZ9.99.                       
026700     05  FILLER          PIC X(2)  VALUE SPACES.                          
026800     05  O-BG-FLAG               PIC X(5).                                
026900     05  FILLER          PIC X(9)  VALUE SPACES.                          
027000*                                                                         
027100 01  DEFAULT-LINE.                                                        
027200     05  FILLER          PIC X(3)  VALUE SPACES.                          
027300     05  FILLER          PIC X(10) VALUE "DEFAULT:  ".                    
027400     05  O-DF-USER               PIC X(8).                                
027500     05  FILLER          PIC X(3)  VALUE SPACES.                          
027600     05  O-DF-CATEGORY           PIC X(20).                               
027700     05  FILLER          PIC X(88) VALUE SPACES.                          
027800*                                                                         
027900 01  HAS-CATG-LINE.                                                       
028000     05  FILLER          PIC X(3)  VALUE SPACES.                          
028100     05  FILLER          PIC X(10) VALUE "DEFAULT:  ".                    
028200     05  O-HC-USER               PIC X(8).                                
028300     05  FILLER          PIC X(3)  VALUE SPACES.                          
028400     05  FILLER    PIC X(30) VALUE "USER ALREADY HAS CATEGORIES".         
028500     05  FILLER          PIC X(78) VALUE SPACES.                          
028600*                                                                         
028700 01  DUPCHK-LINE.                                                         
028800     05  FILLER          PIC X(3)  VALUE SPACES.                          
028900     05  FILLER          PIC X(9)  VALUE "DUPCHK: ".                      
029000     05  O-DU-USER               PIC X(8).                                
029100     05  FILLER          PIC X(2)  VALUE SPACES.                          
029200     05  O-DU-NAME               PIC X(20).                               
029300     05  FILLER          PIC X(2)  VALUE SPACES.                          
029400     05  O-DU-RESULT             PIC X(9).                                
029500     05  FILLER          PIC X(78) VALUE SPACES.                          
029600*                                                                         
029700 01  DELCHK-LINE.                                                         
029800     05  FILLER          PIC X(3)  VALUE SPACES.                          
029900     05  FILLER          PIC X(9)  VALUE "DELCHK: ".                      
030000     05  O-DE-USER               PIC X(8).                                
030100     05  FILLER          PIC X(2)  VALUE SPACES.                          
030200     05  O-DE-ID                 PIC X(8).                                
030300     05  FILLER          PIC X(2)  VALUE SPACES.                          
030400     05  O-DE-RESULT             PIC X(16).                               
030500     05  FILLER          PIC X(75) VALUE SPACES.                          
030600*                                                                         
030700 01  TRAILER-LINE.                                                        
030800     05  FILLER    PIC X(24) VALUE "TOTAL REQUESTS PROCESSED:".           
030900     05  O-REQ-COUNT             PIC ZZ,ZZ9.                              
031000     05  FILLER          PIC X(101) VALUE SPACES.                         
031100*                                                                         
031200 PROCEDURE DIVISION.                                                      
031300*                                                                         
031400 0000-CBLANL12.                                                           
031500     PERFORM 1000-INIT.                                                   
031600     PERFORM 2000-MAINLINE                                                
031700         UNTIL MORE-RECS = "NO".                                          
031800     PERFORM 3000-CLOSING.                                                
031900     STOP RUN.                                                            
032000*                                                                         
032100 1000-INIT.                                                               
032200     ACCEPT RUN-DATE-N FROM DATE YYYYMMDD.                                
032300     MOVE RUN-MM TO O-MM.                                                 
032400     MOVE RUN-DD TO O-DD.                                                 
032500     MOVE RUN-CCYY TO O-CCYY.                                             
032600*                                                                         
032700     OPEN INPUT CATEGORY-FILE.                                            
032800     OPEN INPUT RECEIPT-FILE.                                             
032900     OPEN INPUT REQUEST-FILE.                                             
033000     OPEN OUTPUT REPORT-FILE.                                             
033100*                                                                         
033200     PERFORM 1100-LOAD-CATG-ENTRY                                         
033300         UNTIL SW-FOUND = "EOF".                                          
033400     CLOSE CATEGORY-FILE.                                                 
033500     MOVE "NO" TO SW-FOUND.                                               
033600     PERFORM 1150-LOAD-RECEIPT-ENTRY                                      
033700         UNTIL SW-FOUND = "EOF".                                          
033800     CLOSE RECEIPT-FILE.                                                  
033900*                                                                         
034000     PERFORM 9900-HEADING.                                                
034100     PERFORM 9000-READ.                                                   
034200*                                                                         
034300 1100-LOAD-CATG-ENTRY.                                                    
034400     READ CATEGORY-FILE                                                   
034500         AT END                                                           
034600             MOVE "EOF" TO SW-FOUND                                       
034700     NOT AT END                                                           
034800         ADD 1 TO CL-COUNT                                                
034900         MOVE CG-CATEGORY-ID TO CL-CATEGORY-ID (CL-COUNT)                 
035000         MOVE CG-CATEGORY-NAME TO CL-CATEGORY-NAME (CL-COUNT)             
035100         MOVE CG-USER-ID TO CL-USER-ID (CL-COUNT)                         
035200         MOVE CG-MONTHLY-LIMIT TO CL-MONTHLY-LIMIT (CL-COUNT)             
035300         MOVE CG-ALERT-ENABLED TO CL-ALERT-ENABLED (CL-COUNT)             
035400         MOVE CG-ALERT-THRESHOLD TO CL-ALERT-THRESHOLD (CL-COUNT)         
035500         MOVE CG-DEFAULT-FLAG TO CL-DEFAULT-FLAG (CL-COUNT)               
035600     END-READ.                                                            
035700*                                                                         
035800 1150-LOAD-RECEIPT-ENTRY.                                                 
035900     READ RECEIPT-FILE                                                    
036000         AT END                                                           
036100             MOVE "EOF" TO SW-FOUND                                       
036200     NOT AT END                                                           
036300         ADD 1 TO RT-COUNT                                                
036400         MOVE RD-USER-ID TO RT-USER-ID (RT-COUNT)                         
036500         MOVE RD-CATEGORY-ID TO RT-CATEGORY-ID (RT-COUNT)                 
036600         MOVE RD-RECEIPT-DATE TO RT-RECEIPT-DATE (RT-COUNT)               
036700         MOVE RD-TOTAL-AMOUNT TO RT-AMOUNT (RT-COUNT)                     
036800     END-READ.                                                            
036900*                                                                         
037000 2000-MAINLINE.                                                           
037100     ADD 1 TO C-REQ-COUNT.                                                
037200     EVALUATE TRUE                                                        
037300         WHEN CR-IS-SUGGEST                                               
037400             PERFORM 2100-SUGGEST                                         
037500         WHEN CR-IS-BUDGET                                                
037600             PERFORM 2200-BUDGET-CHECK                                    
037700         WHEN CR-IS-DEFAULT                                               
037800             PERFORM 2300-DEFAULT-CATG                                    
037900         WHEN CR-IS-DUPCHK                                                
038000             PERFORM 2400-DUP-CHECK                                       
038100         WHEN CR-IS-DELCHK                                                
038200             PERFORM 2500-DEL-CHECK                                       
038300     END-EVALUATE.                                                        
038400     PERFORM 9000-READ.                                                   
038500*                                                                         
038600 2100-SUGGEST.                                                            
038700     MOVE SPACES TO I-SEARCH-TEXT.                                        
038800     STRING CR-MERCHANT CR-DESCRIPTION                                    
038900         DELIMITED BY SIZE                                                
039000             INTO I-SEARCH-TEXT.                                          
039100     MOVE "OTHER" TO O-SG-CATEGORY.                                       
039200     MOVE "NO" TO SW-FOUND.                                               
039300     PERFORM 2110-SCAN-KEYWORD                                            
039400         VARYING KW-SUB FROM 1 BY 1                                       
039500             UNTIL KW-SUB > 24 OR SW-FOUND = "YES".                       
039600     MOVE CR-USER-ID TO O-SG-USER.                                        
039700     MOVE CR-MERCHANT TO O-SG-MERCHANT.                                   
039800     WRITE PRTLINE                                                        
039900         FROM SUGGEST-LINE                                                
040000             AFTER ADVANCING 1 LINE.                                      
040100*                                                                         
040200 2110-SCAN-KEYWORD.                                                       
040300     MOVE ZERO TO C-MATCH-COUNT.                                          
040400     INSPECT I-SEARCH-TEXT TALLYING C-MATCH-COUNT                         
040500         FOR ALL KW-TEXT (KW-SUB) (1:KW-LEN (KW-SUB)).                    
040600     IF C-MATCH-COUNT > 0                                                 
040700         MOVE KW-CATEGORY (KW-SUB) TO O-SG-CATEGORY                       
040800         MOVE "YES" TO SW-FOUND                                           
040900     END-IF.                                                              
041000*                                                                         
041100 2200-BUDGET-CHECK.                                                       
041200     PERFORM 2210-BUDGET-ONE-CATG                                         
041300         VARYING CX-IDX FROM 1 BY 1                                       
041400             UNTIL CX-IDX > CL-COUNT.                                     
041500*                                                                         
041600 2210-BUDGET-ONE-CATG.                                                    
041700     IF CL-USER-ID (CX-IDX) = CR-USER-ID AND                              
041800        CL-MONTHLY-LIMIT (CX-IDX) > 0                                     
041900         MOVE ZERO TO C-CATG-SPEND                                        
042000         PERFORM 2220-SUM-RECEIPT                                         
042100             VARYING RX-IDX FROM 1 BY 1                                   
042200                 UNTIL RX-IDX > RT-COUNT                                  
042300         COMPUTE C-ALERT-AMT = CL-MONTHLY-LIMIT (CX-IDX)                  
042400             * CL-ALERT-THRESHOLD (CX-IDX)                                
042500         IF CL-ALERT-ENABLED (CX-IDX) = "Y" AND                           
042600            C-CATG-SPEND >= C-ALERT-AMT                                   
042700             MOVE "ALERT" TO O-BG-FLAG                                    
042800         ELSE                                                             
042900             MOVE "OK" TO O-BG-FLAG                                       
043000         END-IF                                                           
043100         MOVE CR-USER-ID TO O-BG-USER                                     
043200         MOVE CL-CATEGORY-NAME (CX-IDX) TO O-BG-CATEGORY                  
043300         MOVE C-CATG-SPEND TO O-BG-SPEND                                  
043400         MOVE CL-MONTHLY-LIMIT (CX-IDX) TO O-BG-LIMIT                     
043500         WRITE PRTLINE                                                    
043600             FROM BUDGET-LINE                                             
043700                 AFTER ADVANCING 1 LINE                                   
043800     END-IF.                                                              
043900*                                                                         
044000 2220-SUM-RECEIPT.                                                        
044100     IF RT-USER-ID (RX-IDX) = CR-USER-ID AND                              
044200        RT-CATEGORY-ID (RX-IDX) = CL-CATEGORY-ID (CX-IDX) AND             
044300        RT-DATE-CCYY (RX-IDX) = RUN-CCYY AND                              
044400        RT-DATE-MM (RX-IDX) = RUN-MM                                      
044500         ADD RT-AMOUNT (RX-IDX) TO C-CATG-SPEND                           
044600     END-IF.                                                              
044700*                                                                         
044800 2300-DEFAULT-CATG.                                                       
044900     MOVE "NO" TO SW-FOUND.                                               
045000     PERFORM 2310-CHECK-EXISTING                                          
045100         VARYING CX-IDX FROM 1 BY 1                                       
045200             UNTIL CX-IDX > CL-COUNT OR SW-FOUND = "YES".                 
045300     IF SW-FOUND = "YES"                                                  
045400         MOVE CR-USER-ID TO O-HC-USER                                     
045500         WRITE PRTLINE                                                    
045600             FROM HAS-CATG-LINE                                           
045700                 AFTER ADVANCING 1 LINE                                   
045800     ELSE                                                                 
045900         PERFORM 2320-DEFAULT-PRT                                         
046000             VARYING DC-SUB FROM 1 BY 1                                   
046100                 UNTIL DC-SUB > 8                                         
046200     END-IF.                                                              
046300*                                                                         
046400 2310-CHECK-EXISTING.                                                     
046500     IF CL-USER-ID (CX-IDX) = CR-USER-ID                                  
046600         MOVE "YES" TO SW-FOUND                                           
046700     END-IF.                                                              
046800*                                                                         
046900 2320-DEFAULT-PRT.                                                        
047000     MOVE CR-USER-ID TO O-DF-USER.                                        
047100     MOVE DC-ENTRY (DC-SUB) TO O-DF-CATEGORY.                             
047200     WRITE PRTLINE                                                        
047300         FROM DEFAULT-LINE                                                
047400             AFTER ADVANCING 1 LINE.                                      
047500*                                                                         
047600 2400-DUP-CHECK.                                                          
047700     MOVE "NO" TO SW-FOUND.                                               
047800     PERFORM 2410-SCAN-DUP                                                
047900         VARYING CX-IDX FROM 1 BY 1                                       
048000             UNTIL CX-IDX > CL-COUNT OR SW-FOUND = "YES".                 
048100     MOVE CR-USER-ID TO O-DU-USER.                                        
048200     MOVE CR-CATEGORY-NAME TO O-DU-NAME.                                  
048300     IF SW-FOUND = "YES"                                                  
048400         MOVE "DUPLICATE" TO O-DU-RESULT                                  
048500     ELSE                                                                 
048600         MOVE "OK" TO O-DU-RESULT                                         
048700     END-IF.                                                              
048800     WRITE PRTLINE                                                        
048900         FROM DUPCHK-LINE                                                 
049000             AFTER ADVANCING 1 LINE.                                      
049100*                                                                         
049200 2410-SCAN-DUP.                                                           
049300     IF CL-USER-ID (CX-IDX) = CR-USER-ID AND                              
049400        CL-CATEGORY-NAME (CX-IDX) = CR-CATEGORY-NAME                      
049500         MOVE "YES" TO SW-FOUND                                           
049600     END-IF.                                                              
049700*                                                                         
049800 2500-DEL-CHECK.                                                          
049900     MOVE SPACES TO H-DEL-DEFAULT-FLAG.                                   
050000     PERFORM 2510-FIND-CATG                                               
050100         VARYING CX-IDX FROM 1 BY 1                                       
050200             UNTIL CX-IDX > CL-COUNT.                                     
050300     MOVE CR-USER-ID TO O-DE-USER.                                        
050400     MOVE CR-CATEGORY-ID TO O-DE-ID.                                      
050500     IF H-DEL-DEFAULT-FLAG = "Y"                                          
050600         MOVE "BLOCKED-DEFAULT" TO O-DE-RESULT                            
050700     ELSE                                                                 
050800         MOVE "NO" TO SW-FOUND                                            
050900         PERFORM 2520-SCAN-RECEIPT-USE                                    
051000             VARYING RX-IDX FROM 1 BY 1                                   
051100                 UNTIL RX-IDX > RT-COUNT OR SW-FOUND = "YES"              
051200         IF SW-FOUND = "YES"                                              
051300             MOVE "BLOCKED-IN-USE" TO O-DE-RESULT                         
051400         ELSE                                                             
051500             MOVE "OK" TO O-DE-RESULT                                     
051600         END-IF                                                           
051700     END-IF.                                                              
051800     WRITE PRTLINE                                                        
051900         FROM DELCHK-LINE                                                 
052000             AFTER ADVANCING 1 LINE.                                      
052100*                                                                         
052200 2510-FIND-CATG.                                                          
052300     IF CL-CATEGORY-ID (CX-IDX) = CR-CATEGORY-ID                          
052400         MOVE CL-DEFAULT-FLAG (CX-IDX) TO H-DEL-DEFAULT-FLAG              
052500     END-IF.                                                              
052600*                                                                         
052700 2520-SCAN-RECEIPT-USE.                                                   
052800     IF RT-CATEGORY-ID (RX-IDX) = CR-CATEGORY-ID                          
052900         MOVE "YES" TO SW-FOUND                                           
053000     END-IF.                                                              
053100*                                                                         
053200 3000-CLOSING.                                                            
053300     MOVE C-REQ-COUNT TO O-REQ-COUNT.                                     
053400     WRITE PRTLINE                                                        
053500         FROM TRAILER-LINE                                                
053600             AFTER ADVANCING 2 LINES.                                     
053700     CLOSE REQUEST-FILE.                                                  
053800     CLOSE REPORT-FILE.                                                   
053900*                                                                         
054000 9000-READ.                                                               
054100     READ REQUEST-FILE                                                    
054200         AT END                                                           
054300             MOVE "NO" TO MORE-RECS.                                      
054400*                                                                         
054500 9900-HEADING.                                                            
054600     ADD 1 TO C-PCTR.                                                     
054700     MOVE C-PCTR TO O-PCTR.                                               
054800     WRITE PRTLINE                                                        
054900         FROM COMPANY-TITLE                                               
055000             AFTER ADVANCING PAGE.                                        
055100     WRITE PRTLINE                                                        
055200         FROM DIVISION-TITLE                                              
055300             AFTER ADVANCING 1 LINE.                                      
