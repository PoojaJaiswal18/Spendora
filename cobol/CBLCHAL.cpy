000100*****************************************************************         
000200*                                                               *         
000300*   CBLCHAL  --  SAVINGS CHALLENGE REFERENCE RECORD LAYOUT     *          
000400*   LINDQUIST DATA SERVICES                                    *          
000500*                                                               *         
000600*   ONE ENTRY PER CHALLENGE OFFERED TO ACCOUNT HOLDERS.        *          
000700*   CHALLENGE-FILE IS SEQUENCED BY CHALLENGE-ID ASCENDING AND  *          
000800*   IS LOADED ENTIRELY TO A WORKING-STORAGE TABLE BY CBLANL15  *          
000900*   BEFORE THE USER-CHALLENGE-FILE PASS BEGINS.  RECORD IS     *          
001000*   120 BYTES FIXED.                                           *          
001100*                                                               *         
001200*****************************************************************         
001300*  MAINT LOG                                                    *         
001400*  ----------------------------------------------------------   *         
001500*  04/02/90  AJL  ORIGINAL LAYOUT -- SPENDING-LIMIT AND          *        
001600*                 NO-SPEND CHALLENGE TYPES ONLY.                 *        
001700*  07/19/93  RMK  ADDED CATEGORY-LIMIT, SAVINGS-GOAL AND         *        
001800*                 RECEIPT-COUNT CHALLENGE TYPES.                 *        
001900*  11/18/98  TJH  Y2K -- START-DATE/END-DATE CONFIRMED FULL      *        
002000*                 4-DIGIT YEAR, NO CHANGE REQUIRED.              *        
002100*  02/25/04  SLC  ADDED CH-DATE-SPAN REDEFINES FOR THE NEW       *        
002200*                 LEADERBOARD HEADING ON CBLANL15.               *        
002300*  02/18/06  SLC  ADDED THE START-DATE COMPONENT REDEFINES AND   *        
002400*                 THE TARGET-AMOUNT EDITED VIEW PER DP           *        
002500*                 STANDARDS REQUEST 06-014.                      *        
002600*  04/10/06  SLC  BACKED OUT THE 02/25/04 AND 02/18/06 REDEFINES *        
002700*                 -- CBLANL15 NEVER PICKED THEM UP, AND THE      *        
002800*                 TARGET-AMOUNT VIEW WAS CODED AS AN 01-LEVEL    *        
002900*                 ITEM OVER A 05-LEVEL FIELD, WHICH WILL NOT     *        
003000*                 COMPILE.  DP STANDARDS REQUEST 06-021 (COBOL   *        
003100*                 SYNTAX AUDIT).                                 *        
003200*****************************************************************         
003300*                                                               *         
003400*    FIELD NOTES                                                *         
003500*    ---------------------------------------------------------  *         
003600*    CH-CHALLENGE-ID     -- SHORT MNEMONIC CODE ASSIGNED WHEN    *        
003700*                           THE CHALLENGE IS SET UP.  CARRIED    *        
003800*                           FORWARD ONTO USER-CHALLENGE-FILE.    *        
003900*    CH-CHALLENGE-TYPE   -- DRIVES WHICH PARAGRAPH IN CBLANL15   *        
004000*                           EVALUATES PROGRESS -- SEE THE        *        
004100*                           2200 SERIES PARAGRAPHS.              *        
004200*    CH-TARGET-AMOUNT    -- DOLLAR TARGET FOR SPENDING-LIMIT,    *        
004300*                           CATEGORY-LIMIT AND SAVINGS-GOAL      *        
004400*                           TYPES.  UNUSED (ZERO) FOR NO-SPEND   *        
004500*                           AND RECEIPT-COUNT TYPES, WHICH USE   *        
004600*                           CH-DURATION-DAYS INSTEAD.            *        
004700*    CH-CATEGORY-ID      -- SPACES UNLESS CH-CHALLENGE-TYPE IS   *        
004800*                           CATEGORY-LIMIT.                      *        
004900*    CH-STATUS           -- CLOSED CHALLENGES ARE SKIPPED BY     *        
005000*                           THE CBLANL15 LOAD PARAGRAPH.         *        
005100*****************************************************************         
005200 01  CHALLENGE-RECORD.                                                    
005300     05  CH-CHALLENGE-ID         PIC X(08).                               
005400     05  CH-TITLE                PIC X(30).                               
005500     05  CH-CHALLENGE-TYPE       PIC X(15).                               
005600         88  CH-TYPE-SPEND-LIMIT       VALUE "SPENDING-LIMIT ".           
005700         88  CH-TYPE-CATG-LIMIT        VALUE "CATEGORY-LIMIT ".           
005800         88  CH-TYPE-NO-SPEND          VALUE "NO-SPEND       ".           
005900         88  CH-TYPE-SAVINGS-GOAL      VALUE "SAVINGS-GOAL   ".           
006000         88  CH-TYPE-RECEIPT-COUNT     VALUE "RECEIPT-COUNT  ".           
006100     05  CH-TARGET-AMOUNT        PIC S9(07)V99.                           
006200     05  CH-DURATION-DAYS        PIC 9(04).                               
006300     05  CH-START-DATE           PIC 9(08).                               
006400     05  CH-END-DATE             PIC 9(08).                               
006500     05  CH-CATEGORY-ID          PIC X(08).                               
006600     05  CH-STATUS               PIC X(10).                               
006700         88  CH-IS-ACTIVE              VALUE "ACTIVE    ".                
006800         88  CH-IS-CLOSED              VALUE "CLOSED    ".                
006900     05  FILLER                  PIC X(20).                               
