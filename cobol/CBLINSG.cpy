000100*****************************************************************         
000200*                                                               *         
000300*   CBLINSG  --  COMMUNITY SPENDING INSIGHT RECORD LAYOUT      *          
000400*   LINDQUIST DATA SERVICES                                    *          
000500*                                                               *         
000600*   ONE ENTRY PER CATEGORY, WRITTEN BY CBLANL16 AFTER IT HAS   *          
000700*   SWEPT THE ENTIRE RECEIPT-FILE FOR EVERY ACCOUNT HOLDER.    *          
000800*   NO USER-ID APPEARS ON THIS RECORD -- THE FIGURES ARE       *          
000900*   ANONYMOUS COMMUNITY TOTALS ONLY.  RECORD IS 120 BYTES      *          
001000*   FIXED.                                                     *          
001100*                                                               *         
001200*****************************************************************         
001300*  MAINT LOG                                                    *         
001400*  ----------------------------------------------------------   *         
001500*  09/14/92  RMK  ORIGINAL LAYOUT FOR THE COMMUNITY INSIGHTS     *        
001600*                 PILOT (ACCTG REQUEST 92-201).                  *        
001700*  11/19/98  TJH  Y2K -- IG-RUN-DATE CONFIRMED FULL 4-DIGIT      *        
001800*                 YEAR, NO CHANGE REQUIRED.                      *        
001900*  03/02/05  SLC  ADDED IG-RUN-DATE-R REDEFINES TO MATCH THE     *        
002000*                 OTHER MASTER LAYOUTS' CENTURY-SAFE VIEW.       *        
002100*  02/18/06  SLC  ADDED THE CATEGORY-TOTAL EDITED VIEW AND THE   *        
002200*                 RECEIPT-COUNT COMPONENT VIEW, PER DP           *        
002300*                 STANDARDS REQUEST 06-014.                      *        
002400*  04/10/06  SLC  DROPPED IG-RUN-DATE-R -- CBLANL16 ALREADY      *        
002500*                 CARRIES ITS OWN RUN-DATE-R FOR THE SAME VALUE  *        
002600*                 AND NEVER READ THIS ONE.  DROPPED THE          *        
002700*                 RECEIPT-COUNT COMPONENT VIEW -- ALSO UNREAD,   *        
002800*                 AND CODED AS AN 01-LEVEL ITEM OVER A 05-LEVEL  *        
002900*                 FIELD, WHICH WILL NOT COMPILE.  CORRECTED THE  *        
003000*                 CATEGORY-TOTAL EDITED VIEW TO THE SAME 05-     *        
003100*                 LEVEL DEFECT AND WIRED IT INTO THE TRACE LINE  *        
003200*                 IT WAS SUPPOSED TO FEED.  DP STANDARDS         *        
003300*                 REQUEST 06-021 (COBOL SYNTAX AUDIT).           *        
003400*****************************************************************         
003500*                                                                *        
003600*    FIELD NOTES                                                *         
003700*    ----------------------------------------------------------  *        
003800*    IG-CATEGORY-ID     -- MATCHES A SYSTEM DEFAULT CATEGORY ON  *        
003900*                          CBLCATG, OR SPACES FOR THE CATCH-ALL  *        
004000*                          "UNKNOWN" SLOT (SEE CBLANL16 1000-    *        
004100*                          INIT).                                *        
004200*    IG-CATEGORY-NAME   -- COPIED FROM THE CATEGORY TABLE AT     *        
004300*                          RUN TIME, NOT RE-EDITED HERE.         *        
004400*    IG-CATEGORY-TOTAL  -- SUM OF RD-TOTAL-AMOUNT ACROSS EVERY   *        
004500*                          ACCOUNT HOLDER FOR THE CATEGORY.      *        
004600*    IG-RECEIPT-COUNT   -- COUNT OF RECEIPTS FOLDED INTO THE     *        
004700*                          TOTAL ABOVE.                          *        
004800*    IG-RUN-DATE        -- DATE THE SWEEP WAS RUN, NOT A         *        
004900*                          REPORTING-PERIOD BOUNDARY.            *        
005000*****************************************************************         
005100 01  INSIGHT-RECORD.                                                      
005200     05  IG-CATEGORY-ID          PIC X(08).                               
005300     05  IG-CATEGORY-NAME        PIC X(20).                               
005400     05  IG-CATEGORY-TOTAL       PIC S9(09)V99.                           
005500*        EDITED VIEW OF THE TOTAL ABOVE FOR THE TRACE DUMP --             
005600*        SEE CBLANL16 9990-TRACE-DUMP.                                    
005700     05  IG-CATEGORY-TOTAL-X REDEFINES IG-CATEGORY-TOTAL                  
005800                                 PIC X(11).                               
005900     05  IG-RECEIPT-COUNT        PIC 9(07).                               
006000     05  IG-RUN-DATE             PIC 9(08).                               
006100     05  FILLER                  PIC X(66).                               
