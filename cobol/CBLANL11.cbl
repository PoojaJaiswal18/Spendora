000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              CBLANL11.                                       
000300 AUTHOR.                  ASHLEY LINDQUIST.                               
000400 INSTALLATION.            LINDQUIST DATA SERVICES.                        
000500 DATE-WRITTEN.            12/15/88.                                       
000600 DATE-COMPILED.           12/20/88.                                       
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.            
000800*                                                                         
000900*****************************************************************         
001000*                                                               *         
001100*   CBLANL11  --  PERIOD EXPENSE REPORT                        *          
001200*                                                               *         
001300*   BUILDS THE MONTHLY, YEARLY, CUSTOM-RANGE OR TAX EXPENSE     *         
001400*   REPORT FOR ONE ACCOUNT HOLDER.  RECEIPTS FOR THE REQUESTED  *         
001500*   PERIOD ARE PULLED INTO A WORK TABLE, RESEQUENCED BY         *         
001600*   CATEGORY SO A CATEGORY CONTROL BREAK CAN BE PRINTED, AND    *         
001700*   TOTALED FOR THE CLOSING SECTION.                            *         
001800*                                                               *         
001900*****************************************************************         
002000*  MAINT LOG                                                    *         
002100*  ----------------------------------------------------------   *         
002200*  12/15/88  AJL  ORIGINAL PROGRAM -- MONTHLY REPORT ONLY,      *         
002300*                 CATEGORY CONTROL BREAK ADDED.                 *         
002400*  08/09/90  AJL  ADDED YEARLY AND CUSTOM-RANGE REPORT TYPES.   *         
002500*  02/17/93  RMK  ADDED TAX REPORT TYPE (TAX-AMOUNT > 0) PER    *         
002600*                 ACCTG REQUEST 93-009.                          *        
002700*  11/23/98  TJH  Y2K -- CONTROL CARD YEAR/MONTH/DATE FIELDS    *         
002800*                 CONVERTED TO FULL 4-DIGIT YEARS.  REGRESSION  *         
002900*                 RUN CLEAN ACROSS 1999/2000 BOUNDARY.          *         
003000*  07/02/03  SLC  ADDED TOP-CATEGORY/TOP-MERCHANT AND THE       *         
003100*                 CATEGORY BREAKDOWN TABLE TO THE CLOSING       *         
003200*                 SECTION PER MANAGEMENT REQUEST 03-118.        *         
003300*****************************************************************         
003400*                                                                         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     UPSI-0 ON STATUS IS SW-TEST-RUN                                      
004000     UPSI-0 OFF STATUS IS SW-PROD-RUN.                                    
004100*                                                                         
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT RECEIPT-FILE                                                  
004500         ASSIGN TO "RECEIPT-FILE"                                         
004600         ORGANIZATION IS LINE SEQUENTIAL.                                 
004700     SELECT CATEGORY-FILE                                                 
004800         ASSIGN TO "CATEGORY-FILE"                                        
004900         ORGANIZATION IS LINE SEQUENTIAL.                                 
005000     SELECT REPORT-FILE                                                   
005100         ASSIGN TO "REPORT-FILE"                                          
005200         ORGANIZATION IS RECORD SEQUENTIAL.                               
005300*                                                                         
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600*                                                                         
005700 FD  RECEIPT-FILE                                                         
005800     LABEL RECORD IS STANDARD                                             
005900     RECORD CONTAINS 200 CHARACTERS                                       
006000     DATA RECORD IS RECEIPT-RECORD.                                       
006100     COPY CBLRCPT.                                                        
006200*                                                                         
006300 FD  CATEGORY-FILE                                                        
006400     LABEL RECORD IS STANDARD                                             
006500     RECORD CONTAINS 120 CHARACTERS                                       
006600     DATA RECORD IS CATEGORY-RECORD.                                      
006700     COPY CBLCATG.                                                        
006800*                                                                         
006900 FD  REPORT-FILE                                                          
007000     LABEL RECORD IS OMITTED                                              
007100     RECORD CONTAINS 132 CHARACTERS                                       
007200     LINAGE IS 60 WITH FOOTING AT 55                                      
007300     DATA RECORD IS PRTLINE.                                              
007400 01  PRTLINE                     PIC X(132).                              
007500*                                                                         
007600 WORKING-STORAGE SECTION.                                                 
007700 01  WORK-AREA.                                                           
007800     05  C-PCTR                  PIC 99      COMP    VALUE ZERO.          
007900     05  RT-COUNT                PIC 9(5)    COMP    VALUE ZERO.          
008000     05  RT-SUB                  PIC 9(5)    COMP    VALUE ZERO.          
008100     05  RT-INNER                PIC 9(5)    COMP    VALUE ZERO.          
008200     05  CL-COUNT                PIC 9(5)    COMP    VALUE ZERO.          
008300     05  CL-SUB                  PIC 9(5)    COMP    VALUE ZERO.          
008400     05  CT-COUNT                PIC 9(3)    COMP    VALUE ZERO.          
008500     05  CT-SUB                  PIC 9(3)    COMP    VALUE ZERO.          
008600     05  CT-INNER                PIC 9(3)    COMP    VALUE ZERO.          
008700     05  MT-COUNT                PIC 9(3)    COMP    VALUE ZERO.          
008800     05  MT-SUB                  PIC 9(3)    COMP    VALUE ZERO.          
008900     05  SW-FOUND                PIC XXX.                                 
009000     05  MORE-RECS               PIC XXX     VALUE "YES".                 
009100     05  H-CATEGORY-ID           PIC X(8).                                
009200     05  C-GRAND-TOTAL           PIC S9(9)V99 VALUE ZERO.                 
009300     05  C-SUB-TOTAL             PIC S9(9)V99 VALUE ZERO.                 
009400     05  C-SUB-CTR               PIC 9(5)    COMP    VALUE ZERO.          
009500     05  C-AVG-TRANS             PIC S9(7)V99 VALUE ZERO.                 
009600*                                                                         
009700*    RUN CONTROL CARD.                                                    
009800 01  CONTROL-CARD             PIC X(80).                                  
009900 01  CARD-FIELDS REDEFINES CONTROL-CARD.                                  
010000     05  CC-USER-ID              PIC X(08).                               
010100     05  CC-REPORT-TYPE          PIC X(08).                               
010200         88  CC-IS-MONTHLY             VALUE "MONTHLY ".                  
010300         88  CC-IS-YEARLY              VALUE "YEARLY  ".                  
010400         88  CC-IS-CUSTOM              VALUE "CUSTOM  ".                  
010500         88  CC-IS-TAX                 VALUE "TAX     ".                  
010600     05  CC-YEAR                 PIC 9(04).                               
010700     05  CC-MONTH                PIC 9(02).                               
010800     05  CC-DATE-FROM            PIC 9(08).                               
010900     05  CC-DATE-TO              PIC 9(08).                               
011000     05  FILLER                  PIC X(50).                               
011100*                                                                         
011200 01  RUN-DATE.                                                            
011300     05  RUN-CCYY             PIC 9(04).                                  
011400     05  RUN-MM               PIC 9(02).                                  
011500     05  RUN-DD               PIC 9(02).                                  
011600 01  RUN-DATE-N REDEFINES RUN-DATE                                        
011700                                 PIC 9(08).                               
011800*                                                                         
011900*    RECEIPT WORK TABLE -- HOLDS THE PERIOD'S SELECTED RECEIPTS           
012000*    LONG ENOUGH TO BE RESEQUENCED BY CATEGORY FOR THE DETAIL             
012100*    LISTING BELOW.                                                       
012200 01  RECEIPT-TABLE.                                                       
012300     05  RT-ENTRY OCCURS 500 TIMES INDEXED BY RT-IDX.                     
012400         10  RT-CATEGORY-ID      PIC X(08).                               
012500         10  RT-CATEGORY-NAME    PIC X(20).                               
012600         10  RT-MERCHANT-NAME    PIC X(30).                               
012700         10  RT-RECEIPT-DATE     PIC 9(08).                               
012800         10  RT-DATE-R REDEFINES RT-RECEIPT-DATE.                         
012900             15  RT-DATE-CCYY    PIC 9(04).                               
013000             15  RT-DATE-MM      PIC 9(02).                               
013100             15  RT-DATE-DD      PIC 9(02).                               
013200         10  RT-AMOUNT           PIC S9(07)V99.                           
013300 01  RECEIPT-TABLE-R REDEFINES RECEIPT-TABLE.                             
013400     05  RT-ENTRY-X OCCURS 500 TIMES.                                     
013500         10  FILLER              PIC X(75).                               
013600 01  SWAP-RT                  PIC X(75).                                  
013700*                                                                         
013800*    CATEGORY LOOKUP TABLE -- ALL CATEGORIES, LOADED ONCE.                
013900 01  CATG-LOOKUP-TABLE.                                                   
014000     05  CL-ENTRY OCCURS 200 TIMES INDEXED BY CL-IDX.                     
014100         10  CL-CATEGORY-ID      PIC X(08).                               
014200         10  CL-CATEGORY-NAME    PIC X(20).                               
014300*                                                                         
014400*    CATEGORY-BREAKDOWN ACCUMULATOR TABLE.                                
014500 01  CATG-TOTAL-TABLE.                                                    
014600     05  CT-ENTRY OCCURS 50 TIMES INDEXED BY CT-IDX.                      
014700         10  CT-CATEGORY-ID      PIC X(08).                               
014800         10  CT-CATEGORY-NAME    PIC X(20).                               
014900         10  CT-AMOUNT           PIC S9(09)V99.                           
015000         10  CT-TRANS-COUNT      PIC 9(05).                               
015100 01  SWAP-CT                  PIC X(44).                                  
015200*                                                                         
015300*    MERCHANT ACCUMULATOR TABLE.                                          
015400 01  MERCH-TOTAL-TABLE.                                                   
015500     05  MT-ENTRY OCCURS 100 TIMES INDEXED BY MT-IDX.                     
015600         10  MT-MERCHANT-NAME    PIC X(30).                               
015700         10  MT-AMOUNT           PIC S9(09)V99.                           
015800*                                                                         
015900 01  O-TOP-CATEGORY              PIC X(20).                               
016000 01  O-TOP-MERCHANT              PIC X(30).                               
016100 01  O-DATE-FROM                 PIC 9(08).                               
016200 01  O-DATE-TO                   PIC 9(08).                               
016300*                                                                         
016400 01  COMPANY-TITLE.                                                       
016500     05  FILLER                  PIC X(6)    VALUE "DATE: ".              
016600     05  O-MM                    PIC 99.                                  
016700     05  FILLER                  PIC X       VALUE "/".                   
016800     05  O-DD                    PIC 99.                                  
016900     05  FILLER                  PIC X       VALUE "/".                   
017000     05  O-CCYY                  PIC 9(4).                                
017100     05  FILLER                  PIC X(34)   VALUE SPACES.                
017200     05  FILLER          PIC X(24) VALUE "LINDQUIST DATA SVCS".           
017300     05  FILLER                  PIC X(48)   VALUE SPACES.                
017400     05  FILLER                  PIC X(6)    VALUE "PAGE: ".              
017500     05  O-PCTR                  PIC Z9.                                  
017600*                                                                         
017700 01  DIVISION-TITLE.                                                      
017800     05  FILLER                  PIC X(8)    VALUE "CBLANL11".            
017900     05  FILLER                  PIC X(46)   VALUE SPACES.                
018000     05  FILLER          PIC X(21) VALUE "SPENDORA EXPENSE REPT".         
018100     05  FILLER                  PIC X(57)   VALUE SPACES.                
018200*                                                                         
018300 01  REPORT-HEADING-LINE.                                                 
018400     05  FILLER                  PIC X(6)    VALUE "TYPE: ".              
018500     05  O-H-REPORT-TYPE         PIC X(8).                                
018600     05  FILLER                  PIC X(4)    VALUE SPACES.                
018700     05  FILLER                  PIC X(6)    VALUE "USER: ".              
018800     05  O-H-USER-ID             PIC X(8).                                
018900     05  FILLER                  PIC X(94)   VALUE SPACES.                
019000*                                                                         
019100 01  COLUMN-HEADING-1.                                                    
019200     05  FILLER                  PIC X(3)    VALUE SPACES.                
019300     05  FILLER                  PIC X(4)    VALUE "DATE".                
019400     05  FILLER                  PIC X(7)    VALUE SPACES.                
019500     05  FILLER                  PIC X(8)    VALUE "MERCHANT".            
019600     05  FILLER                  PIC X(24)   VALUE SPACES.                
019700     05  FILLER                  PIC X(8)    VALUE "CATEGORY".            
019800     05  FILLER                  PIC X(14)   VALUE SPACES.                
019900     05  FILLER                  PIC X(6)    VALUE "AMOUNT".              
020000*                                                                         
020100 01  DETAIL-LINE.                                                         
020200     05  FILLER                  PIC X(3)    VALUE SPACES.                
020300     05  O-RECEIPT-MM            PIC 99.                                  
020400     05  FILLER                  PIC X       VALUE "/".                   
020500     05  O-RECEIPT-DD            PIC 99.                                  
020600     05  FILLER                  PIC X       VALUE "/".                   
020700     05  O-RECEIPT-CCYY          PIC 9(4).                                
020800     05  FILLER                  PIC X(2)    VALUE SPACES.                
020900     05  O-MERCHANT-NAME         PIC X(30).                               
021000     05  FILLER                  PIC X(2)    VALUE SPACES.                
021100     05  O-CATEGORY-NAME         PIC X(20).                               
021200     05  FILLER                  PIC X(2)    VALUE SPACES.                
021300     05  O-AMOUNT                PIC ZZ,ZZZ,ZZ9.99.                       
021400*                                                                         
021500 01  SUBTOTAL-LINE.                                                       
021600     05  FILLER                  PIC X(6)    VALUE SPACES.                
021700     05  FILLER            PIC X(15) VALUE "SUBTOTAL FOR   ".             
021800     05  O-SUB-CATEGORY          PIC X(20).                               
021900     05  FILLER                  PIC X(10)   VALUE SPACES.                
022000     05  O-SUB-TOTAL             PIC ZZ,ZZZ,ZZ9.99.                       
022100     05  FILLER                  PIC X(63)   VALUE SPACES.                
022200*                                                                         
022300 01  BLANK-LINE.                                                          
022400     05  FILLER                  PIC X(132)  VALUE SPACES.                
022500*                                                                         
022600 01  GRANDTOTAL-LINE.                                                     
022700     05  FILLER            PIC X(14) VALUE "GRAND TOTAL:  ".              
022800     05  O-GT-TOTAL              PIC ZZZ,ZZZ,ZZ9.99.                      
022900     05  FILLER                  PIC X(8)    VALUE SPACES.                
023000     05  FILLER            PIC X(13) VALUE "TRANS COUNT: ".               
023100     05  O-GT-CTR                PIC ZZ,ZZ9.                              
023200     05  FILLER                  PIC X(6)    VALUE SPACES.                
023300     05  FILLER                  PIC X(9)    VALUE "AVG TXN: ".           
023400     05  O-GT-AVG                PIC ZZZ,ZZ9.99.                          
023500     05  FILLER                  PIC X(37)   VALUE SPACES.                
023600*                                                                         
023700 01  TOP-LINE.                                                            
023800     05  FILLER            PIC X(15) VALUE "TOP CATEGORY:  ".             
023900     05  O-TC-NAME               PIC X(20).                               
024000     05  FILLER                  PIC X(4)    VALUE SPACES.                
024100     05  FILLER            PIC X(14) VALUE "TOP MERCHANT: ".              
024200     05  O-TM-NAME               PIC X(30).                               
024300     05  FILLER                  PIC X(49)   VALUE SPACES.                
024400*                                                                         
024500 01  BREAKDOWN-TITLE.                                                     
024600     05  FILLER                  PIC X(3)    VALUE SPACES.                
024700     05  FILLER          PIC X(24) VALUE "CATEGORY BREAKDOWN TBL".        
024800     05  FILLER                  PIC X(105)  VALUE SPACES.                
024900*                                                                         
025000 01  BREAKDOWN-LINE.                                                      
025100     05  FILLER                  PIC X(3)    VALUE SPACES.                
025200     05  O-BD-NAME               PIC X(20).                               
025300     05  FILLER                  PIC X(4)    VALUE SPACES.                
025400     05  O-BD-AMOUNT             PIC ZZ,ZZZ,ZZ9.99.                       
025500     05  FILLER                  PIC X(4)    VALUE SPACES.                
025600     05  O-BD-PERCENT            PIC ZZ9.99.                              
025700     05  FILLER                  PIC X(4)    VALUE SPACES.                
025800     05  O-BD-COUNT              PIC ZZZZ9.                               
025900     05  FILLER                  PIC X(73)   VALUE SPACES.                
026000*                                                                         
026100 PROCEDURE DIVISION.                                                      
026200*                                                                         
026300 0000-CBLANL11.                                                           
026400     PERFORM 1000-INIT.                                                   
026500     PERFORM 2000-MAINLINE                                                
026600         UNTIL MORE-RECS = "NO".                                          
026700     PERFORM 3000-CLOSING.                                                
026800     STOP RUN.                                                            
026900*                                                                         
027000 1000-INIT.                                                               
027100     ACCEPT CONTROL-CARD FROM SYSIN.                                      
027200     ACCEPT RUN-DATE-N FROM DATE YYYYMMDD.                                
027300     MOVE RUN-MM TO O-MM.                                                 
027400     MOVE RUN-DD TO O-DD.                                                 
027500     MOVE RUN-CCYY TO O-CCYY.                                             
027600     MOVE CC-REPORT-TYPE TO O-H-REPORT-TYPE.                              
027700     MOVE CC-USER-ID TO O-H-USER-ID.                                      
027800*                                                                         
027900     OPEN INPUT CATEGORY-FILE.                                            
028000     OPEN INPUT RECEIPT-FILE.                                             
028100     OPEN OUTPUT REPORT-FILE.                                             
028200*                                                                         
028300     PERFORM 1100-LOAD-CATG-ENTRY                                         
028400         UNTIL SW-FOUND = "EOF".                                          
028500     CLOSE CATEGORY-FILE.                                                 
028600*                                                                         
028700     PERFORM 9000-READ.                                                   
028800*                                                                         
028900 1100-LOAD-CATG-ENTRY.                                                    
029000     READ CATEGORY-FILE                                                   
029100         AT END                                                           
029200             MOVE "EOF" TO SW-FOUND                                       
029300     NOT AT END                                                           
029400         ADD 1 TO CL-COUNT                                                
029500         MOVE CG-CATEGORY-ID TO CL-CATEGORY-ID (CL-COUNT)                 
029600         MOVE CG-CATEGORY-NAME TO CL-CATEGORY-NAME (CL-COUNT)             
029700     END-READ.                                                            
029800*                                                                         
029900 2000-MAINLINE.                                                           
030000     PERFORM 2100-SELECT-TEST THRU 2100-EXIT.                             
030100     IF SW-FOUND = "YES"                                                  
030200         PERFORM 2200-LOAD-TABLE                                          
030300     END-IF.                                                              
030400     PERFORM 9000-READ.                                                   
030500*                                                                         
030600 2100-SELECT-TEST.                                                        
030700     MOVE "NO" TO SW-FOUND.                                               
030800     IF RD-USER-ID NOT = CC-USER-ID                                       
030900         GO TO 2100-EXIT                                                  
031000     END-IF.                                                              
031100     EVALUATE TRUE                                                        
031200         WHEN CC-IS-MONTHLY                                               
031300             IF RD-DATE-CCYY = CC-YEAR AND RD-DATE-MM = CC-MONTH          
031400                 MOVE "YES" TO SW-FOUND                                   
031500             END-IF                                                       
031600         WHEN CC-IS-YEARLY                                                
031700             IF RD-DATE-CCYY = CC-YEAR                                    
031800                 MOVE "YES" TO SW-FOUND                                   
031900             END-IF                                                       
032000         WHEN CC-IS-CUSTOM                                                
032100             IF RD-RECEIPT-DATE >= CC-DATE-FROM AND                       
032200                RD-RECEIPT-DATE <= CC-DATE-TO                             
032300                 MOVE "YES" TO SW-FOUND                                   
032400             END-IF                                                       
032500         WHEN CC-IS-TAX                                                   
032600             IF RD-TAX-AMOUNT > 0                                         
032700                 MOVE "YES" TO SW-FOUND                                   
032800             END-IF                                                       
032900     END-EVALUATE.                                                        
033000 2100-EXIT.                                                               
033100     EXIT.                                                                
033200*                                                                         
033300 2200-LOAD-TABLE.                                                         
033400     ADD 1 TO RT-COUNT.                                                   
033500     ADD RD-TOTAL-AMOUNT TO C-GRAND-TOTAL.                                
033600     ADD 1 TO C-SUB-CTR.                                                  
033700     MOVE RD-CATEGORY-ID TO RT-CATEGORY-ID (RT-COUNT).                    
033800     MOVE RD-MERCHANT-NAME TO RT-MERCHANT-NAME (RT-COUNT).                
033900     MOVE RD-RECEIPT-DATE TO RT-RECEIPT-DATE (RT-COUNT).                  
034000     MOVE RD-TOTAL-AMOUNT TO RT-AMOUNT (RT-COUNT).                        
034100     PERFORM 2210-LOOKUP-CATG-NAME.                                       
034200     MOVE O-TOP-CATEGORY TO RT-CATEGORY-NAME (RT-COUNT).                  
034300     PERFORM 2230-ACCUM-MERCHANT.                                         
034400     IF RD-CATEGORY-ID NOT = SPACES                                       
034500         PERFORM 2220-ACCUM-CATG-TOTAL                                    
034600     END-IF.                                                              
034700*                                                                         
034800 2210-LOOKUP-CATG-NAME.                                                   
034900     MOVE "UNKNOWN" TO O-TOP-CATEGORY.                                    
035000     IF RD-CATEGORY-ID = SPACES                                           
035100         MOVE "UNCATEGORIZED" TO O-TOP-CATEGORY                           
035200     ELSE                                                                 
035300         SET CL-IDX TO 1                                                  
035400         PERFORM 2211-SCAN-CATG                                           
035500             VARYING CL-IDX FROM 1 BY 1                                   
035600                 UNTIL CL-IDX > CL-COUNT                                  
035700     END-IF.                                                              
035800*                                                                         
035900 2211-SCAN-CATG.                                                          
036000     IF CL-CATEGORY-ID (CL-IDX) = RD-CATEGORY-ID                          
036100         MOVE CL-CATEGORY-NAME (CL-IDX) TO O-TOP-CATEGORY                 
036200     END-IF.                                                              
036300*                                                                         
036400 2220-ACCUM-CATG-TOTAL.                                                   
036500     MOVE "NO" TO SW-FOUND.                                               
036600     PERFORM 2221-SCAN-CT                                                 
036700         VARYING CT-SUB FROM 1 BY 1                                       
036800             UNTIL CT-SUB > CT-COUNT OR SW-FOUND = "YES".                 
036900     IF SW-FOUND = "NO"                                                   
037000         ADD 1 TO CT-COUNT                                                
037100         MOVE RD-CATEGORY-ID TO CT-CATEGORY-ID (CT-COUNT)                 
037200         MOVE O-TOP-CATEGORY TO CT-CATEGORY-NAME (CT-COUNT)               
037300         MOVE RD-TOTAL-AMOUNT TO CT-AMOUNT (CT-COUNT)                     
037400         MOVE 1 TO CT-TRANS-COUNT (CT-COUNT)                              
037500     END-IF.                                                              
037600*                                                                         
037700 2221-SCAN-CT.                                                            
037800     IF CT-CATEGORY-ID (CT-SUB) = RD-CATEGORY-ID                          
037900         ADD RD-TOTAL-AMOUNT TO CT-AMOUNT (CT-SUB)                        
038000         ADD 1 TO CT-TRANS-COUNT (CT-SUB)                                 
038100         MOVE "YES" TO SW-FOUND                                           
038200     END-IF.                                                              
038300*                                                                         
038400 2230-ACCUM-MERCHANT.                                                     
038500     MOVE "NO" TO SW-FOUND.                                               
038600     PERFORM 2231-SCAN-MT                                                 
038700         VARYING MT-SUB FROM 1 BY 1                                       
038800             UNTIL MT-SUB > MT-COUNT OR SW-FOUND = "YES".                 
038900     IF SW-FOUND = "NO"                                                   
039000         ADD 1 TO MT-COUNT                                                
039100         MOVE RD-MERCHANT-NAME TO MT-MERCHANT-NAME (MT-COUNT)             
039200         MOVE RD-TOTAL-AMOUNT TO MT-AMOUNT (MT-COUNT)                     
039300     END-IF.                                                              
039400*                                                                         
039500 2231-SCAN-MT.                                                            
039600     IF MT-MERCHANT-NAME (MT-SUB) = RD-MERCHANT-NAME                      
039700         ADD RD-TOTAL-AMOUNT TO MT-AMOUNT (MT-SUB)                        
039800         MOVE "YES" TO SW-FOUND                                           
039900     END-IF.                                                              
040000*                                                                         
040100 3000-CLOSING.                                                            
040200     CLOSE RECEIPT-FILE.                                                  
040300     IF RT-COUNT = 0                                                      
040400         PERFORM 3900-EMPTY-REPORT                                        
040500     ELSE                                                                 
040600         PERFORM 3100-SORT-TABLE                                          
040700         PERFORM 9900-HEADING                                             
040800         PERFORM 3200-PRINT-DETAIL                                        
040900             VARYING RT-IDX FROM 1 BY 1                                   
041000                 UNTIL RT-IDX > RT-COUNT                                  
041100         PERFORM 3300-FINAL-SUBTOTAL                                      
041200         PERFORM 3400-COMPUTE-AVG                                         
041300         PERFORM 3500-FIND-TOP                                            
041400         PERFORM 3600-DATE-RANGE                                          
041500         PERFORM 3700-GRAND-TOTAL-PRT                                     
041600         PERFORM 3800-SORT-BREAKDOWN                                      
041700         PERFORM 3810-BREAKDOWN-PRT                                       
041800             VARYING CT-IDX FROM 1 BY 1                                   
041900                 UNTIL CT-IDX > CT-COUNT                                  
042000     END-IF.                                                              
042100     CLOSE REPORT-FILE.                                                   
042200*                                                                         
042300 3100-SORT-TABLE.                                                         
042400     PERFORM 3110-SORT-PASS                                               
042500         VARYING RT-SUB FROM 1 BY 1                                       
042600             UNTIL RT-SUB >= RT-COUNT.                                    
042700*                                                                         
042800 3110-SORT-PASS.                                                          
042900     PERFORM 3111-SORT-COMPARE                                            
043000         VARYING RT-INNER FROM 1 BY 1                                     
043100             UNTIL RT-INNER > RT-COUNT - RT-SUB.                          
043200*                                                                         
043300 3111-SORT-COMPARE.                                                       
043400     IF RT-CATEGORY-ID (RT-INNER) > RT-CATEGORY-ID (RT-INNER + 1)         
043500         MOVE RT-ENTRY-X (RT-INNER)     TO SWAP-RT                        
043600         MOVE RT-ENTRY-X (RT-INNER + 1) TO RT-ENTRY-X (RT-INNER)          
043700         MOVE SWAP-RT           TO RT-ENTRY-X (RT-INNER + 1)              
043800     END-IF.                                                              
043900*                                                                         
044000 3200-PRINT-DETAIL.                                                       
044100     IF RT-CATEGORY-ID (RT-IDX) NOT = H-CATEGORY-ID                       
044200         IF C-SUB-CTR NOT = RT-COUNT                                      
044300             PERFORM 3210-SUBTOTAL-PRT                                    
044400         END-IF                                                           
044500         MOVE RT-CATEGORY-ID (RT-IDX) TO H-CATEGORY-ID                    
044600     END-IF.                                                              
044700     MOVE RT-RECEIPT-DATE (RT-IDX) TO O-RECEIPT-CCYY.                     
044800     MOVE RT-CATEGORY-NAME (RT-IDX) TO O-CATEGORY-NAME.                   
044900     MOVE RT-MERCHANT-NAME (RT-IDX) TO O-MERCHANT-NAME.                   
045000     MOVE RT-AMOUNT (RT-IDX) TO O-AMOUNT.                                 
045100     PERFORM 3220-SPLIT-DATE.                                             
045200     ADD RT-AMOUNT (RT-IDX) TO C-SUB-TOTAL.                               
045300     WRITE PRTLINE                                                        
045400         FROM DETAIL-LINE                                                 
045500             AFTER ADVANCING 1 LINE                                       
045600                 AT EOP                                                   
045700                     PERFORM 9900-HEADING.                                
045800*                                                                         
045900 3210-SUBTOTAL-PRT.                                                       
046000     MOVE H-CATEGORY-ID TO O-SUB-CATEGORY.                                
046100     PERFORM 3211-SUBTOTAL-NAME                                           
046200         VARYING CL-IDX FROM 1 BY 1                                       
046300             UNTIL CL-IDX > CL-COUNT.                                     
046400     MOVE C-SUB-TOTAL TO O-SUB-TOTAL.                                     
046500     WRITE PRTLINE                                                        
046600         FROM SUBTOTAL-LINE                                               
046700             AFTER ADVANCING 2 LINES.                                     
046800     WRITE PRTLINE                                                        
046900         FROM BLANK-LINE                                                  
047000             AFTER ADVANCING 1 LINE.                                      
047100     MOVE ZERO TO C-SUB-TOTAL.                                            
047200*                                                                         
047300 3211-SUBTOTAL-NAME.                                                      
047400     IF CL-CATEGORY-ID (CL-IDX) = H-CATEGORY-ID                           
047500         MOVE CL-CATEGORY-NAME (CL-IDX) TO O-SUB-CATEGORY                 
047600     END-IF.                                                              
047700*                                                                         
047800 3220-SPLIT-DATE.                                                         
047900     MOVE RT-DATE-CCYY (RT-IDX) TO O-RECEIPT-CCYY.                        
048000     MOVE RT-DATE-MM (RT-IDX)   TO O-RECEIPT-MM.                          
048100     MOVE RT-DATE-DD (RT-IDX)   TO O-RECEIPT-DD.                          
048200*                                                                         
048300 3300-FINAL-SUBTOTAL.                                                     
048400     PERFORM 3210-SUBTOTAL-PRT.                                           
048500*                                                                         
048600 3400-COMPUTE-AVG.                                                        
048700     IF RT-COUNT = 0                                                      
048800         MOVE ZERO TO C-AVG-TRANS                                         
048900     ELSE                                                                 
049000         COMPUTE C-AVG-TRANS ROUNDED = C-GRAND-TOTAL / RT-COUNT           
049100     END-IF.                                                              
049200*                                                                         
049300 3500-FIND-TOP.                                                           
049400     MOVE "NONE" TO O-TOP-CATEGORY O-TOP-MERCHANT.                        
049500     IF CT-COUNT NOT = 0                                                  
049600         MOVE CT-CATEGORY-NAME (1) TO O-TOP-CATEGORY                      
049700         PERFORM 3510-SCAN-TOP-CATG                                       
049800             VARYING CT-SUB FROM 2 BY 1                                   
049900                 UNTIL CT-SUB > CT-COUNT                                  
050000     END-IF.                                                              
050100     IF MT-COUNT NOT = 0                                                  
050200         MOVE MT-MERCHANT-NAME (1) TO O-TOP-MERCHANT                      
050300         PERFORM 3520-SCAN-TOP-MERCH                                      
050400             VARYING MT-SUB FROM 2 BY 1                                   
050500                 UNTIL MT-SUB > MT-COUNT                                  
050600     END-IF.                                                              
050700*                                                                         
050800 3510-SCAN-TOP-CATG.                                                      
050900     IF CT-AMOUNT (CT-SUB) > CT-AMOUNT (1)                                
051000         MOVE CT-ENTRY (CT-SUB) TO CT-ENTRY (1)                           
051100     END-IF.                                                              
051200     IF CT-CATEGORY-NAME (1) NOT = O-TOP-CATEGORY                         
051300         MOVE CT-CATEGORY-NAME (1) TO O-TOP-CATEGORY                      
051400     END-IF.                                                              
051500*                                                                         
051600 3520-SCAN-TOP-MERCH.                                                     
051700     IF MT-AMOUNT (MT-SUB) > MT-AMOUNT (1)                                
051800         MOVE MT-ENTRY (MT-SUB) TO MT-ENTRY (1)                           
051900     END-IF.                                                              
052000     IF MT-MERCHANT-NAME (1) NOT = O-TOP-MERCHANT                         
052100         MOVE MT-MERCHANT-NAME (1) TO O-TOP-MERCHANT                      
052200     END-IF.                                                              
052300*                                                                         
052400 3600-DATE-RANGE.                                                         
052500     MOVE RT-RECEIPT-DATE (1) TO O-DATE-FROM O-DATE-TO.                   
052600     PERFORM 3610-SCAN-RANGE                                              
052700         VARYING RT-SUB FROM 2 BY 1                                       
052800             UNTIL RT-SUB > RT-COUNT.                                     
052900*                                                                         
053000 3610-SCAN-RANGE.                                                         
053100     IF RT-RECEIPT-DATE (RT-SUB) < O-DATE-FROM                            
053200         MOVE RT-RECEIPT-DATE (RT-SUB) TO O-DATE-FROM                     
053300     END-IF.                                                              
053400     IF RT-RECEIPT-DATE (RT-SUB) > O-DATE-TO                              
053500         MOVE RT-RECEIPT-DATE (RT-SUB) TO O-DATE-TO                       
053600     END-IF.                                                              
053700*                                                                         
053800 3700-GRAND-TOTAL-PRT.                                                    
053900     MOVE C-GRAND-TOTAL TO O-GT-TOTAL.                                    
054000     MOVE RT-COUNT TO O-GT-CTR.                                           
054100     MOVE C-AVG-TRANS TO O-GT-AVG.                                        
054200     WRITE PRTLINE                                                        
054300         FROM GRANDTOTAL-LINE                                             
054400             AFTER ADVANCING 2 LINES.                                     
054500     MOVE O-TOP-CATEGORY TO O-TC-NAME.                                    
054600     MOVE O-TOP-MERCHANT TO O-TM-NAME.                                    
054700     WRITE PRTLINE                                                        
054800         FROM TOP-LINE                                                    
054900             AFTER ADVANCING 2 LINES.                                     
055000*                                                                         
055100 3800-SORT-BREAKDOWN.                                                     
055200     PERFORM 3801-SORT-PASS                                               
055300         VARYING CT-SUB FROM 1 BY 1                                       
055400             UNTIL CT-SUB >= CT-COUNT.                                    
055500     WRITE PRTLINE                                                        
055600         FROM BREAKDOWN-TITLE                                             
055700             AFTER ADVANCING 2 LINES.                                     
055800*                                                                         
055900 3801-SORT-PASS.                                                          
056000     PERFORM 3802-SORT-COMPARE                                            
056100         VARYING CT-INNER FROM 1 BY 1                                     
056200             UNTIL CT-INNER > CT-COUNT - CT-SUB.                          
056300*                                                                         
056400 3802-SORT-COMPARE.                                                       
056500     IF CT-AMOUNT (CT-INNER) < CT-AMOUNT (CT-INNER + 1)                   
056600         MOVE CT-ENTRY (CT-INNER)     TO SWAP-CT                          
056700         MOVE CT-ENTRY (CT-INNER + 1) TO CT-ENTRY (CT-INNER)              
056800         MOVE SWAP-CT              TO CT-ENTRY (CT-INNER + 1)             
056900     END-IF.                                                              
057000*                                                                         
057100 3810-BREAKDOWN-PRT.                                                      
057200     MOVE CT-CATEGORY-NAME (CT-IDX) TO O-BD-NAME.                         
057300     MOVE CT-AMOUNT (CT-IDX) TO O-BD-AMOUNT.                              
057400     IF C-GRAND-TOTAL = 0                                                 
057500         MOVE ZERO TO O-BD-PERCENT                                        
057600     ELSE                                                                 
057700         COMPUTE O-BD-PERCENT ROUNDED =                                   
057800             CT-AMOUNT (CT-IDX) / C-GRAND-TOTAL * 100                     
057900     END-IF.                                                              
058000     MOVE CT-TRANS-COUNT (CT-IDX) TO O-BD-COUNT.                          
058100     WRITE PRTLINE                                                        
058200         FROM BREAKDOWN-LINE                                              
058300             AFTER ADVANCING 1 LINE.                                      
058400*                                                                         
058500 3900-EMPTY-REPORT.                                                       
058600     PERFORM 9900-HEADING.                                                
058700     MOVE ZERO TO O-GT-TOTAL O-GT-CTR O-GT-AVG.                           
058800     WRITE PRTLINE                                                        
058900         FROM GRANDTOTAL-LINE                                             
059000             AFTER ADVANCING 2 LINES.                                     
059100     MOVE "NONE" TO O-TC-NAME O-TM-NAME.                                  
059200     WRITE PRTLINE                                                        
059300         FROM TOP-LINE                                                    
059400             AFTER ADVANCING 2 LINES.                                     
059500*                                                                         
059600 9000-READ.                                                               
059700     READ RECEIPT-FILE                                                    
059800         AT END                                                           
059900             MOVE "NO" TO MORE-RECS.                                      
060000*                                                                         
060100 9900-HEADING.                                                            
060200     ADD 1 TO C-PCTR.                                                     
060300     MOVE C-PCTR TO O-PCTR.                                               
060400     WRITE PRTLINE                                                        
060500         FROM COMPANY-TITLE                                               
060600             AFTER ADVANCING PAGE.                                        
060700     WRITE PRTLINE                                                        
060800         FROM DIVISION-TITLE                                              
060900             AFTER ADVANCING 1 LINE.                                      
061000     WRITE PRTLINE                                                        
061100         FROM REPORT-HEADING-LINE                                         
061200             AFTER ADVANCING 1 LINE.                                      
061300     WRITE PRTLINE                                                        
061400         FROM COLUMN-HEADING-1                                            
061500             AFTER ADVANCING 2 LINES.                                     
