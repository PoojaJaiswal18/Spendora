000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              CBLANL14.                                       
000300 AUTHOR.                  ASHLEY LINDQUIST.                               
000400 INSTALLATION.            LINDQUIST DATA SERVICES.                        
000500 DATE-WRITTEN.            04/02/91.                                       
000600 DATE-COMPILED.           04/05/91.                                       
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.            
000800*                                                                         
000900*****************************************************************         
001000*                                                               *         
001100*   CBLANL14  --  RECEIPT OCR TEXT PARSE                       *          
001200*                                                               *         
001300*   READS THE RAW SCANNED-TEXT LINES OF ONE RECEIPT AND         *         
001400*   EXTRACTS A MERCHANT NAME, TOTAL AMOUNT, RECEIPT DATE,       *         
001500*   LINE ITEMS, PAYMENT METHOD AND A CONFIDENCE SCORE.  ONE     *         
001600*   OCR-TEXT-FILE RUN HOLDS EXACTLY ONE RECEIPT'S TEXT.         *         
001700*                                                               *         
001800*****************************************************************         
001900*  MAINT LOG                                                    *         
002000*  ----------------------------------------------------------   *         
002100*  04/02/91  AJL  ORIGINAL PROGRAM -- MERCHANT, AMOUNT, DATE.    *        
002200*  09/14/94  RMK  ADDED LINE-ITEM EXTRACTION AND PAYMENT-METHOD  *        
002300*                 DETECTION.                                     *        
002400*  11/22/98  TJH  Y2K -- PARSED RECEIPT DATE NOW CARRIES A       *        
002500*                 FULL 4-DIGIT YEAR.                             *        
002600*  03/17/01  DWP  ADDED CONFIDENCE SCORE CALCULATION.            *        
002700*  06/05/04  SLC  TIGHTENED MERCHANT-LINE AND DATE-TOKEN         *        
002800*                 HEURISTICS PER OPERATIONS FEEDBACK.            *        
002900*****************************************************************         
003000*                                                                         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM                                                   
003500     UPSI-0 ON STATUS IS SW-TEST-RUN                                      
003600     UPSI-0 OFF STATUS IS SW-PROD-RUN.                                    
003700*                                                                         
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT OCR-TEXT-FILE                                                 
004100         ASSIGN TO "OCR-TEXT-FILE"                                        
004200         ORGANIZATION IS LINE SEQUENTIAL.                                 
004300     SELECT REPORT-FILE                                                   
004400         ASSIGN TO "REPORT-FILE"                                          
004500         ORGANIZATION IS RECORD SEQUENTIAL.                               
004600*                                                                         
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900*                                                                         
005000 FD  OCR-TEXT-FILE                                                        
005100     LABEL RECORD IS STANDARD                                             
005200     RECORD CONTAINS 80 CHARACTERS                                        
005300     DATA RECORD IS OCR-TEXT-LINE.                                        
005400 01  OCR-TEXT-LINE               PIC X(80).                               
005500*                                                                         
005600 FD  REPORT-FILE                                                          
005700     LABEL RECORD IS OMITTED                                              
005800     RECORD CONTAINS 132 CHARACTERS                                       
005900     LINAGE IS 60 WITH FOOTING AT 55                                      
006000     DATA RECORD IS PRTLINE.                                              
006100 01  PRTLINE                     PIC X(132).                              
006200*                                                                         
006300 WORKING-STORAGE SECTION.                                                 
006400 01  WORK-AREA.                                                           
006500     05  C-PCTR                  PIC 99      COMP    VALUE ZERO.          
006600     05  MORE-RECS               PIC XXX     VALUE "YES".                 
006700     05  SW-MERCHANT-FOUND       PIC XXX     VALUE "NO".                  
006800     05  SW-DATE-FOUND           PIC XXX     VALUE "NO".                  
006900     05  SW-HAS-TOTAL            PIC XXX     VALUE "NO".                  
007000     05  SW-HAS-TAX              PIC XXX     VALUE "NO".                  
007100     05  SW-HAS-RECEIPT          PIC XXX     VALUE "NO".                  
007200     05  SW-HAS-CASH             PIC XXX     VALUE "NO".                  
007300     05  SW-HAS-CARDGRP          PIC XXX     VALUE "NO".                  
007400     05  SW-HAS-DEBIT            PIC XXX     VALUE "NO".                  
007500     05  SW-WORD-VALID           PIC XXX     VALUE "YES".                 
007600     05  SW-SAW-DOT              PIC XXX     VALUE "NO".                  
007700     05  SW-LINE-AMOUNT-FOUND    PIC XXX     VALUE "NO".                  
007800     05  SW-AMOUNT-FOUND         PIC XXX     VALUE "NO".                  
007900*                                                                         
008000     05  C-LINE-COUNT           PIC 9(5)    COMP    VALUE ZERO.           
008100     05  C-ITEM-COUNT           PIC 9(3)    COMP    VALUE ZERO.           
008200     05  C-TEXT-LEN             PIC 9(7)    COMP    VALUE ZERO.           
008300     05  C-LINE-LEN             PIC 9(3)    COMP    VALUE ZERO.           
008400     05  C-CHAR-IDX             PIC 9(3)    COMP    VALUE ZERO.           
008500     05  C-START-IDX            PIC 9(3)    COMP    VALUE ZERO.           
008600     05  C-MATCH-COUNT          PIC 9(3)    COMP    VALUE ZERO.           
008700     05  C-PTR                  PIC 9(3)    COMP    VALUE ZERO.           
008800     05  C-CUR-WORD-START       PIC 9(3)    COMP    VALUE ZERO.           
008900     05  C-WORD-START           PIC 9(3)    COMP    VALUE ZERO.           
009000     05  C-WORD-LEN             PIC 9(3)    COMP    VALUE ZERO.           
009100     05  C-INT-PART             PIC 9(7)    COMP    VALUE ZERO.           
009200     05  C-DEC-PART             PIC 9(2)    COMP    VALUE ZERO.           
009300     05  C-DEC-DIGITS           PIC 9       COMP    VALUE ZERO.           
009400     05  C-DIGIT-NUM            PIC 9               VALUE ZERO.           
009500     05  C-NAME-LEN             PIC 9(3)    COMP    VALUE ZERO.           
009600*                                                                         
009700     05  C-CUR-AMOUNT           PIC S9(5)V99 VALUE ZERO.                  
009800     05  C-MAX-AMOUNT           PIC S9(5)V99 VALUE ZERO.                  
009900     05  C-LINE-AMOUNT          PIC S9(5)V99 VALUE ZERO.                  
010000     05  C-CONFIDENCE           PIC 9V99     VALUE ZERO.                  
010100     05  I-MERCHANT-NAME        PIC X(49)   VALUE SPACES.                 
010200     05  I-PAYMENT-METHOD       PIC X(10)   VALUE "UNKNOWN".              
010300*                                                                         
010400 01  RUN-DATE.                                                            
010500     05  RUN-CCYY             PIC 9(04).                                  
010600     05  RUN-MM               PIC 9(02).                                  
010700     05  RUN-DD               PIC 9(02).                                  
010800 01  RUN-DATE-N REDEFINES RUN-DATE                                        
010900                                 PIC 9(08).                               
011000*                                                                         
011100 01  I-PARSED-DATE-N            PIC 9(08).                                
011200 01  I-PARSED-DATE REDEFINES I-PARSED-DATE-N.                             
011300     05  I-PD-CCYY              PIC 9(04).                                
011400     05  I-PD-MM                PIC 9(02).                                
011500     05  I-PD-DD                PIC 9(02).                                
011600*                                                                         
011700 01  I-TOK-MM                   PIC X(02)   VALUE SPACES.                 
011800 01  I-TOK-DD                   PIC X(02)   VALUE SPACES.                 
011900 01  I-TOK-YY                   PIC X(04)   VALUE SPACES.                 
012000*                                                                         
012100 01  I-CURRENT-LINE             PIC X(80)   VALUE SPACES.                 
012200 01  I-LINE-CHARS REDEFINES I-CURRENT-LINE.                               
012300     05  I-LINE-CHAR            PIC X(01)   OCCURS 80 TIMES.              
012400*                                                                         
012500 01  I-WORD                     PIC X(20)   VALUE SPACES.                 
012600 01  I-WORD-TBL REDEFINES I-WORD.                                         
012700     05  I-WORD-CHAR            PIC X(01)   OCCURS 20 TIMES.              
012800*                                                                         
012900*    LINE ITEMS EXTRACTED FROM THE RECEIPT TEXT.                          
013000 01  ITEM-TABLE.                                                          
013100     05  IT-ENTRY OCCURS 20 TIMES INDEXED BY IT-IDX.                      
013200         10  IT-NAME             PIC X(30).                               
013300         10  IT-AMOUNT           PIC S9(05)V99.                           
013400*                                                                         
013500 01  COMPANY-TITLE.                                                       
013600     05  FILLER          PIC X(6)  VALUE "DATE: ".                        
013700     05  O-MM                    PIC 99.                                  
013800     05  FILLER                  PIC X       VALUE "/".                   
013900     05  O-DD                    PIC 99.                                  
014000     05  FILLER                  PIC X       VALUE "/".                   
014100     05  O-CCYY                  PIC 9(4).                                
014200     05  FILLER          PIC X(34) VALUE SPACES.                          
014300     05  FILLER          PIC X(24) VALUE "LINDQUIST DATA SVCS".           
014400     05  FILLER          PIC X(48) VALUE SPACES.                          
014500     05  FILLER          PIC X(6)  VALUE "PAGE: ".                        
014600     05  O-PCTR                  PIC Z9.                                  
014700*                                                                         
014800 01  DIVISION-TITLE.                                                      
014900     05  FILLER          PIC X(8)  VALUE "CBLANL14".                      
015000     05  FILLER          PIC X(46) VALUE SPACES.                          
015100     05  FILLER          PIC X(20) VALUE "SPENDORA OCR PARSE".            
015200     05  FILLER          PIC X(58) VALUE SPACES.                          
015300*                                                                         
015400 01  RESULT-TITLE.                                                        
015500     05  FILLER          PIC X(3)  VALUE SPACES.                          
015600     05  FILLER          PIC X(23) VALUE "PARSED RECEIPT RESULT".         
015700     05  FILLER          PIC X(106) VALUE SPACES.                         
015800*                                                                         
015900 01  MERCHANT-LINE.                                                       
016000     05  FILLER          PIC X(3)  VALUE SPACES.                          
016100     05  FILLER          PIC X(11) VALUE "MERCHANT: ".                    
016200     05  O-MERCHANT              PIC X(49).                               
016300     05  FILLER          PIC X(69) VALUE SPACES.                          
016400*                                                                         
016500 01  AMOUNT-LINE.                                                         
016600     05  FILLER          PIC X(3)  VALUE SPACES.                          
016700     05  FILLER          PIC X(9)  VALUE "AMOUNT: ".                      
016800     05  O-AMOUNT                PIC ZZZZ9.99.                            
016900     05  FILLER          PIC X(4)  VALUE SPACES.                          
017000     05  FILLER          PIC X(7)  VALUE "DATE: ".                        
017100     05  O-MM2                   PIC 99.                                  
017200     05  FILLER                  PIC X       VALUE "/".                   
017300     05  O-DD2                   PIC 99.                                  
017400     05  FILLER                  PIC X       VALUE "/".                   
017500     05  O-CCYY2                 PIC 9(4).                                
017600     05  FILLER          PIC X(90) VALUE SPACES.                          
017700*                                                                         
017800 01  METHOD-LINE.                                                         
017900     05  FILLER          PIC X(3)  VALUE SPACES.                          
018000     05  FILLER          PIC X(10) VALUE "PAYMENT: ".                     
018100     05  O-PAYMENT               PIC X(10).                               
018200     05  FILLER          PIC X(4)  VALUE SPACES.                          
018300     05  FILLER          PIC X(12) VALUE "CONFIDENCE: ".                  
018400     05  O-CONFIDENCE            PIC 9.99.                                
018500     05  FILLER          PIC X(89) VALUE SPACES.                          
018600*                                                                         
018700 01  ITEM-TITLE.                                                          
018800     05  FILLER          PIC X(3)  VALUE SPACES.                          
018900     05  FILLER          PIC X(16) VALUE "LINE ITEMS TBL".                
019000     05  FILLER          PIC X(113) VALUE SPACES.                         
019100*                                                                         
019200 01  ITEM-LINE.                                                           
019300     05  FILLER          PIC X(3)  VALUE SPACES.                          
019400     05  O-IT-NAME               PIC X(30).                               
019500     05  FILLER          PIC X(3)  VALUE SPACES.                          
019600     05  FILLER          PIC X(5)  VALUE "QTY: ".                         
019700     05  O-IT-QTY                PIC 9.                                   
019800     05  FILLER          PIC X(3)  VALUE SPACES.                          
019900     05  FILLER          PIC X(7)  VALUE "PRICE: ".                       
020000     05  O-IT-AMOUNT             PIC ZZZZ9.99.                            
020100     05  FILLER          PIC X(74) VALUE SPACES.                          
020200*                                                                         
020300 PROCEDURE DIVISION.                                                      
020400*                                                                         
020500 0000-CBLANL14.                                                           
020600     PERFORM 1000-INIT.                                                   
020700     PERFORM 2000-MAINLINE                                                
020800         UNTIL MORE-RECS = "NO".                                          
020900     PERFORM 3000-CLOSING.                                                
021000     STOP RUN.                                                            
021100*                                                                         
021200 1000-INIT.                                                               
021300     ACCEPT RUN-DATE-N FROM DATE YYYYMMDD.                                
021400     MOVE RUN-MM TO O-MM.                                                 
021500     MOVE RUN-DD TO O-DD.                                                 
021600     MOVE RUN-CCYY TO O-CCYY.                                             
021700     MOVE RUN-DATE-N TO I-PARSED-DATE-N.                                  
021800     MOVE "UNKNOWN MERCHANT" TO I-MERCHANT-NAME.                          
021900*                                                                         
022000     OPEN INPUT OCR-TEXT-FILE.                                            
022100     OPEN OUTPUT REPORT-FILE.                                             
022200     PERFORM 9900-HEADING.                                                
022300     PERFORM 9000-READ.                                                   
022400*                                                                         
022500 2000-MAINLINE.                                                           
022600     ADD 1 TO C-LINE-COUNT.                                               
022700     MOVE OCR-TEXT-LINE TO I-CURRENT-LINE.                                
022800     PERFORM 2050-LINE-LEN.                                               
022900     ADD C-LINE-LEN TO C-TEXT-LEN.                                        
023000     PERFORM 2100-SCAN-KEYWORDS.                                          
023100     PERFORM 2200-CHECK-MERCHANT.                                         
023200     PERFORM 2300-SCAN-LINE-WORDS.                                        
023300     PERFORM 2350-SAVE-ITEM.                                              
023400     PERFORM 9000-READ.                                                   
023500*                                                                         
023600 2050-LINE-LEN.                                                           
023700     MOVE 80 TO C-CHAR-IDX.                                               
023800     PERFORM 2051-LEN-BACK                                                
023900         VARYING C-CHAR-IDX FROM 80 BY -1                                 
024000             UNTIL C-CHAR-IDX < 1                                         
024100                 OR I-LINE-CHAR (C-CHAR-IDX) NOT = SPACE.                 
024200     MOVE C-CHAR-IDX TO C-LINE-LEN.                                       
024300*                                                                         
024400 2051-LEN-BACK.                                                           
024500     CONTINUE.                                                            
024600*                                                                         
024700 2100-SCAN-KEYWORDS.                                                      
024800     MOVE ZERO TO C-MATCH-COUNT.                                          
024900     INSPECT I-CURRENT-LINE TALLYING C-MATCH-COUNT                        
025000         FOR ALL "TOTAL".                                                 
025100     IF C-MATCH-COUNT > 0                                                 
025200         MOVE "YES" TO SW-HAS-TOTAL                                       
025300     END-IF.                                                              
025400     MOVE ZERO TO C-MATCH-COUNT.                                          
025500     INSPECT I-CURRENT-LINE TALLYING C-MATCH-COUNT                        
025600         FOR ALL "TAX".                                                   
025700     IF C-MATCH-COUNT > 0                                                 
025800         MOVE "YES" TO SW-HAS-TAX                                         
025900     END-IF.                                                              
026000     MOVE ZERO TO C-MATCH-COUNT.                                          
026100     INSPECT I-CURRENT-LINE TALLYING C-MATCH-COUNT                        
026200         FOR ALL "RECEIPT".                                               
026300     IF C-MATCH-COUNT > 0                                                 
026400         MOVE "YES" TO SW-HAS-RECEIPT                                     
026500     END-IF.                                                              
026600     MOVE ZERO TO C-MATCH-COUNT.                                          
026700     INSPECT I-CURRENT-LINE TALLYING C-MATCH-COUNT                        
026800         FOR ALL "CASH".                                                  
026900     IF C-MATCH-COUNT > 0                                                 
027000         MOVE "YES" TO SW-HAS-CASH                                        
027100     END-IF.                                                              
027200     MOVE ZERO TO C-MATCH-COUNT.                                          
027300     INSPECT I-CURRENT-LINE TALLYING C-MATCH-COUNT                        
027400         FOR ALL "CARD" "VISA" "MASTERCARD".                              
027500     IF C-MATCH-COUNT > 0                                                 
027600         MOVE "YES" TO SW-HAS-CARDGRP                                     
027700     END-IF.                                                              
027800     MOVE ZERO TO C-MATCH-COUNT.                                          
027900     INSPECT I-CURRENT-LINE TALLYING C-MATCH-COUNT                        
028000         FOR ALL "DEBIT".                                                 
028100     IF C-MATCH-COUNT > 0                                                 
028200         MOVE "YES" TO SW-HAS-DEBIT                                       
028300     END-IF.                                                              
028400*                                                                         
028500 2200-CHECK-MERCHANT.                                                     
028600     IF SW-MERCHANT-FOUND = "NO"                                          
028700        AND C-LINE-LEN >= 4 AND C-LINE-LEN <= 49                          
028800        AND I-LINE-CHAR (1) IS ALPHABETIC-UPPER                           
028900         MOVE SPACES TO I-MERCHANT-NAME                                   
029000         MOVE I-CURRENT-LINE (1:C-LINE-LEN) TO I-MERCHANT-NAME            
029100         MOVE "YES" TO SW-MERCHANT-FOUND                                  
029200     END-IF.                                                              
029300*                                                                         
029400 2300-SCAN-LINE-WORDS.                                                    
029500     MOVE "NO" TO SW-LINE-AMOUNT-FOUND.                                   
029600     MOVE 1 TO C-PTR.                                                     
029700     PERFORM 2310-NEXT-WORD                                               
029800         UNTIL C-PTR > C-LINE-LEN OR C-LINE-LEN = 0.                      
029900*                                                                         
030000 2310-NEXT-WORD.                                                          
030100     MOVE SPACES TO I-WORD.                                               
030200     MOVE C-PTR TO C-CUR-WORD-START.                                      
030300     UNSTRING I-CURRENT-LINE (1:C-LINE-LEN)                               
030400         DELIMITED BY ALL SPACE                                           
030500             INTO I-WORD                                                  
030600                 WITH POINTER C-PTR.                                      
030700     IF I-WORD NOT = SPACES                                               
030800         PERFORM 2400-TEST-WORD-AMOUNT                                    
030900         PERFORM 2450-TEST-WORD-DATE                                      
031000     END-IF.                                                              
031100*                                                                         
031200 2350-SAVE-ITEM.                                                          
031300     IF SW-LINE-AMOUNT-FOUND = "YES"                                      
031400        AND C-ITEM-COUNT < 20                                             
031500         COMPUTE C-NAME-LEN = C-WORD-START - 1                            
031600         IF C-NAME-LEN > 0                                                
031700             PERFORM 2360-STORE-ITEM                                      
031800         END-IF                                                           
031900     END-IF.                                                              
032000*                                                                         
032100 2360-STORE-ITEM.                                                         
032200     ADD 1 TO C-ITEM-COUNT.                                               
032300     MOVE SPACES TO IT-NAME (C-ITEM-COUNT).                               
032400     MOVE I-CURRENT-LINE (1:C-NAME-LEN)                                   
032500         TO IT-NAME (C-ITEM-COUNT).                                       
032600     MOVE C-LINE-AMOUNT TO IT-AMOUNT (C-ITEM-COUNT).                      
032700*                                                                         
032800 2400-TEST-WORD-AMOUNT.                                                   
032900     MOVE "YES" TO SW-WORD-VALID.                                         
033000     MOVE "NO" TO SW-SAW-DOT.                                             
033100     MOVE ZERO TO C-INT-PART.                                             
033200     MOVE ZERO TO C-DEC-PART.                                             
033300     MOVE ZERO TO C-DEC-DIGITS.                                           
033400     PERFORM 2410-WORD-LEN.                                               
033500     IF C-WORD-LEN = 0                                                    
033600         MOVE "NO" TO SW-WORD-VALID                                       
033700     END-IF.                                                              
033800     IF SW-WORD-VALID = "YES"                                             
033900        AND I-WORD-CHAR (1) = "$"                                         
034000         MOVE 2 TO C-START-IDX                                            
034100     ELSE                                                                 
034200         MOVE 1 TO C-START-IDX                                            
034300     END-IF.                                                              
034400     IF SW-WORD-VALID = "YES"                                             
034500        AND C-START-IDX > C-WORD-LEN                                      
034600         MOVE "NO" TO SW-WORD-VALID                                       
034700     END-IF.                                                              
034800     IF SW-WORD-VALID = "YES"                                             
034900         PERFORM 2420-SCAN-CHAR                                           
035000             VARYING C-CHAR-IDX FROM C-START-IDX BY 1                     
035100                 UNTIL C-CHAR-IDX > C-WORD-LEN                            
035200                     OR SW-WORD-VALID = "NO"                              
035300     END-IF.                                                              
035400     IF SW-WORD-VALID = "YES"                                             
035500        AND SW-SAW-DOT = "YES"                                            
035600        AND C-DEC-DIGITS NOT = 2                                          
035700         MOVE "NO" TO SW-WORD-VALID                                       
035800     END-IF.                                                              
035900     IF SW-WORD-VALID = "YES"                                             
036000        AND C-INT-PART = 0 AND C-DEC-PART = 0                             
036100         MOVE "NO" TO SW-WORD-VALID                                       
036200     END-IF.                                                              
036300     IF SW-WORD-VALID = "YES"                                             
036400         COMPUTE C-CUR-AMOUNT ROUNDED =                                   
036500             C-INT-PART + (C-DEC-PART / 100)                              
036600         IF C-CUR-AMOUNT <= 0 OR C-CUR-AMOUNT >= 10000                    
036700             MOVE "NO" TO SW-WORD-VALID                                   
036800         END-IF                                                           
036900     END-IF.                                                              
037000     IF SW-WORD-VALID = "YES"                                             
037100         MOVE "YES" TO SW-AMOUNT-FOUND                                    
037200         IF C-CUR-AMOUNT > C-MAX-AMOUNT                                   
037300             MOVE C-CUR-AMOUNT TO C-MAX-AMOUNT                            
037400         END-IF                                                           
037500         MOVE C-CUR-AMOUNT TO C-LINE-AMOUNT                               
037600         MOVE C-CUR-WORD-START TO C-WORD-START                            
037700         MOVE "YES" TO SW-LINE-AMOUNT-FOUND                               
037800     END-IF.                                                              
037900*                                                                         
038000 2410-WORD-LEN.                                                           
038100     MOVE 20 TO C-CHAR-IDX.                                               
038200     PERFORM 2411-LEN-BACK                                                
038300         VARYING C-CHAR-IDX FROM 20 BY -1                                 
038400             UNTIL C-CHAR-IDX < 1                                         
038500                 OR I-WORD-CHAR (C-CHAR-IDX) NOT = SPACE.                 
038600     MOVE C-CHAR-IDX TO C-WORD-LEN.                                       
038700*                                                                         
038800 2411-LEN-BACK.                                                           
038900     CONTINUE.                                                            
039000*                                                                         
039100 2420-SCAN-CHAR.                                                          
039200     IF I-WORD-CHAR (C-CHAR-IDX) = "."                                    
039300         IF SW-SAW-DOT = "YES"                                            
039400             MOVE "NO" TO SW-WORD-VALID                                   
039500         ELSE                                                             
039600             MOVE "YES" TO SW-SAW-DOT                                     
039700         END-IF                                                           
039800     ELSE                                                                 
039900         IF I-WORD-CHAR (C-CHAR-IDX) IS NUMERIC                           
040000             MOVE I-WORD-CHAR (C-CHAR-IDX) TO C-DIGIT-NUM                 
040100             IF SW-SAW-DOT = "YES"                                        
040200                 ADD 1 TO C-DEC-DIGITS                                    
040300                 COMPUTE C-DEC-PART =                                     
040400                     C-DEC-PART * 10 + C-DIGIT-NUM                        
040500             ELSE                                                         
040600                 COMPUTE C-INT-PART =                                     
040700                     C-INT-PART * 10 + C-DIGIT-NUM                        
040800             END-IF                                                       
040900         ELSE                                                             
041000             MOVE "NO" TO SW-WORD-VALID                                   
041100         END-IF                                                           
041200     END-IF.                                                              
041300*                                                                         
041400 2450-TEST-WORD-DATE.                                                     
041500     IF SW-DATE-FOUND = "NO"                                              
041600         MOVE ZERO TO C-MATCH-COUNT                                       
041700         INSPECT I-WORD TALLYING C-MATCH-COUNT                            
041800             FOR ALL "/"                                                  
041900         IF C-MATCH-COUNT NOT = 2                                         
042000             MOVE ZERO TO C-MATCH-COUNT                                   
042100             INSPECT I-WORD TALLYING C-MATCH-COUNT                        
042200                 FOR ALL "-"                                              
042300         END-IF                                                           
042400         IF C-MATCH-COUNT = 2                                             
042500             PERFORM 2460-PARSE-DATE-TOKEN                                
042600         END-IF                                                           
042700     END-IF.                                                              
042800*                                                                         
042900 2460-PARSE-DATE-TOKEN.                                                   
043000     MOVE SPACES TO I-TOK-MM.                                             
043100     MOVE SPACES TO I-TOK-DD.                                             
043200     MOVE SPACES TO I-TOK-YY.                                             
043300     UNSTRING I-WORD DELIMITED BY "/" OR "-"                              
043400         INTO I-TOK-MM I-TOK-DD I-TOK-YY.                                 
043500     IF I-TOK-MM IS NUMERIC                                               
043600        AND I-TOK-DD IS NUMERIC                                           
043700        AND I-TOK-YY IS NUMERIC                                           
043800         MOVE I-TOK-MM TO I-PD-MM                                         
043900         MOVE I-TOK-DD TO I-PD-DD                                         
044000         MOVE I-TOK-YY TO I-PD-CCYY                                       
044100         MOVE "YES" TO SW-DATE-FOUND                                      
044200     END-IF.                                                              
044300*                                                                         
044400 3000-CLOSING.                                                            
044500     PERFORM 3100-PAYMENT-METHOD.                                         
044600     PERFORM 3200-CONFIDENCE.                                             
044700     MOVE I-MERCHANT-NAME TO O-MERCHANT.                                  
044800     MOVE C-MAX-AMOUNT TO O-AMOUNT.                                       
044900     MOVE I-PD-MM TO O-MM2.                                               
045000     MOVE I-PD-DD TO O-DD2.                                               
045100     MOVE I-PD-CCYY TO O-CCYY2.                                           
045200     MOVE I-PAYMENT-METHOD TO O-PAYMENT.                                  
045300     MOVE C-CONFIDENCE TO O-CONFIDENCE.                                   
045400     WRITE PRTLINE                                                        
045500         FROM RESULT-TITLE                                                
045600             AFTER ADVANCING 2 LINES.                                     
045700     WRITE PRTLINE                                                        
045800         FROM MERCHANT-LINE                                               
045900             AFTER ADVANCING 1 LINE.                                      
046000     WRITE PRTLINE                                                        
046100         FROM AMOUNT-LINE                                                 
046200             AFTER ADVANCING 1 LINE.                                      
046300     WRITE PRTLINE                                                        
046400         FROM METHOD-LINE                                                 
046500             AFTER ADVANCING 1 LINE.                                      
046600     WRITE PRTLINE                                                        
046700         FROM ITEM-TITLE                                                  
046800             AFTER ADVANCING 2 LINES.                                     
046900     PERFORM 3300-ITEM-PRT                                                
047000         VARYING IT-IDX FROM 1 BY 1                                       
047100             UNTIL IT-IDX > C-ITEM-COUNT.                                 
047200     CLOSE OCR-TEXT-FILE.                                                 
047300     CLOSE REPORT-FILE.                                                   
047400*                                                                         
047500 3100-PAYMENT-METHOD.                                                     
047600     IF SW-HAS-CASH = "YES"                                               
047700         MOVE "CASH" TO I-PAYMENT-METHOD                                  
047800     ELSE                                                                 
047900         IF SW-HAS-CARDGRP = "YES"                                        
048000             MOVE "CARD" TO I-PAYMENT-METHOD                              
048100         ELSE                                                             
048200             IF SW-HAS-DEBIT = "YES"                                      
048300                 MOVE "DEBIT" TO I-PAYMENT-METHOD                         
048400             ELSE                                                         
048500                 MOVE "UNKNOWN" TO I-PAYMENT-METHOD                       
048600             END-IF                                                       
048700         END-IF                                                           
048800     END-IF.                                                              
048900*                                                                         
049000 3200-CONFIDENCE.                                                         
049100     MOVE ZERO TO C-CONFIDENCE.                                           
049200     IF SW-AMOUNT-FOUND = "YES"                                           
049300         ADD .30 TO C-CONFIDENCE                                          
049400     END-IF.                                                              
049500     IF SW-DATE-FOUND = "YES"                                             
049600         ADD .20 TO C-CONFIDENCE                                          
049700     END-IF.                                                              
049800     IF C-TEXT-LEN > 50                                                   
049900         ADD .20 TO C-CONFIDENCE                                          
050000     END-IF.                                                              
050100     IF C-LINE-COUNT > 5                                                  
050200         ADD .10 TO C-CONFIDENCE                                          
050300     END-IF.                                                              
050400     IF SW-HAS-TOTAL = "YES"                                              
050500         ADD .10 TO C-CONFIDENCE                                          
050600     END-IF.                                                              
050700     IF SW-HAS-TAX = "YES"                                                
050800         ADD .05 TO C-CONFIDENCE                                          
050900     END-IF.                                                              
051000     IF SW-HAS-RECEIPT = "YES"                                            
051100         ADD .05 TO C-CONFIDENCE                                          
051200     END-IF.                                                              
051300     IF C-CONFIDENCE > 1                                                  
051400         MOVE 1 TO C-CONFIDENCE                                           
051500     END-IF.                                                              
051600*                                                                         
051700 3300-ITEM-PRT.                                                           
051800     MOVE IT-NAME (IT-IDX) TO O-IT-NAME.                                  
051900     MOVE 1 TO O-IT-QTY.                                                  
052000     MOVE IT-AMOUNT (IT-IDX) TO O-IT-AMOUNT.                              
052100     WRITE PRTLINE                                                        
052200         FROM ITEM-LINE                                                   
052300             AFTER ADVANCING 1 LINE.                                      
052400*                                                                         
052500 9000-READ.                                                               
052600     READ OCR-TEXT-FILE                                                   
052700         AT END                                                           
052800             MOVE "NO" TO MORE-RECS.                                      
052900*                                                                         
053000 9900-HEADING.                                                            
053100     ADD 1 TO C-PCTR.                                                     
053200     MOVE C-PCTR TO O-PCTR.                                               
053300     WRITE PRTLINE                                                        
053400         FROM COMPANY-TITLE                                               
053500             AFTER ADVANCING PAGE.                                        
053600     WRITE PRTLINE                                                        
053700         FROM DIVISION-TITLE                                              
053800             AFTER ADVANCING 1 LINE.                                      
